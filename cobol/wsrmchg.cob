000100*******************************************
000200*                                          *
000300*  Record Definition For Rate Monitor     *
000400*      Rate Change Log File               *
000500*    Sequential, append only, capped at   *
000600*    the most recent 1000 entries - see   *
000700*    rm500 housekeeping para             *
000800*    AA040-Update-Change-Log.             *
000900*******************************************
001000* File size 125 bytes (packed amounts).
001100*
001200* 06/03/87 vbc - Created.
001300* 11/02/90 vbc - Ch-Percent widened one
001400*                digit, 99v99 overflowed
001500*                on a DHL surcharge quote.
001600* 14/11/09 mtc - Comment above corrected,
001700*                cap housekeeping was
001800*                renamed off ZZ090 back
001900*                when the file was first
002000*                written and the remark
002100*                here never caught up.
002200*
002300 01  RM-Rate-Change-Record.
002400     03  Ch-Rate.
002500*                                  the new quote, full Rate rec
002600         05  Ch-Rt-Carrier     pic x(12).
002700         05  Ch-Rt-Service     pic x(36).
002800         05  Ch-Rt-Package     pic x(10).
002900         05  Ch-Rt-Orig-Zip    pic x(10).
003000         05  Ch-Rt-Orig-Ctry   pic xx.
003100         05  Ch-Rt-Dest-Zip    pic x(10).
003200         05  Ch-Rt-Dest-Ctry   pic xx.
003300         05  Ch-Rt-Price       pic s9(5)v99  comp-3.
003400         05  Ch-Rt-Currency    pic x(3).
003500         05  Ch-Rt-Deliv-Days  pic 9(2).
003600         05  Ch-Rt-Timestamp   pic x(19).
003700         05  FILLER            pic x(05).
003800*                                  reserved for growth
003900     03  Ch-Old-Price          pic s9(5)v99  comp-3.
004000     03  Ch-New-Price          pic s9(5)v99  comp-3.
004100     03  Ch-Amount             pic s9(5)v99  comp-3.
004200*                                  new minus old, signed
004300     03  Ch-Percent            pic s9(3)v99  comp-3.
004400*                                  amount / old x 100, signed,
004500*                                  zero when old price is zero
004600     03  Ch-Detected           pic x(19).
004700*                                  detection timestamp
004800     03  FILLER                pic x(05).
004900*                                  reserved for growth
005000*
