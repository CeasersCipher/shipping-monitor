000100****************************************************************
000200*                                                               *
000300*          Rate Monitor Run Status And Summary Reports         *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.             RM600.
001100*
001200 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500*
001600 DATE-WRITTEN.           12TH MARCH 1987.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002100                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
002200                         THE GNU GENERAL PUBLIC LICENSE. SEE
002300                         THE FILE COPYING FOR DETAILS.
002400*
002500*    Remarks.            Called module of RM000. Uses RW
002600*                         (Report Writer) to print the run
002700*                         status report (per-carrier results,
002800*                         current rates listing, run totals)
002900*                         and the rate change report (changes
003000*                         listing, change summary, per-carrier
003100*                         change analysis) on Print-File.
003200*
003300*    Version.            See Prog-Name in WS.
003400*
003500*    Called by.          RM000.
003600*
003700*    Called modules.     None.
003800*
003900*    Files used.         SUMMARY-REPORT-FILE (output).
004000*
004100* Changes:
004200* 12/03/87 vbc      1.00  Created.
004300* 14/09/88 jrt      1.01  Change report split off the status
004400*                         report onto its own RD, was getting
004500*                         unwieldy as one report.
004600* 02/01/99 vbc      1.02  Y2K review. Run stamp is handled by
004700*                         the caller, no change required here.
004800* 19/07/02 vbc      1.03  Added stored/changed quote counts to
004900*                         the status report footing.
005000* 11/04/07 ks       1.04  Tidy up of comments, no logic change.
005100* 14/11/09 mtc      1.05  88 added for the report file status
005200*                         byte, checked now on the initial open.
005300*                         Change report detail loop recast as a
005400*                         THRU range so the break/total work is
005500*                         one unit with the GENERATE that drives
005600*                         it.
005700* 14/11/09 mtc      1.06  Storage status lines added to the
005800*                         status report's final footing - total
005900*                         latest rates held, distinct carriers
006000*                         in storage and the newest quote
006100*                         timestamp, all off the new RM-Latest-
006200*                         Table handed down from RM500 via
006300*                         RM000 (para AA016-AA018).
006400* 15/02/11 rgh      1.07  CHANGE % column was printing two
006500*                         decimals - spec calls for one on the
006600*                         report (the stored figure keeps both).
006700*                         Narrowed WS-Prt-Percent and the report
006800*                         column; MOVE truncates the tenths for
006900*                         us.  Also the run heading was dropping
007000*                         the time off the stamp RM000 hands us -
007100*                         split WS-Run-Stamp-Copy out to HH/MI/SS
007200*                         and widened WS-Run-Date-Print so both
007300*                         headings show date AND time, not just
007400*                         the date.
007500*
007600****************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 CONFIGURATION            SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 INPUT-OUTPUT            SECTION.
008600 FILE-CONTROL.
008700     SELECT   SUMMARY-REPORT-FILE  ASSIGN TO "SUMMARY-REPORT"
008800              ORGANIZATION         LINE SEQUENTIAL
008900              FILE STATUS          WS-Rpt-Status.
009000*
009100 DATA                    DIVISION.
009200*================================
009300*
009400 FILE SECTION.
009500*
009600 FD  SUMMARY-REPORT-FILE
009700     REPORTS ARE RM-Status-Report RM-Change-Report.
009800*
009900 WORKING-STORAGE         SECTION.
010000*--------------------------------
010100*
010200 77  Prog-Name               PIC X(15) VALUE "RM600 (1.07)".
010300*
010400 01  WS-Rpt-Status               PIC XX      VALUE ZERO.
010500     88  WS-Rpt-OK                   VALUE "00".
010600 01  WS-Page-Lines               PIC 9(3)    COMP VALUE 58.
010700*
010800*   Common file-status housekeeping area - see para ZZ040.
010900*
011000 01  WS-Eval-Status              PIC XX.
011100 01  WS-Eval-Context             PIC X(30).
011200*
011300*   Split of the run stamp handed down from RM000, used to show
011400*   the run date and time on the page headings - the full stamp
011500*   already travels on every rate line besides.
011600*
011700 01  WS-Run-Stamp-Copy.
011800     03  WS-Rs-YYYY              PIC 9(4).
011900     03  FILLER                  PIC X.
012000     03  WS-Rs-MM                PIC 9(2).
012100     03  FILLER                  PIC X.
012200     03  WS-Rs-DD                PIC 9(2).
012300     03  FILLER                  PIC X.
012400     03  WS-Rs-HH                PIC 9(2).
012500     03  FILLER                  PIC X.
012600     03  WS-Rs-MI                PIC 9(2).
012700     03  FILLER                  PIC X.
012800     03  WS-Rs-SS                PIC 9(2).
012900 01  WS-Run-Stamp-Flat REDEFINES WS-Run-Stamp-Copy PIC X(19).
013000*
013100 01  WS-Run-Date-Print.
013200     03  WS-Rd-YYYY              PIC 9(4).
013300     03  FILLER                  PIC X       VALUE "-".
013400     03  WS-Rd-MM                PIC 9(2).
013500     03  FILLER                  PIC X       VALUE "-".
013600     03  WS-Rd-DD                PIC 9(2).
013700     03  FILLER                  PIC X       VALUE SPACE.
013800     03  WS-Rd-HH                PIC 9(2).
013900     03  FILLER                  PIC X       VALUE ":".
014000     03  WS-Rd-MI                PIC 9(2).
014100     03  FILLER                  PIC X       VALUE ":".
014200     03  WS-Rd-SS                PIC 9(2).
014300*
014400*   Scratch print-line fields - moved from the table entry
014500*   in hand just before each GENERATE, see remarks in the
014600*   detail paragraphs below.
014700*
014800 01  WS-Prt-Carrier              PIC X(12).
014900 01  WS-Prt-Success              PIC X.
015000 01  WS-Prt-Rate-Count           PIC 9(4).
015100 01  WS-Prt-Error                PIC X(60).
015200 01  WS-Prt-Service              PIC X(36).
015300 01  WS-Prt-Package              PIC X(10).
015400 01  WS-Prt-Price                PIC ZZ,ZZ9.99.
015500 01  WS-Prt-Days                 PIC ZZ9.
015600 01  WS-Prt-Old-Price            PIC ZZ,ZZ9.99.
015700 01  WS-Prt-New-Price            PIC ZZ,ZZ9.99.
015800 01  WS-Prt-Change               PIC +Z,ZZ9.99.
015900 01  WS-Prt-Percent              PIC +ZZ9.9.
016000 01  WS-Prt-Break-Carrier        PIC X(12).
016100 01  WS-Prt-Break-Count          PIC ZZZ9.
016200 01  WS-Prt-Break-Mean           PIC +Z,ZZ9.99.
016300*
016400*   Route text built from the two zip fields - a group move
016500*   is cheaper than a STRING for a fixed two-field layout.
016600*
016700 01  WS-Route-Build.
016800     03  WS-Rb-Orig              PIC X(10).
016900     03  WS-Rb-Arrow             PIC X(4)    VALUE " -> ".
017000     03  WS-Rb-Dest              PIC X(10).
017100 01  WS-Route-Build-Flat REDEFINES WS-Route-Build PIC X(24).
017200*
017300*   Run totals for the status report footing.
017400*
017500 01  WS-Tot-Rates                PIC ZZZ9.
017600 01  WS-Tot-Carriers             PIC 9.
017700 01  WS-Tot-Avg                  PIC ZZ,ZZ9.99.
017800 01  WS-Tot-Min                  PIC ZZ,ZZ9.99.
017900 01  WS-Tot-Stored                PIC ZZZ9.
018000 01  WS-Tot-Changed                PIC ZZZ9.
018100*
018200 01  WS-Summary-Counts.
018300     03  WS-Sc-Rates             PIC 9(4)    COMP.
018400     03  WS-Sc-Carriers          PIC 9       COMP.
018500 01  WS-Summary-Counts-Flat REDEFINES WS-Summary-Counts
018600                             PIC X(5).
018700*
018800*   Storage status work fields - the latest-rate table's own
018900*   census, printed at the foot of the status report: how many
019000*   keys it holds, how many distinct carriers it represents and
019100*   the newest quote timestamp carried by any entry in it.
019200*
019300 01  WS-Tot-Latest                PIC ZZZ9.
019400 01  WS-Tot-Dist-Carriers         PIC 9.
019500 01  WS-Latest-Stamp              PIC X(19).
019600 01  WS-Found-Dcs-Ix              PIC 9       COMP.
019700*
019800 01  WS-Dcs-Table.
019900     03  WS-Dcs-Count             PIC 9       COMP.
020000     03  WS-Dcs-Entry             OCCURS 4 TIMES
020100                                   INDEXED BY Dc-Ix.
020200         05  WS-Dcs-Name          PIC X(12).
020300*
020400 01  WS-Dist-Carrier-List         PIC X(52).
020500 01  WS-Dist-Carrier-Slots REDEFINES WS-Dist-Carrier-List.
020600     03  WS-Dcl-Slot              OCCURS 4 TIMES.
020700         05  WS-Dcl-Name          PIC X(12).
020800         05  FILLER               PIC X(01).
020900*
021000*   Change-report totals and per-carrier break work fields.
021100*
021200 01  WS-Chg-Total                PIC ZZZ9.
021300 01  WS-Chg-Increases            PIC ZZZ9.
021400 01  WS-Chg-Decreases            PIC ZZZ9.
021500 01  WS-Sum-Price                PIC S9(7)V99   COMP-3.
021600 01  WS-Min-Price                PIC S9(5)V99   COMP-3.
021700 01  WS-Break-Carrier            PIC X(12).
021800 01  WS-Break-Count              PIC 9(4)       COMP.
021900 01  WS-Break-Sum                PIC S9(7)V99   COMP-3.
022000 01  WS-Grand-Sum                PIC S9(7)V99   COMP-3.
022100*
022200 REPORT SECTION.
022300*****************
022400*
022500 RD  RM-Status-Report
022600     CONTROL      FINAL
022700     PAGE LIMIT   WS-Page-Lines
022800     HEADING      1
022900     FIRST DETAIL 4
023000     LAST  DETAIL WS-Page-Lines.
023100*
023200 01  RM-Status-Head    TYPE PAGE HEADING.
023300     03  line   1.
023400         05  col  30  pic x(40)
023500                       value "SHIPPING RATE MONITOR - RUN STATUS".
023600         05  col 100  pic x(19) source WS-Run-Date-Print.
023700     03  line   2.
023800         05  col   1  pic x(15) source Prog-Name.
023900         05  col 100  pic x(5)  value "PAGE ".
024000         05  col 105  pic zz9   source PAGE-COUNTER.
024100     03  line   4.
024200         05  col   1               value "CARRIER".
024300         05  col  16               value "SUCCESS".
024400         05  col  26               value "RATES".
024500         05  col  34               value "ERROR".
024600*
024700 01  RM-Status-Detail  TYPE DETAIL.
024800     03  line + 1.
024900         05  col   1  pic x(12) source WS-Prt-Carrier.
025000         05  col  18  pic x     source WS-Prt-Success.
025100         05  col  25  pic zzz9  source WS-Prt-Rate-Count.
025200         05  col  32  pic x(60) source WS-Prt-Error.
025300*
025400 01  RM-Rates-Caption  TYPE DETAIL.
025500     03  line + 2.
025600         05  col   1               value "CURRENT RATES".
025700     03  line + 1.
025800         05  col   1               value "CARRIER".
025900         05  col  14               value "SERVICE".
026000         05  col  52               value "PACKAGE".
026100         05  col  63               value "ROUTE".
026200         05  col  90               value "PRICE".
026300         05  col 102               value "DAYS".
026400*
026500 01  RM-Rate-Detail    TYPE DETAIL.
026600     03  line + 1.
026700         05  col   1  pic x(12) source WS-Prt-Carrier.
026800         05  col  14  pic x(36) source WS-Prt-Service.
026900         05  col  52  pic x(10) source WS-Prt-Package.
027000         05  col  63  pic x(24) source WS-Route-Build-Flat.
027100         05  col  90  pic ZZ,ZZ9.99  source WS-Prt-Price.
027200         05  col 102  pic ZZ9   source WS-Prt-Days.
027300*
027400 01  RM-Status-Final   TYPE CONTROL FOOTING FINAL LINE PLUS 2.
027500     03  col   1  pic x(34)
027600                   value "Total rates produced ..........:".
027700     03  col  36  pic ZZZ9        source WS-Tot-Rates.
027800     03  line + 1.
027900         05  col   1  pic x(34)
028000                       value "Distinct carriers with rates ..:".
028100         05  col  36  pic 9           source WS-Tot-Carriers.
028200     03  line + 1.
028300         05  col   1  pic x(34)
028400                       value "Average price ..................:".
028500         05  col  36  pic ZZ,ZZ9.99   source WS-Tot-Avg.
028600     03  line + 1.
028700         05  col   1  pic x(34)
028800                       value "Lowest price ...................:".
028900         05  col  36  pic ZZ,ZZ9.99   source WS-Tot-Min.
029000     03  line + 1.
029100         05  col   1  pic x(34)
029200                       value "Quotes written to rate store ...:".
029300         05  col  36  pic ZZZ9        source WS-Tot-Stored.
029400     03  line + 1.
029500         05  col   1  pic x(34)
029600                       value "Rate changes detected this run .:".
029700         05  col  36  pic ZZZ9        source WS-Tot-Changed.
029800     03  line + 2.
029900         05  col   1               value "STORAGE STATUS".
030000     03  line + 1.
030100         05  col   1  pic x(34)
030200                       value "Total latest rates held ........:".
030300         05  col  36  pic ZZZ9        source WS-Tot-Latest.
030400     03  line + 1.
030500         05  col   1  pic x(34)
030600                       value "Distinct carriers in storage ...:".
030700         05  col  36  pic 9           source WS-Tot-Dist-Carriers.
030800     03  line + 1.
030900         05  col   1  pic x(34)
031000                       value "Carriers held ...................:".
031100         05  col  36  pic x(52)       source WS-Dist-Carrier-List.
031200     03  line + 1.
031300         05  col   1  pic x(34)
031400                       value "Most recent quote timestamp ....:".
031500         05  col  36  pic x(19)       source WS-Latest-Stamp.
031600*
031700 RD  RM-Change-Report
031800     CONTROL      FINAL
031900     PAGE LIMIT   WS-Page-Lines
032000     HEADING      1
032100     FIRST DETAIL 4
032200     LAST  DETAIL WS-Page-Lines.
032300*
032400 01  RM-Change-Head    TYPE PAGE HEADING.
032500     03  line   1.
032600         05  col  30  pic x(40)
032700                   value "SHIPPING RATE MONITOR - RATE CHANGES".
032800         05  col 100  pic x(19) source WS-Run-Date-Print.
032900     03  line   2.
033000         05  col   1  pic x(15) source Prog-Name.
033100         05  col 100  pic x(5)  value "PAGE ".
033200         05  col 105  pic zz9   source PAGE-COUNTER.
033300     03  line   4.
033400         05  col   1               value "CARRIER".
033500         05  col  14               value "SERVICE".
033600         05  col  52               value "PACKAGE".
033700         05  col  63               value "OLD PRICE".
033800         05  col  75               value "NEW PRICE".
033900         05  col  87               value "CHANGE".
034000         05  col  97               value "CHANGE %".
034100*
034200 01  RM-Change-Detail  TYPE DETAIL.
034300     03  line + 1.
034400         05  col   1  pic x(12) source WS-Prt-Carrier.
034500         05  col  14  pic x(36) source WS-Prt-Service.
034600         05  col  52  pic x(10) source WS-Prt-Package.
034700         05  col  63  pic ZZ,ZZ9.99  source WS-Prt-Old-Price.
034800         05  col  75  pic ZZ,ZZ9.99  source WS-Prt-New-Price.
034900         05  col  87  pic +Z,ZZ9.99  source WS-Prt-Change.
035000         05  col  97  pic +ZZ9.9     source WS-Prt-Percent.
035100*
035200 01  RM-Carrier-Break  TYPE DETAIL.
035300     03  line + 2.
035400         05  col   1  pic x(12) source WS-Prt-Break-Carrier.
035500         05  col  16               value "CHANGES:".
035600         05  col  25  pic ZZZ9  source WS-Prt-Break-Count.
035700         05  col  32               value "AVG CHANGE:".
035800         05  col  45  pic +Z,ZZ9.99 source WS-Prt-Break-Mean.
035900*
036000 01  RM-Change-Final   TYPE CONTROL FOOTING FINAL LINE PLUS 2.
036100     03  col   1  pic x(34)
036200                   value "Total rate changes .............:".
036300     03  col  36  pic ZZZ9        source WS-Chg-Total.
036400     03  line + 1.
036500         05  col   1  pic x(34)
036600                       value "Price increases ................:".
036700         05  col  36  pic ZZZ9   source WS-Chg-Increases.
036800     03  line + 1.
036900         05  col   1  pic x(34)
037000                       value "Price decreases ................:".
037100         05  col  36  pic ZZZ9   source WS-Chg-Decreases.
037200*
037300 LINKAGE                 SECTION.
037400*********************************
037500*
037600 COPY "wsrmqtb.cob".
037700 COPY "wsrmctb.cob".
037800 COPY "wsrmltb.cob".
037900 COPY "wsrmsrr.cob".
038000*
038100 01  WS-Stored-Count             PIC 9(4)      COMP.
038200 01  WS-Changed-Count            PIC 9(4)      COMP.
038300 01  WS-In-Stamp                 PIC X(19).
038400*
038500 PROCEDURE DIVISION      USING RM-Quote-Table
038600                               RM-Change-Table
038700                               RM-Latest-Table
038800                               RM-Scrape-Result-Table
038900                               WS-Stored-Count
039000                               WS-Changed-Count
039100                               WS-In-Stamp.
039200*===============================================
039300*
039400 AA000-Main                SECTION.
039500**********************************
039600     DISPLAY  Prog-Name " Starting".
039700     MOVE     WS-In-Stamp   TO WS-Run-Stamp-Flat.
039800     MOVE     WS-Rs-YYYY    TO WS-Rd-YYYY.
039900     MOVE     WS-Rs-MM      TO WS-Rd-MM.
040000     MOVE     WS-Rs-DD      TO WS-Rd-DD.
040100     MOVE     WS-Rs-HH      TO WS-Rd-HH.
040200     MOVE     WS-Rs-MI      TO WS-Rd-MI.
040300     MOVE     WS-Rs-SS      TO WS-Rd-SS.
040400     MOVE     WS-Stored-Count  TO WS-Tot-Stored.
040500     MOVE     WS-Changed-Count TO WS-Tot-Changed.
040600     OPEN     OUTPUT SUMMARY-REPORT-FILE.
040700     IF       NOT WS-Rpt-OK
040800              MOVE "SUMMARY REPORT OPEN" TO WS-Eval-Context
040900              MOVE WS-Rpt-Status          TO WS-Eval-Status
041000              PERFORM ZZ040-Evaluate-Message
041100              GO TO AA000-Exit
041200     END-IF.
041300     PERFORM  AA010-Write-Status-Report.
041400     PERFORM  AA020-Write-Change-Report.
041500     CLOSE    SUMMARY-REPORT-FILE.
041600     DISPLAY  Prog-Name " Ended".
041700 AA000-Exit.
041800     EXIT     PROGRAM.
041900*
042000*   AA010 covers Report sections 1-4 of the job - header,
042100*   per-carrier results, the current rates listing and the
042200*   run totals.
042300*
042400 AA010-Write-Status-Report.
042500     INITIATE RM-Status-Report.
042600     PERFORM  AA011-Write-One-Result VARYING Sr-Rx FROM 1 BY 1
042700              UNTIL Sr-Rx > 4.
042800     IF       Qt-Count > ZERO
042900              GENERATE RM-Rates-Caption
043000     END-IF.
043100     PERFORM  AA012-Write-One-Rate VARYING Qt-Ix FROM 1 BY 1
043200              UNTIL Qt-Ix > Qt-Count.
043300     PERFORM  AA013-Compute-Totals.
043400     PERFORM  AA016-Compute-Storage-Status.
043500     TERMINATE RM-Status-Report.
043600*
043700 AA011-Write-One-Result.
043800     MOVE     Sr-Carrier    (Sr-Rx) TO WS-Prt-Carrier.
043900     MOVE     Sr-Success    (Sr-Rx) TO WS-Prt-Success.
044000     MOVE     Sr-Rate-Count (Sr-Rx) TO WS-Prt-Rate-Count.
044100     MOVE     Sr-Error      (Sr-Rx) TO WS-Prt-Error.
044200     GENERATE RM-Status-Detail.
044300*
044400 AA012-Write-One-Rate.
044500     MOVE     Qt-Carrier  (Qt-Ix) TO WS-Prt-Carrier.
044600     MOVE     Qt-Service  (Qt-Ix) TO WS-Prt-Service.
044700     MOVE     Qt-Package  (Qt-Ix) TO WS-Prt-Package.
044800     MOVE     Qt-Orig-Zip (Qt-Ix) TO WS-Rb-Orig.
044900     MOVE     Qt-Dest-Zip (Qt-Ix) TO WS-Rb-Dest.
045000     MOVE     Qt-Price    (Qt-Ix) TO WS-Prt-Price.
045100     MOVE     Qt-Deliv-Days (Qt-Ix) TO WS-Prt-Days.
045200     GENERATE RM-Rate-Detail.
045300*
045400 AA013-Compute-Totals.
045500     MOVE     Qt-Count TO WS-Tot-Rates WS-Sc-Rates.
045600     MOVE     ZERO TO WS-Tot-Carriers WS-Sc-Carriers.
045700     PERFORM  AA014-Count-Carrier VARYING Sr-Rx FROM 1 BY 1
045800              UNTIL Sr-Rx > 4.
045900     MOVE     WS-Tot-Carriers TO WS-Sc-Carriers.
046000     IF       Qt-Count > ZERO
046100              MOVE ZERO TO WS-Sum-Price
046200              MOVE Qt-Price (1) TO WS-Min-Price
046300              PERFORM AA015-Sum-And-Min VARYING Qt-Ix FROM 1 BY 1
046400                      UNTIL Qt-Ix > Qt-Count
046500              COMPUTE WS-Tot-Avg ROUNDED = WS-Sum-Price / Qt-Count
046600              MOVE WS-Min-Price TO WS-Tot-Min
046700     ELSE
046800              MOVE ZERO TO WS-Tot-Avg WS-Tot-Min
046900     END-IF.
047000     DISPLAY  "RM600 - Rates/Carriers " WS-Summary-Counts-Flat.
047100*
047200 AA014-Count-Carrier.
047300     IF       Sr-Success-Yes (Sr-Rx)
047400              ADD 1 TO WS-Tot-Carriers.
047500*
047600 AA015-Sum-And-Min.
047700     ADD      Qt-Price (Qt-Ix) TO WS-Sum-Price.
047800     IF       Qt-Price (Qt-Ix) < WS-Min-Price
047900              MOVE Qt-Price (Qt-Ix) TO WS-Min-Price.
048000*
048100*   AA016 computes the Storage status lines printed at the foot
048200*   of the status report - total latest rates held, the list of
048300*   distinct carriers represented in RM-Latest-Table and the
048400*   newest timestamp carried by any entry in it. La-Rt-Timestamp
048500*   is fixed-width zero-padded YYYY-MM-DD.HH.MI.SS, so a plain >
048600*   compare finds the most recent without any date arithmetic.
048700*
048800 AA016-Compute-Storage-Status.
048900     MOVE     La-Count TO WS-Tot-Latest.
049000     MOVE     ZERO     TO WS-Dcs-Count.
049100     MOVE     SPACES   TO WS-Dist-Carrier-List WS-Latest-Stamp.
049200     PERFORM  AA017-Scan-One-Latest VARYING La-Ix FROM 1 BY 1
049300              UNTIL La-Ix > La-Count.
049400     MOVE     WS-Dcs-Count TO WS-Tot-Dist-Carriers.
049500*
049600 AA017-Scan-One-Latest.
049700     IF       La-Rt-Timestamp (La-Ix) > WS-Latest-Stamp
049800              MOVE La-Rt-Timestamp (La-Ix) TO WS-Latest-Stamp
049900     END-IF.
050000     MOVE     ZERO TO WS-Found-Dcs-Ix.
050100     PERFORM  AA018-Search-Seen VARYING Dc-Ix FROM 1 BY 1
050200              UNTIL Dc-Ix > WS-Dcs-Count.
050300     IF       WS-Found-Dcs-Ix = ZERO
050400        AND   WS-Dcs-Count < 4
050500              ADD  1 TO WS-Dcs-Count
050600              SET  Dc-Ix TO WS-Dcs-Count
050700              MOVE La-Rt-Carrier (La-Ix) TO WS-Dcs-Name (Dc-Ix)
050800              MOVE La-Rt-Carrier (La-Ix) TO WS-Dcl-Name (Dc-Ix)
050900     END-IF.
051000*
051100 AA018-Search-Seen.
051200     IF       WS-Found-Dcs-Ix = ZERO
051300        AND   WS-Dcs-Name (Dc-Ix) = La-Rt-Carrier (La-Ix)
051400              MOVE Dc-Ix TO WS-Found-Dcs-Ix.
051500*
051600*   AA020 covers Report sections 5-7 - the rate changes
051700*   listing, the change summary and the per-carrier change
051800*   analysis with its grand-total line.
051900*
052000 AA020-Write-Change-Report.
052100     INITIATE RM-Change-Report.
052200     MOVE     SPACES TO WS-Break-Carrier.
052300     MOVE     ZERO TO WS-Break-Count WS-Break-Sum
052400                       WS-Chg-Total WS-Chg-Increases
052500                       WS-Chg-Decreases WS-Grand-Sum.
052600     PERFORM  AA021-Write-One-Change THRU AA022-Exit
052700              VARYING Cx-Ix FROM 1 BY 1
052800              UNTIL Cx-Ix > Cx-Count.
052900     IF       WS-Break-Carrier NOT = SPACES
053000              PERFORM AA023-Emit-Carrier-Break
053100     END-IF.
053200     IF       Cx-Count > ZERO
053300              PERFORM AA024-Emit-Grand-Total
053400     END-IF.
053500     TERMINATE RM-Change-Report.
053600*
053700*   AA021/AA022 run as one THRU range - the carrier-break test
053800*   stays on its own in AA021 so it fires against the entry
053900*   still in hand from the last pass, before AA022 overlays
054000*   WS-Break-Carrier with the current one and prints it.
054100*
054200 AA021-Write-One-Change.
054300     IF       WS-Break-Carrier NOT = SPACES
054400        AND   Cx-Rt-Carrier (Cx-Ix) NOT = WS-Break-Carrier
054500              PERFORM AA023-Emit-Carrier-Break
054600              MOVE ZERO TO WS-Break-Count WS-Break-Sum
054700     END-IF.
054800 AA022-Accumulate-One-Change.
054900     MOVE     Cx-Rt-Carrier (Cx-Ix) TO WS-Break-Carrier.
055000     ADD      1 TO WS-Break-Count.
055100     ADD      Cx-Amount (Cx-Ix) TO WS-Break-Sum.
055200     ADD      1 TO WS-Chg-Total.
055300     ADD      Cx-Amount (Cx-Ix) TO WS-Grand-Sum.
055400     IF       Cx-Amount (Cx-Ix) > ZERO
055500              ADD 1 TO WS-Chg-Increases.
055600     IF       Cx-Amount (Cx-Ix) < ZERO
055700              ADD 1 TO WS-Chg-Decreases.
055800     MOVE     Cx-Rt-Carrier (Cx-Ix) TO WS-Prt-Carrier.
055900     MOVE     Cx-Rt-Service (Cx-Ix) TO WS-Prt-Service.
056000     MOVE     Cx-Rt-Package (Cx-Ix) TO WS-Prt-Package.
056100     MOVE     Cx-Old-Price  (Cx-Ix) TO WS-Prt-Old-Price.
056200     MOVE     Cx-New-Price  (Cx-Ix) TO WS-Prt-New-Price.
056300     MOVE     Cx-Amount     (Cx-Ix) TO WS-Prt-Change.
056400     MOVE     Cx-Percent    (Cx-Ix) TO WS-Prt-Percent.
056500     GENERATE RM-Change-Detail.
056600 AA022-Exit.
056700     EXIT.
056800*
056900 AA023-Emit-Carrier-Break.
057000     MOVE     WS-Break-Carrier TO WS-Prt-Break-Carrier.
057100     MOVE     WS-Break-Count   TO WS-Prt-Break-Count.
057200     IF       WS-Break-Count > ZERO
057300              COMPUTE WS-Prt-Break-Mean ROUNDED =
057400                      WS-Break-Sum / WS-Break-Count
057500     ELSE
057600              MOVE ZERO TO WS-Prt-Break-Mean
057700     END-IF.
057800     GENERATE RM-Carrier-Break.
057900*
058000 AA024-Emit-Grand-Total.
058100     MOVE     "ALL CARRIERS" TO WS-Prt-Break-Carrier.
058200     MOVE     Cx-Count TO WS-Prt-Break-Count.
058300     COMPUTE  WS-Prt-Break-Mean ROUNDED =
058400              WS-Grand-Sum / Cx-Count.
058500     GENERATE RM-Carrier-Break.
058600*
058700*   ZZ040 is the run's common file-status housekeeping para -
058800*   called wherever an open outcome has to be told to the
058900*   operator instead of being tested and ignored.
059000*
059100 ZZ040-Evaluate-Message.
059200     IF       WS-Eval-Status NOT = "00"
059300              DISPLAY "RM600 - " WS-Eval-Context
059400                      " - i/o error, status " WS-Eval-Status
059500     END-IF.
059600 ZZ040-Eval-Msg-Exit.
059700     EXIT.
059800*
