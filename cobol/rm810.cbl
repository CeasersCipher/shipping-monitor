000100****************************************************************
000200*                                                               *
000300*                 USPS Rate Estimation Engine                  *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.             RM810.
001100*
001200 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500*
001600 DATE-WRITTEN.           3RD NOVEMBER 1987.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002100                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
002200                         THE GNU GENERAL PUBLIC LICENSE. SEE
002300                         THE FILE COPYING FOR DETAILS.
002400*
002500*    Remarks.            Called module of RM000 (Rate Monitor
002600*                         batch driver). Returns estimated USPS
002700*                         rates for one package against one
002800*                         route, domestic and international
002900*                         estimation paths only - this module
003000*                         never calls out to the Post Office
003100*                         live rate calculator.
003200*
003300*    Version.            See Prog-Name in WS.
003400*
003500*    Called by.          RM000.
003600*
003700*    Called modules.     None.
003800*
003900*    Files used.         None - CALLed module, no I/O.
004000*
004100* Changes:
004200* 03/11/87 vbc      1.00  Created.
004300* 21/06/88 vbc      1.01  Volume surcharge break corrected,
004400*                         was testing > 500 and > 1000 as
004500*                         mutually exclusive, should cumulate.
004600* 14/09/88 jrt      1.02  International table added - previously
004700*                         quoted domestic rates for all routes.
004800* 30/03/91 vbc      1.03  First-Class Package Intl weight
004900*                         eligibility rule added (skip > 4 lb).
005000* 02/01/99 vbc      1.04  Y2K review. No date fields held here,
005100*                         none of the century assumptions in
005200*                         the group review applied to this one.
005300* 19/07/02 vbc      1.05  Re-keyed rate tables to current USPS
005400*                         published tariff.
005500* 11/04/07 ks       1.06  Tidy up of comments, no logic change.
005600* 14/11/09 mtc      1.07  AA011-Dom-Calc was rounding after each
005700*                         of the two surcharge multiplies as well
005800*                         as after the base+weight step - three
005900*                         roundings where the tariff rule wants
006000*                         one, and on a fractional weight the
006100*                         compounded rounding could come out a
006200*                         cent high. Recast as a single COMPUTE,
006300*                         full precision carried through both
006400*                         multiplies, rounded once at the end.
006500* 14/11/09 mtc      1.07  SPECIAL-NAMES added - no UPSI switches
006600*                         or printer channels used by this
006700*                         module, kept as a no-op paragraph per
006800*                         house habit.
006900*
007000****************************************************************
007100*
007200 ENVIRONMENT             DIVISION.
007300*================================
007400*
007500 CONFIGURATION            SECTION.
007600 SPECIAL-NAMES.
007700*                                  No UPSI switches or printer
007800*                                  channels used by this module -
007900*                                  paragraph kept per house habit.
008000*
008100 INPUT-OUTPUT            SECTION.
008200 FILE-CONTROL.
008300*
008400 DATA                    DIVISION.
008500*================================
008600*
008700 FILE SECTION.
008800*
008900 WORKING-STORAGE         SECTION.
009000*--------------------------------
009100*
009200 77  Prog-Name               PIC X(15) VALUE "RM810 (1.07)".
009300*
009400 01  WS-Volume               PIC 9(7)V9        COMP-3.
009500 01  WS-Price-Work           PIC S9(5)V99      COMP-3.
009600 01  WS-Surcharge-Factor     PIC 9V99          COMP-3.
009700*
009800*   Domestic service table - literal-loaded at compile time,
009900*   never changed at run time.
010000*
010100 01  WS-Dom-Table-Data.
010200     03  FILLER  PIC X(50) VALUE
010300         "Priority Mail                       00008700015000".
010400     03  FILLER  PIC X(50) VALUE
010500         "Priority Mail Express               00028750020000".
010600     03  FILLER  PIC X(50) VALUE
010700         "USPS Ground Advantage               00005500008000".
010800     03  FILLER  PIC X(50) VALUE
010900         "Media Mail                          00003650006500".
011000 01  WS-Dom-Table REDEFINES WS-Dom-Table-Data.
011100     03  WS-Dom-Entry            OCCURS 4 TIMES
011200                                 INDEXED BY Dom-Ix.
011300         05  WS-Dom-Service      PIC X(36).
011400         05  WS-Dom-Service-Alt  REDEFINES WS-Dom-Service
011500                                 PIC X(12).
011600         05  WS-Dom-Base         PIC 9(5)V99.
011700         05  WS-Dom-Perlb        PIC 9(3)V99.
011800         05  WS-Dom-Days         PIC 9(2).
011900*
012000*   International service table - ditto.
012100*
012200 01  WS-Intl-Table-Data.
012300     03  FILLER  PIC X(52) VALUE
012400         "Priority Mail International         0004500005000000".
012500     03  FILLER  PIC X(52) VALUE
012600         "Priority Mail Express International 0006500007000000".
012700     03  FILLER  PIC X(52) VALUE
012800         "First-Class Package International   0001500003000040".
012900 01  WS-Intl-Table REDEFINES WS-Intl-Table-Data.
013000     03  WS-Intl-Entry           OCCURS 3 TIMES
013100                                 INDEXED BY Intl-Ix.
013200         05  WS-Intl-Service     PIC X(36).
013300         05  WS-Intl-Base        PIC 9(5)V99.
013400         05  WS-Intl-Perlb       PIC 9(3)V99.
013500         05  WS-Intl-Maxwt       PIC 9(3)V9.
013600*                                    zero = no weight limit
013700*
013800 LINKAGE                 SECTION.
013900*********************************
014000*
014100 01  RM-Package-Record.
014200     COPY "wsrmpkg.cob".
014300*
014400 01  RM-Route-Record.
014500     COPY "wsrmrte.cob".
014600*
014700 01  RM-Engine-Output.
014800     03  RM-Out-Count            PIC 99         COMP.
014900     03  RM-Out-Rate             OCCURS 10 TIMES
015000                                 INDEXED BY Out-Ix.
015100         05  RM-Out-Service      PIC X(36).
015200         05  RM-Out-Price        PIC S9(5)V99   COMP-3.
015300         05  RM-Out-Days         PIC 9(2).
015400*
015500 PROCEDURE DIVISION      USING RM-Package-Record
015600                               RM-Route-Record
015700                               RM-Engine-Output.
015800*===============================================
015900*
016000 AA000-Main               SECTION.
016100*********************************
016200     MOVE     ZERO TO RM-Out-Count.
016300     IF       Rte-Orig-Ctry NOT = "US"
016400*                                  USPS quotes nothing when the
016500*                                  shipment does not start in
016600*                                  the US - see SPEC note.
016700              GO TO AA000-Exit.
016800     IF       Rte-Dest-Ctry = "US"
016900              PERFORM AA010-Rate-Domestic
017000     ELSE
017100              PERFORM AA020-Rate-International
017200     END-IF.
017300 AA000-Exit.
017400     EXIT     PROGRAM.
017500*
017600 AA010-Rate-Domestic       SECTION.
017700**********************************
017800*
017900*   Volume surcharge is cumulative, see Business Rules:
018000*   volume > 500  multiplies the raw price by 1.2
018100*   volume > 1000 ADDITIONALLY multiplies by 1.3 (net 1.56)
018200*
018300     COMPUTE  WS-Volume ROUNDED =
018400              Pkg-Length * Pkg-Width * Pkg-Height.
018500     PERFORM  AA011-Dom-Calc VARYING Dom-Ix FROM 1 BY 1
018600              UNTIL Dom-Ix > 4.
018700 AA010-Exit.
018800     EXIT     SECTION.
018900*
019000 AA011-Dom-Calc.
019100*                                  Surcharge factor held as one
019200*                                  exact literal so the base,
019300*                                  weight and both surcharge
019400*                                  multiplies all stay in one
019500*                                  COMPUTE, full precision carried
019600*                                  through, rounded the once.
019700     MOVE     1.00 TO WS-Surcharge-Factor.
019800     IF       WS-Volume > 1000
019900              MOVE 1.56 TO WS-Surcharge-Factor
020000     ELSE
020100       IF     WS-Volume > 500
020200              MOVE 1.20 TO WS-Surcharge-Factor
020300       END-IF
020400     END-IF.
020500     COMPUTE  WS-Price-Work ROUNDED =
020600              (WS-Dom-Base (Dom-Ix) +
020700               Pkg-Weight * WS-Dom-Perlb (Dom-Ix))
020800              * WS-Surcharge-Factor.
020900     ADD      1 TO RM-Out-Count.
021000     SET      Out-Ix TO RM-Out-Count.
021100     MOVE     WS-Dom-Service (Dom-Ix) TO RM-Out-Service (Out-Ix).
021200     MOVE     WS-Price-Work           TO RM-Out-Price (Out-Ix).
021300     MOVE     ZERO                    TO RM-Out-Days (Out-Ix).
021400*                                  USPS estimation assigns no
021500*                                  delivery-day estimate
021600*
021700 AA020-Rate-International  SECTION.
021800***********************************
021900     PERFORM  AA021-Intl-Calc VARYING Intl-Ix FROM 1 BY 1
022000              UNTIL Intl-Ix > 3.
022100 AA020-Exit.
022200     EXIT     SECTION.
022300*
022400 AA021-Intl-Calc.
022500     IF       WS-Intl-Maxwt (Intl-Ix) = ZERO OR
022600              Pkg-Weight NOT > WS-Intl-Maxwt (Intl-Ix)
022700              COMPUTE WS-Price-Work ROUNDED =
022800                      WS-Intl-Base (Intl-Ix) +
022900                      Pkg-Weight * WS-Intl-Perlb (Intl-Ix)
023000              ADD     1 TO RM-Out-Count
023100              SET     Out-Ix TO RM-Out-Count
023200              MOVE    WS-Intl-Service (Intl-Ix)
023300                                 TO RM-Out-Service (Out-Ix)
023400              MOVE    WS-Price-Work TO RM-Out-Price (Out-Ix)
023500              MOVE    ZERO          TO RM-Out-Days (Out-Ix)
023600     END-IF.
023700*
