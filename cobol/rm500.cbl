000100****************************************************************
000200*                                                               *
000300*         Rate Change Detection And Persistence                *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.             RM500.
001100*
001200 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500*
001600 DATE-WRITTEN.           9TH MARCH 1987.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002100                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
002200                         THE GNU GENERAL PUBLIC LICENSE. SEE
002300                         THE FILE COPYING FOR DETAILS.
002400*
002500*    Remarks.            Called module of RM000. Compares this
002600*                         run's quote set against the latest
002700*                         rate held per key, writes new/changed
002800*                         quotes to the daily rate store, and
002900*                         maintains the capped rate-change log.
003000*
003100*    Version.            See Prog-Name in WS.
003200*
003300*    Called by.          RM000.
003400*
003500*    Called modules.     None.
003600*
003700*    Files used.         PREVIOUS-RATES-FILE (input), RATE-
003800*                         STORE-FILE (output, append), CHANGE-
003900*                         LOG-FILE (input then output).
004000*
004100* Changes:
004200* 09/03/87 vbc      1.00  Created.
004300* 21/06/88 vbc      1.01  Change amount test corrected to use
004400*                         both-sides comparison for the 1 cent
004500*                         threshold, was using ABS via a two
004600*                         instruction work-around that lost the
004700*                         sign needed later for Cx-Amount.
004800* 11/02/90 vbc      1.02  Cx-Percent widened, see wsrmchg.cob.
004900* 02/01/99 vbc      1.03  Y2K review. No date fields held here,
005000*                         no change required.
005100* 19/07/02 vbc      1.04  Change log cap housekeeping added -
005200*                         log had grown unbounded since go live,
005300*                         file was over 4000 entries. Now capped
005400*                         to the most recent 1000 every run.
005500* 11/04/07 ks       1.05  Tidy up of comments, no logic change.
005600* 14/11/09 mtc      1.06  88s added for the three file status
005700*                         bytes and Previous-Rates read loop
005800*                         recast as a THRU range. Store and
005900*                         change-log WRITEs now routed through
006000*                         ZZ040 housekeeping, previously not
006100*                         checked at all.
006200* 14/11/09 mtc      1.07  Latest-rate table moved out to the
006300*                         shared wsrmltb.cob copybook and is now
006400*                         kept current with this run's new and
006500*                         changed quotes (para AA025) before
006600*                         return, not just the previous run's
006700*                         store - RM600 needs the as-of-now count
006800*                         for the storage status section of the
006900*                         summary report.
007000*
007100****************************************************************
007200*
007300 ENVIRONMENT             DIVISION.
007400*================================
007500*
007600 CONFIGURATION            SECTION.
007700 SPECIAL-NAMES.
007800     UPSI-0 ON  STATUS IS WS-Trace-On
007900            OFF STATUS IS WS-Trace-Off.
008000*
008100 INPUT-OUTPUT            SECTION.
008200 FILE-CONTROL.
008300     SELECT   PREVIOUS-RATES-FILE  ASSIGN TO "PREVIOUS-RATES"
008400              ORGANIZATION         SEQUENTIAL
008500              FILE STATUS          WS-Prev-Status.
008600*
008700     SELECT   RATE-STORE-FILE      ASSIGN TO "RATE-STORE"
008800              ORGANIZATION         SEQUENTIAL
008900              FILE STATUS          WS-Store-Status.
009000*
009100     SELECT   CHANGE-LOG-FILE      ASSIGN TO "CHANGE-LOG"
009200              ORGANIZATION         SEQUENTIAL
009300              FILE STATUS          WS-Chglog-Status.
009400*
009500 DATA                    DIVISION.
009600*================================
009700*
009800 FILE SECTION.
009900*
010000 FD  PREVIOUS-RATES-FILE.
010100     COPY "wsrmrate.cob" REPLACING RM-Rate-Record
010200                                BY PREVIOUS-RATES-RECORD.
010300*
010400 FD  RATE-STORE-FILE.
010500     COPY "wsrmrate.cob" REPLACING RM-Rate-Record
010600                                BY RATE-STORE-RECORD.
010700*
010800 FD  CHANGE-LOG-FILE.
010900     COPY "wsrmchg.cob" REPLACING RM-Rate-Change-Record
011000                                BY CHANGE-LOG-RECORD.
011100*
011200 WORKING-STORAGE         SECTION.
011300*--------------------------------
011400*
011500 77  Prog-Name               PIC X(15) VALUE "RM500 (1.07)".
011600*
011700 01  WS-File-Status.
011800     03  WS-Prev-Status          PIC XX        VALUE ZERO.
011900         88  WS-Prev-OK              VALUE "00".
012000         88  WS-Prev-EOF             VALUE "10".
012100     03  WS-Store-Status         PIC XX        VALUE ZERO.
012200         88  WS-Store-OK             VALUE "00".
012300     03  WS-Chglog-Status        PIC XX        VALUE ZERO.
012400         88  WS-Chglog-OK            VALUE "00".
012500         88  WS-Chglog-EOF           VALUE "10".
012600*
012700*   Common file-status housekeeping area - see para ZZ040.
012800*
012900 01  WS-Eval-Status              PIC XX.
013000 01  WS-Eval-Context             PIC X(30).
013100*
013200 01  WS-Work-Counts.
013300     03  WS-Found-Ix             PIC 9(4)      COMP.
013400     03  WS-Old-Count            PIC 9(4)      COMP.
013500     03  WS-Total-Changes        PIC 9(4)      COMP.
013600     03  WS-Skip-Count           PIC 9(4)      COMP.
013700     03  WS-New-Skip             PIC 9(4)      COMP.
013800     03  WS-Start-Ix             PIC 9(4)      COMP.
013900*
014000*   Change-log entries read back from the existing file, held
014100*   here while the file is closed and reopened for output - a
014200*   sequential file cannot be read and rewritten at the same
014300*   time. 1000 entries - the housekeeping cap itself.
014400*
014500 01  WS-Old-Table.
014600     03  FILLER                  PIC X(04).
014700     03  Ob-Entry                OCCURS 1000 TIMES
014800                                  INDEXED BY Ob-Ix.
014900         05  Ob-Rt-Carrier       PIC X(12).
015000         05  Ob-Rt-Service       PIC X(36).
015100         05  Ob-Rt-Package       PIC X(10).
015200         05  Ob-Rt-Orig-Zip      PIC X(10).
015300         05  Ob-Rt-Orig-Ctry     PIC XX.
015400         05  Ob-Rt-Dest-Zip      PIC X(10).
015500         05  Ob-Rt-Dest-Ctry     PIC XX.
015600         05  Ob-Rt-Price         PIC S9(5)V99  COMP-3.
015700         05  Ob-Rt-Currency      PIC X(3).
015800         05  Ob-Rt-Deliv-Days    PIC 9(2).
015900         05  Ob-Rt-Timestamp     PIC X(19).
016000         05  Ob-Old-Price        PIC S9(5)V99  COMP-3.
016100         05  Ob-New-Price        PIC S9(5)V99  COMP-3.
016200         05  Ob-Amount           PIC S9(5)V99  COMP-3.
016300         05  Ob-Percent          PIC S9(3)V99  COMP-3.
016400         05  Ob-Detected         PIC X(19).
016500         05  FILLER              PIC X(05).
016600*
016700*   Composite-key work areas - a single 78 byte compare beats
016800*   five ANDed field compares and is cheaper to read besides.
016900*
017000 01  WS-Match-Key-A.
017100     03  WS-MKA-Carrier          PIC X(12).
017200     03  WS-MKA-Service          PIC X(36).
017300     03  WS-MKA-Package          PIC X(10).
017400     03  WS-MKA-Orig-Zip         PIC X(10).
017500     03  WS-MKA-Dest-Zip         PIC X(10).
017600 01  WS-Match-Key-A-Flat REDEFINES WS-Match-Key-A PIC X(78).
017700*
017800 01  WS-Match-Key-B.
017900     03  WS-MKB-Carrier          PIC X(12).
018000     03  WS-MKB-Service          PIC X(36).
018100     03  WS-MKB-Package          PIC X(10).
018200     03  WS-MKB-Orig-Zip         PIC X(10).
018300     03  WS-MKB-Dest-Zip         PIC X(10).
018400 01  WS-Match-Key-B-Flat REDEFINES WS-Match-Key-B PIC X(78).
018500*
018600*   Housekeeping trace line, shown only when UPSI-0 is set on
018700*   in the run JCL.
018800*
018900 01  WS-Cap-Trace.
019000     03  WS-Cap-Trace-Old        PIC ZZZ9.
019100     03  FILLER                  PIC X         VALUE SPACE.
019200     03  WS-Cap-Trace-New        PIC ZZZ9.
019300     03  FILLER                  PIC X         VALUE SPACE.
019400     03  WS-Cap-Trace-Skip       PIC ZZZ9.
019500 01  WS-Cap-Trace-Flat REDEFINES WS-Cap-Trace PIC X(14).
019600*
019700 LINKAGE                 SECTION.
019800*********************************
019900*
020000 COPY "wsrmqtb.cob".
020100 COPY "wsrmctb.cob".
020200 COPY "wsrmltb.cob".
020300*
020400 01  WS-Stored-Count             PIC 9(4)      COMP.
020500 01  WS-Changed-Count            PIC 9(4)      COMP.
020600*
020700 PROCEDURE DIVISION      USING RM-Quote-Table
020800                               RM-Change-Table
020900                               RM-Latest-Table
021000                               WS-Stored-Count
021100                               WS-Changed-Count.
021200*===============================================
021300*
021400 AA000-Main                SECTION.
021500**********************************
021600     PERFORM  AA010-Load-Previous-Rates.
021700     PERFORM  AA020-Detect-Changes.
021800     PERFORM  AA040-Update-Change-Log.
021900 AA000-Exit.
022000     EXIT     PROGRAM.
022100*
022200 AA010-Load-Previous-Rates.
022300     MOVE     ZERO TO La-Count.
022400     OPEN     INPUT PREVIOUS-RATES-FILE.
022500     IF       WS-Prev-OK
022600              PERFORM AA011-Read-One-Previous THRU AA012-Exit
022700                      UNTIL WS-Prev-EOF
022800              CLOSE   PREVIOUS-RATES-FILE
022900     ELSE
023000              CONTINUE
023100     END-IF.
023200*
023300*   AA011/AA012 run as one THRU range - a record read with
023400*   nothing found falls through into the merge below it; one
023500*   found past end of file, or past the 150 entry cap, is sent
023600*   around the merge paragraph by the GO TOs inside it.
023700*
023800 AA011-Read-One-Previous.
023900     READ     PREVIOUS-RATES-FILE
024000              AT END SET  WS-Prev-EOF TO TRUE
024100                      GO TO AA012-Exit
024200              NOT AT END
024300                   MOVE PREVIOUS-RATES-RECORD TO WS-Match-Key-B
024400     END-READ.
024500*
024600 AA012-Merge-One-Previous.
024700     MOVE     ZERO TO WS-Found-Ix.
024800     PERFORM  AA013-Search-Latest VARYING La-Ix FROM 1 BY 1
024900              UNTIL La-Ix > La-Count.
025000     IF       WS-Found-Ix > ZERO
025100              SET  La-Ix TO WS-Found-Ix
025200     ELSE
025300         IF   La-Count < 150
025400              ADD  1 TO La-Count
025500              SET  La-Ix TO La-Count
025600         ELSE
025700              GO TO AA012-Exit
025800         END-IF
025900     END-IF.
026000     MOVE     PREVIOUS-RATES-RECORD TO La-Entry (La-Ix).
026100 AA012-Exit.
026200     EXIT.
026300*
026400 AA013-Search-Latest.
026500     IF       WS-Found-Ix = ZERO
026600              MOVE La-Rt-Carrier  (La-Ix) TO WS-MKA-Carrier
026700              MOVE La-Rt-Service  (La-Ix) TO WS-MKA-Service
026800              MOVE La-Rt-Package  (La-Ix) TO WS-MKA-Package
026900              MOVE La-Rt-Orig-Zip (La-Ix) TO WS-MKA-Orig-Zip
027000              MOVE La-Rt-Dest-Zip (La-Ix) TO WS-MKA-Dest-Zip
027100              IF   WS-Match-Key-A-Flat = WS-Match-Key-B-Flat
027200                   MOVE La-Ix TO WS-Found-Ix
027300              END-IF
027400     END-IF.
027500*
027600*   AA020 walks this run's quote set and decides, for each
027700*   quote, whether it is new, changed or unchanged against the
027800*   latest table just built.
027900*
028000 AA020-Detect-Changes.
028100     MOVE     ZERO TO Cx-Count
028200                       WS-Stored-Count
028300                       WS-Changed-Count.
028400     OPEN     EXTEND RATE-STORE-FILE.
028500     IF       NOT WS-Store-OK
028600              OPEN OUTPUT RATE-STORE-FILE
028700     END-IF.
028800     PERFORM  AA021-Detect-One-Quote VARYING Qt-Ix FROM 1 BY 1
028900              UNTIL Qt-Ix > Qt-Count.
029000     CLOSE    RATE-STORE-FILE.
029100*
029200 AA021-Detect-One-Quote.
029300     MOVE     ZERO TO WS-Found-Ix.
029400     MOVE     Qt-Carrier  (Qt-Ix) TO WS-MKB-Carrier.
029500     MOVE     Qt-Service  (Qt-Ix) TO WS-MKB-Service.
029600     MOVE     Qt-Package  (Qt-Ix) TO WS-MKB-Package.
029700     MOVE     Qt-Orig-Zip (Qt-Ix) TO WS-MKB-Orig-Zip.
029800     MOVE     Qt-Dest-Zip (Qt-Ix) TO WS-MKB-Dest-Zip.
029900     PERFORM  AA013-Search-Latest VARYING La-Ix FROM 1 BY 1
030000              UNTIL La-Ix > La-Count.
030100     IF       WS-Found-Ix > ZERO
030200              SET  La-Ix TO WS-Found-Ix
030300              IF   (Qt-Price (Qt-Ix) - La-Rt-Price (La-Ix)) > 0.01
030400                OR (La-Rt-Price (La-Ix) - Qt-Price (Qt-Ix)) > 0.01
030500                   PERFORM AA023-Record-Change
030600                   PERFORM AA024-Store-Quote
030700                   PERFORM AA025-Update-Latest
030800              END-IF
030900     ELSE
031000              PERFORM AA024-Store-Quote
031100              PERFORM AA025-Update-Latest
031200     END-IF.
031300*
031400 AA023-Record-Change.
031500     IF       Cx-Count < 150
031600              ADD  1 TO Cx-Count
031700              SET  Cx-Ix TO Cx-Count
031800              MOVE Qt-Carrier   (Qt-Ix) TO Cx-Rt-Carrier (Cx-Ix)
031900              MOVE Qt-Service   (Qt-Ix) TO Cx-Rt-Service (Cx-Ix)
032000              MOVE Qt-Package   (Qt-Ix) TO Cx-Rt-Package (Cx-Ix)
032100              MOVE Qt-Orig-Zip  (Qt-Ix) TO Cx-Rt-Orig-Zip (Cx-Ix)
032200              MOVE Qt-Orig-Ctry (Qt-Ix) TO Cx-Rt-Orig-Ctry
032300                                            (Cx-Ix)
032400              MOVE Qt-Dest-Zip  (Qt-Ix) TO Cx-Rt-Dest-Zip (Cx-Ix)
032500              MOVE Qt-Dest-Ctry (Qt-Ix) TO Cx-Rt-Dest-Ctry
032600                                            (Cx-Ix)
032700              MOVE Qt-Price     (Qt-Ix) TO Cx-Rt-Price (Cx-Ix)
032800              MOVE Qt-Currency  (Qt-Ix) TO Cx-Rt-Currency (Cx-Ix)
032900              MOVE Qt-Deliv-Days (Qt-Ix) TO Cx-Rt-Deliv-Days
033000                                             (Cx-Ix)
033100              MOVE Qt-Timestamp (Qt-Ix) TO Cx-Rt-Timestamp
033200                                            (Cx-Ix)
033300              MOVE La-Rt-Price  (La-Ix) TO Cx-Old-Price (Cx-Ix)
033400              MOVE Qt-Price       (Qt-Ix) TO Cx-New-Price (Cx-Ix)
033500              COMPUTE Cx-Amount (Cx-Ix) ROUNDED =
033600                      Qt-Price (Qt-Ix) - La-Rt-Price (La-Ix)
033700              IF   La-Rt-Price (La-Ix) > ZERO
033800                   COMPUTE Cx-Percent (Cx-Ix) ROUNDED =
033900                           Cx-Amount (Cx-Ix) /
034000                           La-Rt-Price (La-Ix) * 100
034100              ELSE
034200                   MOVE ZERO TO Cx-Percent (Cx-Ix)
034300              END-IF
034400              MOVE Qt-Timestamp (Qt-Ix) TO Cx-Detected (Cx-Ix)
034500              ADD  1 TO WS-Changed-Count
034600     END-IF.
034700*
034800 AA024-Store-Quote.
034900     WRITE    RATE-STORE-RECORD FROM Qt-Entry (Qt-Ix).
035000     IF       WS-Store-OK
035100              ADD 1 TO WS-Stored-Count
035200     ELSE
035300              MOVE "RATE STORE WRITE" TO WS-Eval-Context
035400              MOVE WS-Store-Status    TO WS-Eval-Status
035500              PERFORM ZZ040-Evaluate-Message
035600     END-IF.
035700*
035800*   AA025 keeps the latest-rate table current with this run's
035900*   results, so the count RM600 reports as "latest rates held"
036000*   reflects what is in the store as of right now, not just what
036100*   was there at the start of the run. WS-Found-Ix/La-Ix are
036200*   still set from the AA013 search that got us here - a found
036300*   key is overwritten in place, a new one is appended if room.
036400*
036500 AA025-Update-Latest.
036600     IF       WS-Found-Ix = ZERO
036700              IF   La-Count < 150
036800                   ADD  1 TO La-Count
036900                   SET  La-Ix TO La-Count
037000              ELSE
037100                   GO TO AA025-Exit
037200              END-IF
037300     END-IF.
037400     MOVE     Qt-Carrier    (Qt-Ix) TO La-Rt-Carrier    (La-Ix).
037500     MOVE     Qt-Service    (Qt-Ix) TO La-Rt-Service    (La-Ix).
037600     MOVE     Qt-Package    (Qt-Ix) TO La-Rt-Package    (La-Ix).
037700     MOVE     Qt-Orig-Zip   (Qt-Ix) TO La-Rt-Orig-Zip   (La-Ix).
037800     MOVE     Qt-Orig-Ctry  (Qt-Ix) TO La-Rt-Orig-Ctry  (La-Ix).
037900     MOVE     Qt-Dest-Zip   (Qt-Ix) TO La-Rt-Dest-Zip   (La-Ix).
038000     MOVE     Qt-Dest-Ctry  (Qt-Ix) TO La-Rt-Dest-Ctry  (La-Ix).
038100     MOVE     Qt-Price      (Qt-Ix) TO La-Rt-Price      (La-Ix).
038200     MOVE     Qt-Currency   (Qt-Ix) TO La-Rt-Currency   (La-Ix).
038300     MOVE     Qt-Deliv-Days (Qt-Ix) TO La-Rt-Deliv-Days (La-Ix).
038400     MOVE     Qt-Timestamp  (Qt-Ix) TO La-Rt-Timestamp  (La-Ix).
038500 AA025-Exit.
038600     EXIT.
038700*
038800*   AA040 folds this run's changes into the capped change log -
038900*   read what is there now, work out how many of the oldest
039000*   entries must be dropped to stay at 1000, then rewrite.
039100*
039200 AA040-Update-Change-Log.
039300     MOVE     ZERO TO WS-Old-Count.
039400     OPEN     INPUT CHANGE-LOG-FILE.
039500     IF       WS-Chglog-OK
039600              PERFORM AA041-Read-One-Old
039700                      UNTIL WS-Chglog-EOF
039800              CLOSE   CHANGE-LOG-FILE
039900     ELSE
040000              CONTINUE
040100     END-IF.
040200     COMPUTE  WS-Total-Changes = WS-Old-Count + Cx-Count.
040300     IF       WS-Total-Changes > 1000
040400              COMPUTE WS-Skip-Count = WS-Total-Changes - 1000
040500     ELSE
040600              MOVE ZERO TO WS-Skip-Count
040700     END-IF.
040800     IF       WS-Skip-Count > WS-Old-Count
040900              COMPUTE WS-New-Skip = WS-Skip-Count - WS-Old-Count
041000     ELSE
041100              MOVE ZERO TO WS-New-Skip
041200     END-IF.
041300     IF       WS-Trace-On
041400              MOVE WS-Old-Count  TO WS-Cap-Trace-Old
041500              MOVE Cx-Count      TO WS-Cap-Trace-New
041600              MOVE WS-Skip-Count TO WS-Cap-Trace-Skip
041700              DISPLAY "RM500 - Chg Log Old/New/Dropped "
041800                      WS-Cap-Trace-Flat
041900     END-IF.
042000     OPEN     OUTPUT CHANGE-LOG-FILE.
042100     IF       WS-Skip-Count < WS-Old-Count
042200              COMPUTE WS-Start-Ix = WS-Skip-Count + 1
042300              PERFORM AA042-Write-One-Old
042400                      VARYING Ob-Ix FROM WS-Start-Ix BY 1
042500                      UNTIL Ob-Ix > WS-Old-Count
042600     END-IF.
042700     IF       Cx-Count > WS-New-Skip
042800              COMPUTE WS-Start-Ix = WS-New-Skip + 1
042900              PERFORM AA043-Write-One-New
043000                      VARYING Cx-Ix FROM WS-Start-Ix BY 1
043100                      UNTIL Cx-Ix > Cx-Count
043200     END-IF.
043300     CLOSE    CHANGE-LOG-FILE.
043400*
043500 AA041-Read-One-Old.
043600     READ     CHANGE-LOG-FILE
043700              AT END SET  WS-Chglog-EOF TO TRUE
043800              NOT AT END
043900                   IF   WS-Old-Count < 1000
044000                        ADD  1 TO WS-Old-Count
044100                        SET  Ob-Ix TO WS-Old-Count
044200                        MOVE CHANGE-LOG-RECORD TO Ob-Entry (Ob-Ix)
044300                   END-IF
044400     END-READ.
044500*
044600 AA042-Write-One-Old.
044700     WRITE    CHANGE-LOG-RECORD FROM Ob-Entry (Ob-Ix).
044800     IF       NOT WS-Chglog-OK
044900              MOVE "CHANGE LOG REWRITE (OLD)" TO WS-Eval-Context
045000              MOVE WS-Chglog-Status            TO WS-Eval-Status
045100              PERFORM ZZ040-Evaluate-Message
045200     END-IF.
045300*
045400 AA043-Write-One-New.
045500     WRITE    CHANGE-LOG-RECORD FROM Cx-Entry (Cx-Ix).
045600     IF       NOT WS-Chglog-OK
045700              MOVE "CHANGE LOG REWRITE (NEW)" TO WS-Eval-Context
045800              MOVE WS-Chglog-Status            TO WS-Eval-Status
045900              PERFORM ZZ040-Evaluate-Message
046000     END-IF.
046100*
046200*   ZZ040 is the run's common file-status housekeeping para -
046300*   called wherever an open/read/write outcome has to be told to
046400*   the operator instead of being tested and ignored.
046500*
046600 ZZ040-Evaluate-Message.
046700     IF       WS-Eval-Status = "10"
046800              DISPLAY "RM500 - " WS-Eval-Context " - end of file"
046900     ELSE
047000        IF    WS-Eval-Status NOT = "00"
047100              DISPLAY "RM500 - " WS-Eval-Context
047200                      " - i/o error, status " WS-Eval-Status
047300        END-IF
047400     END-IF.
047500 ZZ040-Eval-Msg-Exit.
047600     EXIT.
047700*
