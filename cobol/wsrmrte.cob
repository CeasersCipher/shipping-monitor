000100*******************************************
000200*                                          *
000300*  Record Definition For Rate Monitor     *
000400*      Route Catalog File                 *
000500*    Line sequential, in route-entry      *
000600*    order as received off the catalog    *
000700*    master.                              *
000800*******************************************
000900* File size 48 bytes.
001000*
001100* 06/03/87 vbc - Created.
001200*
001300 01  RM-Route-Record.
001400     03  Rte-Name              pic x(24).
001500*                                  route display name
001600     03  Rte-Orig-Zip          pic x(10).
001700*                                  origin postal code
001800     03  Rte-Orig-Ctry         pic xx.
001900*                                  origin country, ISO-2
002000     03  Rte-Dest-Zip          pic x(10).
002100*                                  destination postal code
002200     03  Rte-Dest-Ctry         pic xx.
002300*                                  destination country, ISO-2
002400     03  FILLER                pic x(02).
002500*                                  reserved for growth
002600*
