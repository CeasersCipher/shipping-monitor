000100****************************************************************
000200*                                                               *
000300*                 FedEx Rate Estimation Engine                 *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.             RM830.
001100*
001200 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500*
001600 DATE-WRITTEN.           5TH NOVEMBER 1987.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002100                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
002200                         THE GNU GENERAL PUBLIC LICENSE. SEE
002300                         THE FILE COPYING FOR DETAILS.
002400*
002500*    Remarks.            Called module of RM000 (Rate Monitor
002600*                         batch driver). Returns estimated
002700*                         FedEx rates for one package against
002800*                         one route, same billable-weight and
002900*                         surcharge shape as the UPS engine but
003000*                         with FedEx's own service table and
003100*                         surcharge factors.
003200*
003300*    Version.            See Prog-Name in WS.
003400*
003500*    Called by.          RM000.
003600*
003700*    Called modules.     None.
003800*
003900*    Files used.         None - CALLed module, no I/O.
004000*
004100* Changes:
004200* 05/11/87 vbc      1.00  Created, copied down from RM820 and
004300*                         re-keyed for FedEx's tariff.
004400* 14/09/88 jrt      1.01  International table added.
004500* 02/01/99 vbc      1.02  Y2K review. No date fields held here,
004600*                         no change required.
004700* 19/07/02 vbc      1.03  Re-keyed rate tables to current FedEx
004800*                         published tariff.
004900* 11/04/07 ks       1.04  Tidy up of comments, no logic change.
005000* 14/11/09 mtc      1.05  SPECIAL-NAMES added - no UPSI switches
005100*                         or printer channels used by this
005200*                         module, kept as a no-op paragraph per
005300*                         house habit.
005400*
005500****************************************************************
005600*
005700 ENVIRONMENT             DIVISION.
005800*================================
005900*
006000 CONFIGURATION            SECTION.
006100 SPECIAL-NAMES.
006200*                                  No UPSI switches or printer
006300*                                  channels used by this module -
006400*                                  paragraph kept per house habit.
006500*
006600 INPUT-OUTPUT            SECTION.
006700 FILE-CONTROL.
006800*
006900 DATA                    DIVISION.
007000*================================
007100*
007200 FILE SECTION.
007300*
007400 WORKING-STORAGE         SECTION.
007500*--------------------------------
007600*
007700 77  Prog-Name               PIC X(15) VALUE "RM830 (1.05)".
007800*
007900 01  WS-Volume               PIC 9(7)V9        COMP-3.
008000 01  WS-Dim-Weight           PIC 9(5)V99       COMP-3.
008100 01  WS-Bill-Weight          PIC 9(5)V99       COMP-3.
008200 01  WS-Price-Work           PIC S9(5)V99      COMP-3.
008300*
008400 77  WS-Dom-Surcharge        PIC 9V99          VALUE 1.16.
008500 77  WS-Intl-Surcharge       PIC 9V99          VALUE 1.22.
008600*
008700*   Domestic service table - literal-loaded at compile time,
008800*   never changed at run time.
008900*
009000 01  WS-Dom-Table-Data.
009100     03  FILLER  PIC X(50) VALUE
009200         "FedEx Ground                        00011800007005".
009300     03  FILLER  PIC X(50) VALUE
009400         "FedEx Home Delivery                 00012500007505".
009500     03  FILLER  PIC X(50) VALUE
009600         "FedEx Express Saver                 00022000018003".
009700     03  FILLER  PIC X(50) VALUE
009800         "FedEx 2Day                          00030000022002".
009900     03  FILLER  PIC X(50) VALUE
010000         "FedEx 2Day AM                       00035000025002".
010100     03  FILLER  PIC X(50) VALUE
010200         "FedEx Priority Overnight            00052000038001".
010300     03  FILLER  PIC X(50) VALUE
010400         "FedEx Standard Overnight            00048000035001".
010500 01  WS-Dom-Table REDEFINES WS-Dom-Table-Data.
010600     03  WS-Dom-Entry            OCCURS 7 TIMES
010700                                 INDEXED BY Dom-Ix.
010800         05  WS-Dom-Service      PIC X(36).
010900         05  WS-Dom-Service-Alt  REDEFINES WS-Dom-Service
011000                                 PIC X(12).
011100         05  WS-Dom-Base         PIC 9(5)V99.
011200         05  WS-Dom-Perlb        PIC 9(3)V99.
011300         05  WS-Dom-Days         PIC 9(2).
011400*
011500*   International service table - ditto.
011600*
011700 01  WS-Intl-Table-Data.
011800     03  FILLER  PIC X(50) VALUE
011900         "FedEx International Priority        00080000075002".
012000     03  FILLER  PIC X(50) VALUE
012100         "FedEx International Economy         00055000050005".
012200     03  FILLER  PIC X(50) VALUE
012300         "FedEx International First           00095000090001".
012400     03  FILLER  PIC X(50) VALUE
012500         "FedEx International Ground          00040000035007".
012600 01  WS-Intl-Table REDEFINES WS-Intl-Table-Data.
012700     03  WS-Intl-Entry           OCCURS 4 TIMES
012800                                 INDEXED BY Intl-Ix.
012900         05  WS-Intl-Service     PIC X(36).
013000         05  WS-Intl-Service-Alt REDEFINES WS-Intl-Service
013100                                 PIC X(12).
013200         05  WS-Intl-Base        PIC 9(5)V99.
013300         05  WS-Intl-Perlb       PIC 9(3)V99.
013400         05  WS-Intl-Days        PIC 9(2).
013500*
013600 LINKAGE                 SECTION.
013700*********************************
013800*
013900 01  RM-Package-Record.
014000     COPY "wsrmpkg.cob".
014100*
014200 01  RM-Route-Record.
014300     COPY "wsrmrte.cob".
014400*
014500 01  RM-Engine-Output.
014600     03  RM-Out-Count            PIC 99         COMP.
014700     03  RM-Out-Rate             OCCURS 10 TIMES
014800                                 INDEXED BY Out-Ix.
014900         05  RM-Out-Service      PIC X(36).
015000         05  RM-Out-Price        PIC S9(5)V99   COMP-3.
015100         05  RM-Out-Days         PIC 9(2).
015200*
015300 PROCEDURE DIVISION      USING RM-Package-Record
015400                               RM-Route-Record
015500                               RM-Engine-Output.
015600*===============================================
015700*
015800 AA000-Main               SECTION.
015900*********************************
016000     MOVE     ZERO TO RM-Out-Count.
016100     PERFORM  AA005-Billable-Weight.
016200     IF       Rte-Orig-Ctry = Rte-Dest-Ctry
016300              PERFORM AA010-Rate-Domestic
016400     ELSE
016500              PERFORM AA020-Rate-International
016600     END-IF.
016700 AA000-Exit.
016800     EXIT     PROGRAM.
016900*
017000 AA005-Billable-Weight.
017100     COMPUTE  WS-Volume ROUNDED =
017200              Pkg-Length * Pkg-Width * Pkg-Height.
017300     COMPUTE  WS-Dim-Weight ROUNDED = WS-Volume / 139.
017400     IF       Pkg-Weight > WS-Dim-Weight
017500              MOVE Pkg-Weight TO WS-Bill-Weight
017600     ELSE
017700              MOVE WS-Dim-Weight TO WS-Bill-Weight
017800     END-IF.
017900*
018000 AA010-Rate-Domestic       SECTION.
018100**********************************
018200     PERFORM  AA011-Dom-Calc VARYING Dom-Ix FROM 1 BY 1
018300              UNTIL Dom-Ix > 7.
018400 AA010-Exit.
018500     EXIT     SECTION.
018600*
018700 AA011-Dom-Calc.
018800     COMPUTE  WS-Price-Work ROUNDED =
018900              (WS-Dom-Base (Dom-Ix) +
019000               WS-Bill-Weight * WS-Dom-Perlb (Dom-Ix))
019100              * WS-Dom-Surcharge.
019200     ADD      1 TO RM-Out-Count.
019300     SET      Out-Ix TO RM-Out-Count.
019400     MOVE     WS-Dom-Service (Dom-Ix) TO RM-Out-Service (Out-Ix).
019500     MOVE     WS-Price-Work           TO RM-Out-Price (Out-Ix).
019600     MOVE     WS-Dom-Days (Dom-Ix)    TO RM-Out-Days (Out-Ix).
019700*
019800 AA020-Rate-International  SECTION.
019900***********************************
020000     PERFORM  AA021-Intl-Calc VARYING Intl-Ix FROM 1 BY 1
020100              UNTIL Intl-Ix > 4.
020200 AA020-Exit.
020300     EXIT     SECTION.
020400*
020500 AA021-Intl-Calc.
020600     COMPUTE  WS-Price-Work ROUNDED =
020700              (WS-Intl-Base (Intl-Ix) +
020800               WS-Bill-Weight * WS-Intl-Perlb (Intl-Ix))
020900              * WS-Intl-Surcharge.
021000     ADD      1 TO RM-Out-Count.
021100     SET      Out-Ix TO RM-Out-Count.
021200     MOVE     WS-Intl-Service (Intl-Ix)
021300              TO RM-Out-Service (Out-Ix).
021400     MOVE     WS-Price-Work             TO RM-Out-Price (Out-Ix).
021500     MOVE     WS-Intl-Days (Intl-Ix)    TO RM-Out-Days (Out-Ix).
021600*
