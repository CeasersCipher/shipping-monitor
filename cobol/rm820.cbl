000100****************************************************************
000200*                                                               *
000300*                  UPS Rate Estimation Engine                  *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.             RM820.
001100*
001200 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500*
001600 DATE-WRITTEN.           4TH NOVEMBER 1987.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002100                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
002200                         THE GNU GENERAL PUBLIC LICENSE. SEE
002300                         THE FILE COPYING FOR DETAILS.
002400*
002500*    Remarks.            Called module of RM000 (Rate Monitor
002600*                         batch driver). Returns estimated UPS
002700*                         rates for one package against one
002800*                         route, using billable (dimensional)
002900*                         weight and the carrier's published
003000*                         fuel/handling surcharge factors.
003100*
003200*    Version.            See Prog-Name in WS.
003300*
003400*    Called by.          RM000.
003500*
003600*    Called modules.     None.
003700*
003800*    Files used.         None - CALLed module, no I/O.
003900*
004000* Changes:
004100* 04/11/87 vbc      1.00  Created.
004200* 21/06/88 vbc      1.01  Dimensional weight divisor corrected
004300*                         to 139, was 166 (DHL's divisor) in
004400*                         error.
004500* 14/09/88 jrt      1.02  International table added.
004600* 02/01/99 vbc      1.03  Y2K review. No date fields held here,
004700*                         no change required.
004800* 19/07/02 vbc      1.04  Re-keyed rate tables to current UPS
004900*                         published tariff.
005000* 11/04/07 ks       1.05  Tidy up of comments, no logic change.
005100* 14/11/09 mtc      1.06  SPECIAL-NAMES added - no UPSI switches
005200*                         or printer channels used by this
005300*                         module, kept as a no-op paragraph per
005400*                         house habit.
005500*
005600****************************************************************
005700*
005800 ENVIRONMENT             DIVISION.
005900*================================
006000*
006100 CONFIGURATION            SECTION.
006200 SPECIAL-NAMES.
006300*                                  No UPSI switches or printer
006400*                                  channels used by this module -
006500*                                  paragraph kept per house habit.
006600*
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900*
007000 DATA                    DIVISION.
007100*================================
007200*
007300 FILE SECTION.
007400*
007500 WORKING-STORAGE         SECTION.
007600*--------------------------------
007700*
007800 77  Prog-Name               PIC X(15) VALUE "RM820 (1.06)".
007900*
008000 01  WS-Volume               PIC 9(7)V9        COMP-3.
008100 01  WS-Dim-Weight           PIC 9(5)V99       COMP-3.
008200 01  WS-Bill-Weight          PIC 9(5)V99       COMP-3.
008300 01  WS-Price-Work           PIC S9(5)V99      COMP-3.
008400*
008500*   Domestic service table - literal-loaded at compile time,
008600*   never changed at run time. Domestic surcharge factor is
008700*   carried as a 77 - UPS Ground is a flat ground surcharge,
008800*   not a table column, so one factor serves the whole table.
008900*
009000 77  WS-Dom-Surcharge        PIC 9V99          VALUE 1.15.
009100 77  WS-Intl-Surcharge       PIC 9V99          VALUE 1.20.
009200*
009300 01  WS-Dom-Table-Data.
009400     03  FILLER  PIC X(50) VALUE
009500         "UPS Ground                          00012500007505".
009600     03  FILLER  PIC X(50) VALUE
009700         "UPS 3 Day Select                    00018000012003".
009800     03  FILLER  PIC X(50) VALUE
009900         "UPS 2nd Day Air                     00028000020002".
010000     03  FILLER  PIC X(50) VALUE
010100         "UPS Next Day Air Saver              00045000035001".
010200     03  FILLER  PIC X(50) VALUE
010300         "UPS Next Day Air                    00055000040001".
010400 01  WS-Dom-Table REDEFINES WS-Dom-Table-Data.
010500     03  WS-Dom-Entry            OCCURS 5 TIMES
010600                                 INDEXED BY Dom-Ix.
010700         05  WS-Dom-Service      PIC X(36).
010800         05  WS-Dom-Service-Alt  REDEFINES WS-Dom-Service
010900                                 PIC X(12).
011000         05  WS-Dom-Base         PIC 9(5)V99.
011100         05  WS-Dom-Perlb        PIC 9(3)V99.
011200         05  WS-Dom-Days         PIC 9(2).
011300*
011400*   International service table - ditto.
011500*
011600 01  WS-Intl-Table-Data.
011700     03  FILLER  PIC X(50) VALUE
011800         "UPS Worldwide Express               00085000080002".
011900     03  FILLER  PIC X(50) VALUE
012000         "UPS Worldwide Expedited             00065000060004".
012100     03  FILLER  PIC X(50) VALUE
012200         "UPS Worldwide Saver                 00075000070003".
012300     03  FILLER  PIC X(50) VALUE
012400         "UPS Standard (International)        00045000040007".
012500 01  WS-Intl-Table REDEFINES WS-Intl-Table-Data.
012600     03  WS-Intl-Entry           OCCURS 4 TIMES
012700                                 INDEXED BY Intl-Ix.
012800         05  WS-Intl-Service     PIC X(36).
012900         05  WS-Intl-Service-Alt REDEFINES WS-Intl-Service
013000                                 PIC X(12).
013100         05  WS-Intl-Base        PIC 9(5)V99.
013200         05  WS-Intl-Perlb       PIC 9(3)V99.
013300         05  WS-Intl-Days        PIC 9(2).
013400*
013500 LINKAGE                 SECTION.
013600*********************************
013700*
013800 01  RM-Package-Record.
013900     COPY "wsrmpkg.cob".
014000*
014100 01  RM-Route-Record.
014200     COPY "wsrmrte.cob".
014300*
014400 01  RM-Engine-Output.
014500     03  RM-Out-Count            PIC 99         COMP.
014600     03  RM-Out-Rate             OCCURS 10 TIMES
014700                                 INDEXED BY Out-Ix.
014800         05  RM-Out-Service      PIC X(36).
014900         05  RM-Out-Price        PIC S9(5)V99   COMP-3.
015000         05  RM-Out-Days         PIC 9(2).
015100*
015200 PROCEDURE DIVISION      USING RM-Package-Record
015300                               RM-Route-Record
015400                               RM-Engine-Output.
015500*===============================================
015600*
015700 AA000-Main               SECTION.
015800*********************************
015900     MOVE     ZERO TO RM-Out-Count.
016000     PERFORM  AA005-Billable-Weight.
016100     IF       Rte-Orig-Ctry = Rte-Dest-Ctry
016200              PERFORM AA010-Rate-Domestic
016300     ELSE
016400              PERFORM AA020-Rate-International
016500     END-IF.
016600 AA000-Exit.
016700     EXIT     PROGRAM.
016800*
016900 AA005-Billable-Weight.
017000*                                  shared by both paths - see
017100*                                  Business Rules common
017200*                                  definitions.
017300     COMPUTE  WS-Volume ROUNDED =
017400              Pkg-Length * Pkg-Width * Pkg-Height.
017500     COMPUTE  WS-Dim-Weight ROUNDED = WS-Volume / 139.
017600     IF       Pkg-Weight > WS-Dim-Weight
017700              MOVE Pkg-Weight TO WS-Bill-Weight
017800     ELSE
017900              MOVE WS-Dim-Weight TO WS-Bill-Weight
018000     END-IF.
018100*
018200 AA010-Rate-Domestic       SECTION.
018300**********************************
018400     PERFORM  AA011-Dom-Calc VARYING Dom-Ix FROM 1 BY 1
018500              UNTIL Dom-Ix > 5.
018600 AA010-Exit.
018700     EXIT     SECTION.
018800*
018900 AA011-Dom-Calc.
019000     COMPUTE  WS-Price-Work ROUNDED =
019100              (WS-Dom-Base (Dom-Ix) +
019200               WS-Bill-Weight * WS-Dom-Perlb (Dom-Ix))
019300              * WS-Dom-Surcharge.
019400     ADD      1 TO RM-Out-Count.
019500     SET      Out-Ix TO RM-Out-Count.
019600     MOVE     WS-Dom-Service (Dom-Ix) TO RM-Out-Service (Out-Ix).
019700     MOVE     WS-Price-Work           TO RM-Out-Price (Out-Ix).
019800     MOVE     WS-Dom-Days (Dom-Ix)    TO RM-Out-Days (Out-Ix).
019900*
020000 AA020-Rate-International  SECTION.
020100***********************************
020200     PERFORM  AA021-Intl-Calc VARYING Intl-Ix FROM 1 BY 1
020300              UNTIL Intl-Ix > 4.
020400 AA020-Exit.
020500     EXIT     SECTION.
020600*
020700 AA021-Intl-Calc.
020800     COMPUTE  WS-Price-Work ROUNDED =
020900              (WS-Intl-Base (Intl-Ix) +
021000               WS-Bill-Weight * WS-Intl-Perlb (Intl-Ix))
021100              * WS-Intl-Surcharge.
021200     ADD      1 TO RM-Out-Count.
021300     SET      Out-Ix TO RM-Out-Count.
021400     MOVE     WS-Intl-Service (Intl-Ix)
021500              TO RM-Out-Service (Out-Ix).
021600     MOVE     WS-Price-Work             TO RM-Out-Price (Out-Ix).
021700     MOVE     WS-Intl-Days (Intl-Ix)    TO RM-Out-Days (Out-Ix).
021800*
