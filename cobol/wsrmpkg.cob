000100*******************************************
000200*                                          *
000300*  Record Definition For Rate Monitor     *
000400*      Package Catalog File               *
000500*    Line sequential, in package-size     *
000600*    order as received off the catalog    *
000700*    master.                              *
000800*******************************************
000900* File size 27 bytes.
001000*
001100* 06/03/87 vbc - Created.
001200* 19/07/91 vbc - Widened Pkg-Weight to allow
001300*                2 decimals (was 1).
001400*
001500 01  RM-Package-Record.
001600     03  Pkg-Name              pic x(10).
001700*                                  Small, Medium or Large
001800     03  Pkg-Length            pic 9(3)v9.
001900*                                  inches
002000     03  Pkg-Width             pic 9(3)v9.
002100*                                  inches
002200     03  Pkg-Height            pic 9(3)v9.
002300*                                  inches
002400     03  Pkg-Weight            pic 9(3)v99.
002500*                                  pounds
002600     03  FILLER                pic x(03).
002700*                                  reserved for growth
002800*
