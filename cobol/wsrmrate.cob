000100*******************************************
000200*                                          *
000300*  Record Definition For Rate Monitor     *
000400*      Rate (Quote) File                  *
000500*    Sequential, append only.             *
000600*    Used both for the daily rate store   *
000700*    (output, appended each run) and for  *
000800*    the previous-rates file read at the  *
000900*    start of the next run.               *
001000*******************************************
001100* File size 106 bytes (Rt-Price packed).
001200*
001300* 06/03/87 vbc - Created.
001400* 14/09/88 vbc - Rt-Deliv-Days added, was
001500*                not held in V1.
001600* 02/01/99 vbc - Y2K. Rt-Timestamp widened
001700*                to hold full century.
001800*
001900 01  RM-Rate-Record.
002000     03  Rt-Carrier            pic x(12).
002100*                                  USPS, UPS, FedEx, DHL Express
002200     03  Rt-Service            pic x(36).
002300*                                  service level name
002400     03  Rt-Package            pic x(10).
002500*                                  package size name
002600     03  Rt-Orig-Zip           pic x(10).
002700     03  Rt-Orig-Ctry          pic xx.
002800     03  Rt-Dest-Zip           pic x(10).
002900     03  Rt-Dest-Ctry          pic xx.
003000     03  Rt-Price              pic s9(5)v99  comp-3.
003100*                                  quoted price, USD
003200     03  Rt-Currency           pic x(3).
003300*                                  currency code, "USD"
003400     03  Rt-Deliv-Days         pic 9(2).
003500*                                  estimated delivery days,
003600*                                  zero = unknown
003700     03  Rt-Timestamp          pic x(19).
003800*                                  quote timestamp,
003900*                                  yyyy-mm-dd-hh.mm.ss
004000     03  FILLER                pic x(05).
004100*                                  reserved for growth
004200*
004300*   The rate key - identity for change
004400*   detection - is the concatenation of
004500*   Rt-Carrier, Rt-Service, Rt-Package,
004600*   Rt-Orig-Zip and Rt-Dest-Zip.
004700*
