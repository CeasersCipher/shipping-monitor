000100****************************************************************
000200*                                                               *
000300*              DHL Express Rate Estimation Engine              *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.             RM840.
001100*
001200 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500*
001600 DATE-WRITTEN.           6TH NOVEMBER 1987.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002100                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
002200                         THE GNU GENERAL PUBLIC LICENSE. SEE
002300                         THE FILE COPYING FOR DETAILS.
002400*
002500*    Remarks.            Called module of RM000 (Rate Monitor
002600*                         batch driver). Returns estimated DHL
002700*                         Express rates for one package against
002800*                         one route. Unlike UPS and FedEx, DHL's
002900*                         domestic table applies only when both
003000*                         ends of the route are US - anything
003100*                         else, including same-country moves
003200*                         outside the US, rates as international.
003300*
003400*    Version.            See Prog-Name in WS.
003500*
003600*    Called by.          RM000.
003700*
003800*    Called modules.     None.
003900*
004000*    Files used.         None - CALLed module, no I/O.
004100*
004200* Changes:
004300* 06/11/87 vbc      1.00  Created, copied down from RM820 and
004400*                         re-keyed for DHL's tariff.
004500* 21/06/88 vbc      1.01  Domestic test corrected to US-to-US
004600*                         only, was testing orig = dest country
004700*                         same as UPS/FedEx in error - DHL has
004800*                         no same-country-but-not-US domestic
004900*                         product.
005000* 14/09/88 jrt      1.02  International table added.
005100* 02/01/99 vbc      1.03  Y2K review. No date fields held here,
005200*                         no change required.
005300* 19/07/02 vbc      1.04  Re-keyed rate tables to current DHL
005400*                         published tariff.
005500* 11/04/07 ks       1.05  Tidy up of comments, no logic change.
005600* 14/11/09 mtc      1.06  SPECIAL-NAMES added - no UPSI switches
005700*                         or printer channels used by this
005800*                         module, kept as a no-op paragraph per
005900*                         house habit.
006000*
006100****************************************************************
006200*
006300 ENVIRONMENT             DIVISION.
006400*================================
006500*
006600 CONFIGURATION            SECTION.
006700 SPECIAL-NAMES.
006800*                                  No UPSI switches or printer
006900*                                  channels used by this module -
007000*                                  paragraph kept per house habit.
007100*
007200 INPUT-OUTPUT            SECTION.
007300 FILE-CONTROL.
007400*
007500 DATA                    DIVISION.
007600*================================
007700*
007800 FILE SECTION.
007900*
008000 WORKING-STORAGE         SECTION.
008100*--------------------------------
008200*
008300 77  Prog-Name               PIC X(15) VALUE "RM840 (1.06)".
008400*
008500 01  WS-Volume               PIC 9(7)V9        COMP-3.
008600 01  WS-Dim-Weight           PIC 9(5)V99       COMP-3.
008700 01  WS-Bill-Weight          PIC 9(5)V99       COMP-3.
008800 01  WS-Price-Work           PIC S9(5)V99      COMP-3.
008900*
009000 77  WS-Dom-Surcharge        PIC 9V99          VALUE 1.18.
009100 77  WS-Intl-Surcharge       PIC 9V99          VALUE 1.20.
009200*
009300*   Domestic service table - US to US only, see remarks above.
009400*
009500 01  WS-Dom-Table-Data.
009600     03  FILLER  PIC X(50) VALUE
009700         "DHL Express Domestic                00035000025002".
009800     03  FILLER  PIC X(50) VALUE
009900         "DHL Express 12:00                   00055000040001".
010000 01  WS-Dom-Table REDEFINES WS-Dom-Table-Data.
010100     03  WS-Dom-Entry            OCCURS 2 TIMES
010200                                 INDEXED BY Dom-Ix.
010300         05  WS-Dom-Service      PIC X(36).
010400         05  WS-Dom-Service-Alt  REDEFINES WS-Dom-Service
010500                                 PIC X(12).
010600         05  WS-Dom-Base         PIC 9(5)V99.
010700         05  WS-Dom-Perlb        PIC 9(3)V99.
010800         05  WS-Dom-Days         PIC 9(2).
010900*
011000*   International service table - ditto.
011100*
011200 01  WS-Intl-Table-Data.
011300     03  FILLER  PIC X(50) VALUE
011400         "DHL Express Worldwide               00070000065003".
011500     03  FILLER  PIC X(50) VALUE
011600         "DHL Express 9:00                    00120000100002".
011700     03  FILLER  PIC X(50) VALUE
011800         "DHL Express 12:00                   00100000085002".
011900     03  FILLER  PIC X(50) VALUE
012000         "DHL Economy Select                  00050000045006".
012100 01  WS-Intl-Table REDEFINES WS-Intl-Table-Data.
012200     03  WS-Intl-Entry           OCCURS 4 TIMES
012300                                 INDEXED BY Intl-Ix.
012400         05  WS-Intl-Service     PIC X(36).
012500         05  WS-Intl-Service-Alt REDEFINES WS-Intl-Service
012600                                 PIC X(12).
012700         05  WS-Intl-Base        PIC 9(5)V99.
012800         05  WS-Intl-Perlb       PIC 9(3)V99.
012900         05  WS-Intl-Days        PIC 9(2).
013000*
013100 LINKAGE                 SECTION.
013200*********************************
013300*
013400 01  RM-Package-Record.
013500     COPY "wsrmpkg.cob".
013600*
013700 01  RM-Route-Record.
013800     COPY "wsrmrte.cob".
013900*
014000 01  RM-Engine-Output.
014100     03  RM-Out-Count            PIC 99         COMP.
014200     03  RM-Out-Rate             OCCURS 10 TIMES
014300                                 INDEXED BY Out-Ix.
014400         05  RM-Out-Service      PIC X(36).
014500         05  RM-Out-Price        PIC S9(5)V99   COMP-3.
014600         05  RM-Out-Days         PIC 9(2).
014700*
014800 PROCEDURE DIVISION      USING RM-Package-Record
014900                               RM-Route-Record
015000                               RM-Engine-Output.
015100*===============================================
015200*
015300 AA000-Main               SECTION.
015400*********************************
015500     MOVE     ZERO TO RM-Out-Count.
015600     PERFORM  AA005-Billable-Weight.
015700     IF       Rte-Orig-Ctry = "US" AND Rte-Dest-Ctry = "US"
015800              PERFORM AA010-Rate-Domestic
015900     ELSE
016000              PERFORM AA020-Rate-International
016100     END-IF.
016200 AA000-Exit.
016300     EXIT     PROGRAM.
016400*
016500 AA005-Billable-Weight.
016600     COMPUTE  WS-Volume ROUNDED =
016700              Pkg-Length * Pkg-Width * Pkg-Height.
016800     COMPUTE  WS-Dim-Weight ROUNDED = WS-Volume / 139.
016900     IF       Pkg-Weight > WS-Dim-Weight
017000              MOVE Pkg-Weight TO WS-Bill-Weight
017100     ELSE
017200              MOVE WS-Dim-Weight TO WS-Bill-Weight
017300     END-IF.
017400*
017500 AA010-Rate-Domestic       SECTION.
017600**********************************
017700     PERFORM  AA011-Dom-Calc VARYING Dom-Ix FROM 1 BY 1
017800              UNTIL Dom-Ix > 2.
017900 AA010-Exit.
018000     EXIT     SECTION.
018100*
018200 AA011-Dom-Calc.
018300     COMPUTE  WS-Price-Work ROUNDED =
018400              (WS-Dom-Base (Dom-Ix) +
018500               WS-Bill-Weight * WS-Dom-Perlb (Dom-Ix))
018600              * WS-Dom-Surcharge.
018700     ADD      1 TO RM-Out-Count.
018800     SET      Out-Ix TO RM-Out-Count.
018900     MOVE     WS-Dom-Service (Dom-Ix) TO RM-Out-Service (Out-Ix).
019000     MOVE     WS-Price-Work           TO RM-Out-Price (Out-Ix).
019100     MOVE     WS-Dom-Days (Dom-Ix)    TO RM-Out-Days (Out-Ix).
019200*
019300 AA020-Rate-International  SECTION.
019400***********************************
019500     PERFORM  AA021-Intl-Calc VARYING Intl-Ix FROM 1 BY 1
019600              UNTIL Intl-Ix > 4.
019700 AA020-Exit.
019800     EXIT     SECTION.
019900*
020000 AA021-Intl-Calc.
020100     COMPUTE  WS-Price-Work ROUNDED =
020200              (WS-Intl-Base (Intl-Ix) +
020300               WS-Bill-Weight * WS-Intl-Perlb (Intl-Ix))
020400              * WS-Intl-Surcharge.
020500     ADD      1 TO RM-Out-Count.
020600     SET      Out-Ix TO RM-Out-Count.
020700     MOVE     WS-Intl-Service (Intl-Ix)
020800              TO RM-Out-Service (Out-Ix).
020900     MOVE     WS-Price-Work             TO RM-Out-Price (Out-Ix).
021000     MOVE     WS-Intl-Days (Intl-Ix)    TO RM-Out-Days (Out-Ix).
021100*
