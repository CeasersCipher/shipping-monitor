000100****************************************************************
000200*                                                               *
000300*                 Shipping Rate Monitor                        *
000400*                 Batch Rating Driver                          *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.             RM000.
001200*
001300 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS.
001600*
001700 DATE-WRITTEN.           2ND MARCH 1987.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002200                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
002300                         THE GNU GENERAL PUBLIC LICENSE. SEE
002400                         THE FILE COPYING FOR DETAILS.
002500*
002600*    Remarks.            Rate Monitor Start of Run. Loads the
002700*                         Package and Route catalogs, rates
002800*                         every package against every route with
002900*                         all four carriers, then chains to the
003000*                         change-detection/persistence module
003100*                         and the status/summary report module.
003200*
003300*    Version.            See Prog-Name in WS.
003400*
003500*    Called by.          Operator JCL / run script - top level.
003600*
003700*    Called modules.     RM810 (USPS), RM820 (UPS), RM830
003800*                         (FedEx), RM840 (DHL Express),
003900*                         RM500 (change detection), RM600
004000*                         (report).
004100*
004200*    Files used.         PACKAGE-FILE, ROUTE-FILE (both input,
004300*                         line sequential).
004400*
004500* Changes:
004600* 02/03/87 vbc      1.00  Created.
004700* 06/03/87 vbc      1.01  Carrier call table added, was four
004800*                         separate hard coded CALL statements -
004900*                         easier to maintain this way.
005000* 14/09/88 jrt      1.02  Scrape-result recording added per
005100*                         carrier.
005200* 02/01/99 vbc      1.03  Y2K. Run-date now held as a full 4
005300*                         digit year throughout - previously
005400*                         truncated to 2 for the report heading.
005500* 19/07/02 vbc      1.04  Quote table enlarged 100 to 150
005600*                         entries, FedEx domestic table growth
005700*                         meant 100 was too tight some runs.
005800* 11/04/07 ks       1.05  Tidy up of comments, no logic change.
005900* 14/11/09 mtc      1.06  88s added for the catalog file status
006000*                         bytes, open-file errors now routed
006100*                         through ZZ040 housekeeping instead of
006200*                         two separate DISPLAY blocks.
006300* 14/11/09 mtc      1.07  SPECIAL-NAMES added - no UPSI switches
006400*                         or printer channels used here, kept as
006500*                         a no-op paragraph per house habit.
006600*                         Latest-rate table (wsrmltb.cob) now
006700*                         loaded here and passed down to RM500
006800*                         and RM600 - see those programs' own
006900*                         change logs.
007000*
007100****************************************************************
007200*
007300 ENVIRONMENT             DIVISION.
007400*================================
007500*
007600 CONFIGURATION            SECTION.
007700 SPECIAL-NAMES.
007800*                                  No UPSI switches or printer
007900*                                  channels used by this module -
008000*                                  paragraph kept per house habit.
008100*
008200 INPUT-OUTPUT            SECTION.
008300 FILE-CONTROL.
008400     SELECT   PACKAGE-FILE       ASSIGN TO "PACKAGE-FILE"
008500              ORGANIZATION       LINE SEQUENTIAL
008600              FILE STATUS        WS-Pkg-Status.
008700*
008800     SELECT   ROUTE-FILE         ASSIGN TO "ROUTE-FILE"
008900              ORGANIZATION       LINE SEQUENTIAL
009000              FILE STATUS        WS-Rte-Status.
009100*
009200 DATA                    DIVISION.
009300*================================
009400*
009500 FILE SECTION.
009600*
009700 FD  PACKAGE-FILE.
009800     COPY "wsrmpkg.cob" REPLACING RM-Package-Record
009900                                BY PACKAGE-FILE-RECORD.
010000*
010100 FD  ROUTE-FILE.
010200     COPY "wsrmrte.cob" REPLACING RM-Route-Record
010300                                BY ROUTE-FILE-RECORD.
010400*
010500 WORKING-STORAGE         SECTION.
010600*--------------------------------
010700*
010800 77  Prog-Name               PIC X(15) VALUE "RM000 (1.07)".
010900*
011000 01  WS-File-Status.
011100     03  WS-Pkg-Status           PIC XX        VALUE ZERO.
011200         88  WS-Pkg-OK               VALUE "00".
011300         88  WS-Pkg-EOF              VALUE "10".
011400     03  WS-Rte-Status           PIC XX        VALUE ZERO.
011500         88  WS-Rte-OK               VALUE "00".
011600         88  WS-Rte-EOF              VALUE "10".
011700*
011800*   Common file-status housekeeping area - see para ZZ040.
011900*
012000 01  WS-Eval-Status              PIC XX.
012100 01  WS-Eval-Context             PIC X(30).
012200*
012300 01  WS-Package-Table.
012400     03  Pk-Count                PIC 9         COMP.
012500     03  FILLER                  PIC X(03).
012600     03  Pk-Entry                OCCURS 3 TIMES
012700                                  INDEXED BY Pk-Ix.
012800         05  Pk-Name             PIC X(10).
012900         05  Pk-Length           PIC 9(3)V9.
013000         05  Pk-Width            PIC 9(3)V9.
013100         05  Pk-Height           PIC 9(3)V9.
013200         05  Pk-Weight           PIC 9(3)V99.
013300         05  FILLER              PIC X(03).
013400*
013500 01  WS-Route-Table.
013600     03  Rt-Count                PIC 9         COMP.
013700     03  FILLER                  PIC X(03).
013800     03  Rt-Entry                OCCURS 2 TIMES
013900                                  INDEXED BY Rt-Ix.
014000         05  Rt-Name             PIC X(24).
014100         05  Rt-Orig-Zip         PIC X(10).
014200         05  Rt-Orig-Ctry        PIC XX.
014300         05  Rt-Dest-Zip         PIC X(10).
014400         05  Rt-Dest-Ctry        PIC XX.
014500         05  FILLER              PIC X(02).
014600*
014700*   Carrier run order, fixed - USPS, UPS, FedEx, DHL Express -
014800*   and the name of the rating engine for each, literal-loaded
014900*   at compile time.
015000*
015100 01  WS-Carrier-Table-Data.
015200     03  FILLER  PIC X(20) VALUE "USPS        RM810   ".
015300     03  FILLER  PIC X(20) VALUE "UPS         RM820   ".
015400     03  FILLER  PIC X(20) VALUE "FedEx       RM830   ".
015500     03  FILLER  PIC X(20) VALUE "DHL Express RM840   ".
015600 01  WS-Carrier-Table REDEFINES WS-Carrier-Table-Data.
015700     03  WS-Carrier-Entry        OCCURS 4 TIMES
015800                                  INDEXED BY Car-Ix.
015900         05  WS-Carrier-Name     PIC X(12).
016000         05  WS-Carrier-Prog     PIC X(8).
016100*
016200*   One engine call area and its output table - reused for
016300*   every package/route/carrier combination.
016400*
016500 01  WS-One-Package.
016600     03  Wp-Name                 PIC X(10).
016700     03  Wp-Length               PIC 9(3)V9.
016800     03  Wp-Width                PIC 9(3)V9.
016900     03  Wp-Height               PIC 9(3)V9.
017000     03  Wp-Weight               PIC 9(3)V99.
017100     03  FILLER                  PIC X(03).
017200*
017300 01  WS-One-Route.
017400     03  Wr-Name                 PIC X(24).
017500     03  Wr-Orig-Zip             PIC X(10).
017600     03  Wr-Orig-Ctry            PIC XX.
017700     03  Wr-Dest-Zip             PIC X(10).
017800     03  Wr-Dest-Ctry            PIC XX.
017900     03  FILLER                  PIC X(02).
018000*
018100 01  WS-Engine-Output.
018200     03  Eo-Count                PIC 99        COMP.
018300     03  Eo-Rate                 OCCURS 10 TIMES
018400                                  INDEXED BY Eo-Ix.
018500         05  Eo-Service          PIC X(36).
018600         05  Eo-Price            PIC S9(5)V99  COMP-3.
018700         05  Eo-Days             PIC 9(2).
018800*
018900*   Run-wide tables passed on to RM500 and RM600.
019000*
019100 COPY "wsrmqtb.cob".
019200 COPY "wsrmctb.cob".
019300 COPY "wsrmltb.cob".
019400 COPY "wsrmsrr.cob".
019500*
019600 01  WS-Run-Counts.
019700     03  WS-Stored-Count         PIC 9(4)      COMP.
019800     03  WS-Changed-Count        PIC 9(4)      COMP.
019900*
020000*   Run date/time, captured once at start of run.
020100*
020200 01  WS-Run-Date-Raw             PIC 9(8).
020300 01  WS-Run-Date-Fields REDEFINES WS-Run-Date-Raw.
020400     03  WS-Run-YYYY             PIC 9(4).
020500     03  WS-Run-MM               PIC 9(2).
020600     03  WS-Run-DD               PIC 9(2).
020700*
020800 01  WS-Run-Time-Raw             PIC 9(8).
020900 01  WS-Run-Time-Fields REDEFINES WS-Run-Time-Raw.
021000     03  WS-Run-HH               PIC 9(2).
021100     03  WS-Run-MI               PIC 9(2).
021200     03  WS-Run-SS               PIC 9(2).
021300     03  FILLER                  PIC 9(2).
021400*
021500 01  WS-Stamp-Display.
021600     03  WS-St-YYYY              PIC 9(4).
021700     03  FILLER                  PIC X     VALUE "-".
021800     03  WS-St-MM                PIC 9(2).
021900     03  FILLER                  PIC X     VALUE "-".
022000     03  WS-St-DD                PIC 9(2).
022100     03  FILLER                  PIC X     VALUE "-".
022200     03  WS-St-HH                PIC 9(2).
022300     03  FILLER                  PIC X     VALUE ".".
022400     03  WS-St-MI                PIC 9(2).
022500     03  FILLER                  PIC X     VALUE ".".
022600     03  WS-St-SS                PIC 9(2).
022700*
022800 PROCEDURE DIVISION.
022900*===================
023000*
023100 AA000-Main                SECTION.
023200**********************************
023300     DISPLAY  Prog-Name " Starting".
023400     PERFORM  AA005-Set-Run-Stamp.
023500     PERFORM  AA010-Open-Files.
023600     PERFORM  AA020-Load-Packages.
023700     PERFORM  AA030-Load-Routes.
023800     PERFORM  AA040-Rate-All.
023900     CALL     "RM500" USING RM-Quote-Table
024000                            RM-Change-Table
024100                            RM-Latest-Table
024200                            WS-Stored-Count
024300                            WS-Changed-Count.
024400     CALL     "RM600" USING RM-Quote-Table
024500                            RM-Change-Table
024600                            RM-Latest-Table
024700                            RM-Scrape-Result-Table
024800                            WS-Stored-Count
024900                            WS-Changed-Count
025000                            WS-Stamp-Display.
025100     CLOSE    PACKAGE-FILE
025200              ROUTE-FILE.
025300     DISPLAY  Prog-Name " Ended".
025400 AA000-Exit.
025500     EXIT     PROGRAM.
025600*
025700 AA005-Set-Run-Stamp.
025800     ACCEPT   WS-Run-Date-Raw FROM DATE YYYYMMDD.
025900     ACCEPT   WS-Run-Time-Raw FROM TIME.
026000     MOVE     WS-Run-YYYY TO WS-St-YYYY.
026100     MOVE     WS-Run-MM   TO WS-St-MM.
026200     MOVE     WS-Run-DD   TO WS-St-DD.
026300     MOVE     WS-Run-HH   TO WS-St-HH.
026400     MOVE     WS-Run-MI   TO WS-St-MI.
026500     MOVE     WS-Run-SS   TO WS-St-SS.
026600*
026700 AA010-Open-Files.
026800     OPEN     INPUT PACKAGE-FILE.
026900     IF       NOT WS-Pkg-OK
027000              MOVE "PACKAGE CATALOG OPEN" TO WS-Eval-Context
027100              MOVE WS-Pkg-Status           TO WS-Eval-Status
027200              PERFORM ZZ040-Evaluate-Message
027300              GO TO AA000-Exit.
027400     OPEN     INPUT ROUTE-FILE.
027500     IF       NOT WS-Rte-OK
027600              MOVE "ROUTE CATALOG OPEN" TO WS-Eval-Context
027700              MOVE WS-Rte-Status         TO WS-Eval-Status
027800              PERFORM ZZ040-Evaluate-Message
027900              CLOSE PACKAGE-FILE
028000              GO TO AA000-Exit.
028100*
028200 AA020-Load-Packages.
028300     MOVE     ZERO TO Pk-Count.
028400     SET      Pk-Ix TO 1.
028500     PERFORM  AA021-Read-One-Package
028600              UNTIL WS-Pkg-EOF OR Pk-Ix > 3.
028700*
028800 AA021-Read-One-Package.
028900     READ     PACKAGE-FILE
029000              AT END SET WS-Pkg-EOF TO TRUE
029100              NOT AT END
029200                   ADD  1 TO Pk-Count
029300                   MOVE PACKAGE-FILE-RECORD TO Pk-Entry (Pk-Ix)
029400                   SET  Pk-Ix UP BY 1
029500     END-READ.
029600*
029700 AA030-Load-Routes.
029800     MOVE     ZERO TO Rt-Count.
029900     SET      Rt-Ix TO 1.
030000     PERFORM  AA031-Read-One-Route
030100              UNTIL WS-Rte-EOF OR Rt-Ix > 2.
030200*
030300 AA031-Read-One-Route.
030400     READ     ROUTE-FILE
030500              AT END SET WS-Rte-EOF TO TRUE
030600              NOT AT END
030700                   ADD  1 TO Rt-Count
030800                   MOVE ROUTE-FILE-RECORD TO Rt-Entry (Rt-Ix)
030900                   SET  Rt-Ix UP BY 1
031000     END-READ.
031100*
031200*   AA040 runs the full carrier x package x route matrix and
031300*   builds the run's quote set and scrape results.
031400*
031500 AA040-Rate-All.
031600     MOVE     ZERO TO Qt-Count.
031700     PERFORM  AA041-Rate-One-Carrier VARYING Car-Ix FROM 1 BY 1
031800              UNTIL Car-Ix > 4.
031900*
032000 AA041-Rate-One-Carrier.
032100     SET      Sr-Rx TO Car-Ix.
032200     MOVE     ZERO TO Sr-Rate-Count (Sr-Rx).
032300     MOVE     SPACES TO Sr-Error (Sr-Rx).
032400     MOVE     "N" TO Sr-Success (Sr-Rx).
032500     MOVE     WS-Carrier-Name (Car-Ix) TO Sr-Carrier (Sr-Rx).
032600     MOVE     WS-Stamp-Display TO Sr-Timestamp (Sr-Rx).
032700     PERFORM  AA042-Rate-One-Package VARYING Pk-Ix FROM 1 BY 1
032800              UNTIL Pk-Ix > Pk-Count.
032900     IF       Sr-Rate-Count (Sr-Rx) > ZERO
033000              MOVE "Y" TO Sr-Success (Sr-Rx).
033100*
033200 AA042-Rate-One-Package.
033300     MOVE     Pk-Entry (Pk-Ix) TO WS-One-Package.
033400     PERFORM  AA043-Rate-One-Route VARYING Rt-Ix FROM 1 BY 1
033500              UNTIL Rt-Ix > Rt-Count.
033600*
033700 AA043-Rate-One-Route.
033800     MOVE     Rt-Entry (Rt-Ix) TO WS-One-Route.
033900     MOVE     ZERO TO Eo-Count.
034000     CALL     WS-Carrier-Prog (Car-Ix) USING WS-One-Package
034100                                              WS-One-Route
034200                                              WS-Engine-Output.
034300     PERFORM  AA044-Store-One-Quote VARYING Eo-Ix FROM 1 BY 1
034400              UNTIL Eo-Ix > Eo-Count.
034500*
034600 AA044-Store-One-Quote.
034700     IF       Qt-Count < 150
034800              ADD  1 TO Qt-Count
034900              ADD  1 TO Sr-Rate-Count (Sr-Rx)
035000              SET  Qt-Ix TO Qt-Count
035100              MOVE WS-Carrier-Name (Car-Ix) TO Qt-Carrier (Qt-Ix)
035200              MOVE Eo-Service (Eo-Ix)   TO Qt-Service (Qt-Ix)
035300              MOVE Wp-Name              TO Qt-Package (Qt-Ix)
035400              MOVE Wr-Orig-Zip          TO Qt-Orig-Zip (Qt-Ix)
035500              MOVE Wr-Orig-Ctry         TO Qt-Orig-Ctry (Qt-Ix)
035600              MOVE Wr-Dest-Zip          TO Qt-Dest-Zip (Qt-Ix)
035700              MOVE Wr-Dest-Ctry         TO Qt-Dest-Ctry (Qt-Ix)
035800              MOVE Eo-Price (Eo-Ix)     TO Qt-Price (Qt-Ix)
035900              MOVE "USD"                TO Qt-Currency (Qt-Ix)
036000              MOVE Eo-Days (Eo-Ix)      TO Qt-Deliv-Days (Qt-Ix)
036100              MOVE WS-Stamp-Display     TO Qt-Timestamp (Qt-Ix)
036200     ELSE
036300              DISPLAY "RM000 - Quote table full, rate discarded"
036400     END-IF.
036500*
036600*   ZZ040 is the run's common file-status housekeeping para -
036700*   called wherever an open/read/write outcome has to be told to
036800*   the operator instead of being tested and ignored.
036900*
037000 ZZ040-Evaluate-Message.
037100     IF       WS-Eval-Status = "10"
037200              DISPLAY "RM000 - " WS-Eval-Context " - end of file"
037300     ELSE
037400        IF    WS-Eval-Status NOT = "00"
037500              DISPLAY "RM000 - " WS-Eval-Context
037600                      " - i/o error, status " WS-Eval-Status
037700        END-IF
037800     END-IF.
037900 ZZ040-Eval-Msg-Exit.
038000     EXIT.
038100*
