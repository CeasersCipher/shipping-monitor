000100*******************************************
000200*                                          *
000300*  Record Definition For Rate Monitor     *
000400*      Run Change Set - Working Storage   *
000500*    Holds every RATE-CHANGE detected     *
000600*    this run, built by RM500 and passed  *
000700*    on to RM600 for the change listing   *
000800*    and the per-carrier break.           *
000900*******************************************
001000* 150 entries - cannot exceed Qt-Count of
001100* the quote table it is built from, see
001200* wsrmqtb.cob.
001300*
001400* 06/03/87 vbc - Created.
001500*
001600 01  RM-Change-Table.
001700     03  Cx-Count                  pic 9(4)  comp.
001800     03  FILLER                    pic x(04).
001900     03  Cx-Entry                  occurs 150 times
002000                                    indexed by Cx-Ix.
002100         05  Cx-Rt-Carrier         pic x(12).
002200         05  Cx-Rt-Service         pic x(36).
002300         05  Cx-Rt-Package         pic x(10).
002400         05  Cx-Rt-Orig-Zip        pic x(10).
002500         05  Cx-Rt-Orig-Ctry       pic xx.
002600         05  Cx-Rt-Dest-Zip        pic x(10).
002700         05  Cx-Rt-Dest-Ctry       pic xx.
002800         05  Cx-Rt-Price           pic s9(5)v99  comp-3.
002900         05  Cx-Rt-Currency        pic x(3).
003000         05  Cx-Rt-Deliv-Days      pic 9(2).
003100         05  Cx-Rt-Timestamp       pic x(19).
003200         05  Cx-Old-Price          pic s9(5)v99  comp-3.
003300         05  Cx-New-Price          pic s9(5)v99  comp-3.
003400         05  Cx-Amount             pic s9(5)v99  comp-3.
003500         05  Cx-Percent            pic s9(3)v99  comp-3.
003600         05  Cx-Detected           pic x(19).
003700         05  FILLER                pic x(05).
003800*
