000100*******************************************
000200*                                          *
000300*  Record Definition For Rate Monitor     *
000400*      Per-Carrier Scrape Result Table    *
000500*    Working storage only - not a file.   *
000600*    One entry per carrier in the fixed   *
000700*    run order USPS, UPS, FedEx, DHL      *
000800*    Express - the order itself lives in  *
000900*    rm000 WS-Carrier-Table-Data and is   *
001000*    walked by paras AA040/AA041.         *
001100*******************************************
001200*
001300* 11/05/87 vbc - Created.
001400* 14/11/09 mtc - Added 88s for Sr-Success,
001500*                cross-reference above was
001600*                pointing at the package
001700*                load para instead of the
001800*                carrier loop - corrected.
001900*
002000 01  RM-Scrape-Result-Table.
002100     03  Sr-Result-Grp             occurs 4 times
002200                                    indexed by Sr-Rx.
002300         05  Sr-Timestamp          pic x(19).
002400*                                      run timestamp
002500         05  Sr-Carrier            pic x(12).
002600         05  Sr-Success            pic x.
002700             88  Sr-Success-Yes        value "Y".
002800             88  Sr-Success-No         value "N".
002900*                                      "Y" if at least one rate
003000*                                      was produced, else "N"
003100         05  Sr-Rate-Count         pic 9(4).
003200*                                      number of rates produced
003300         05  Sr-Error              pic x(60).
003400*                                      error text or spaces
003500         05  FILLER                pic x(05).
003600*                                      reserved for growth
003700*
