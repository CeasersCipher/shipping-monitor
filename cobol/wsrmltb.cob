000100*******************************************
000200*                                          *
000300*  Record Definition For Rate Monitor     *
000400*      Latest Rate Held Per Key -         *
000500*    Working Storage / Linkage Table      *
000600*    Built by RM500 from the previous     *
000700*    run's store plus this run's new      *
000800*    and changed quotes; passed on to     *
000900*    RM600 for the storage status         *
001000*    section of the summary report.       *
001100*******************************************
001200* 150 entries - same installation limit
001300* as wsrmqtb.cob, same reasoning - this
001400* table can never hold more distinct
001500* keys than a single run's quote set.
001600*
001700* 14/11/09 mtc - Created, split out of
001800*                rm500's own working
001900*                storage so RM600 can
002000*                see it too.
002100*
002200 01  RM-Latest-Table.
002300     03  La-Count                  pic 9(4)  comp.
002400     03  FILLER                    pic x(04).
002500     03  La-Entry                  occurs 150 times
002600                                    indexed by La-Ix.
002700         05  La-Rt-Carrier         pic x(12).
002800         05  La-Rt-Service         pic x(36).
002900         05  La-Rt-Package         pic x(10).
003000         05  La-Rt-Orig-Zip        pic x(10).
003100         05  La-Rt-Orig-Ctry       pic xx.
003200         05  La-Rt-Dest-Zip        pic x(10).
003300         05  La-Rt-Dest-Ctry       pic xx.
003400         05  La-Rt-Price           pic s9(5)v99  comp-3.
003500         05  La-Rt-Currency        pic x(3).
003600         05  La-Rt-Deliv-Days      pic 9(2).
003700         05  La-Rt-Timestamp       pic x(19).
003800         05  FILLER                pic x(05).
003900*
