000100*******************************************
000200*                                          *
000300*  Record Definition For Rate Monitor     *
000400*      Run Quote Set - Working Storage    *
000500*    Holds every RATE produced by all     *
000600*    four carrier engines for the whole   *
000700*    run before it is handed to RM500     *
000800*    for change detection.                *
000900*******************************************
001000* 150 entries is an installation limit -
001100* 3 packages x 2 routes x the largest
001200* carrier table (FedEx, 7 services) still
001300* leaves ample headroom.
001400*
001500* 11/05/87 vbc - Created.
001600*
001700 01  RM-Quote-Table.
001800     03  Qt-Count                  pic 9(4)  comp.
001900     03  FILLER                    pic x(04).
002000     03  Qt-Entry                  occurs 150 times
002100                                    indexed by Qt-Ix.
002200         05  Qt-Carrier            pic x(12).
002300         05  Qt-Service            pic x(36).
002400         05  Qt-Package            pic x(10).
002500         05  Qt-Orig-Zip           pic x(10).
002600         05  Qt-Orig-Ctry          pic xx.
002700         05  Qt-Dest-Zip           pic x(10).
002800         05  Qt-Dest-Ctry          pic xx.
002900         05  Qt-Price              pic s9(5)v99  comp-3.
003000         05  Qt-Currency           pic x(3).
003100         05  Qt-Deliv-Days         pic 9(2).
003200         05  Qt-Timestamp          pic x(19).
003300         05  FILLER                pic x(05).
003400*
