*******************************************
*                                          *
*  Record Definition For Rate Monitor     *
*      Rate Change Log File               *
*    Sequential, append only, capped at   *
*    the most recent 1000 entries - see   *
*    rm500 housekeeping para             *
*    AA040-Update-Change-Log.             *
*******************************************
* File size 125 bytes (packed amounts).
*
* 06/03/87 vbc - Created.
* 11/02/90 vbc - Ch-Percent widened one
*                digit, 99v99 overflowed
*                on a DHL surcharge quote.
* 14/11/09 mtc - Comment above corrected,
*                cap housekeeping was
*                renamed off ZZ090 back
*                when the file was first
*                written and the remark
*                here never caught up.
*
 01  RM-Rate-Change-Record.
     03  Ch-Rate.
*                                  the new quote, full Rate rec
         05  Ch-Rt-Carrier     pic x(12).
         05  Ch-Rt-Service     pic x(36).
         05  Ch-Rt-Package     pic x(10).
         05  Ch-Rt-Orig-Zip    pic x(10).
         05  Ch-Rt-Orig-Ctry   pic xx.
         05  Ch-Rt-Dest-Zip    pic x(10).
         05  Ch-Rt-Dest-Ctry   pic xx.
         05  Ch-Rt-Price       pic s9(5)v99  comp-3.
         05  Ch-Rt-Currency    pic x(3).
         05  Ch-Rt-Deliv-Days  pic 9(2).
         05  Ch-Rt-Timestamp   pic x(19).
         05  FILLER            pic x(05).
*                                  reserved for growth
     03  Ch-Old-Price          pic s9(5)v99  comp-3.
     03  Ch-New-Price          pic s9(5)v99  comp-3.
     03  Ch-Amount             pic s9(5)v99  comp-3.
*                                  new minus old, signed
     03  Ch-Percent            pic s9(3)v99  comp-3.
*                                  amount / old x 100, signed,
*                                  zero when old price is zero
     03  Ch-Detected           pic x(19).
*                                  detection timestamp
     03  FILLER                pic x(05).
*                                  reserved for growth
*
