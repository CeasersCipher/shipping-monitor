*******************************************
*                                          *
*  Record Definition For Rate Monitor     *
*      Per-Carrier Scrape Result Table    *
*    Working storage only - not a file.   *
*    One entry per carrier in the fixed   *
*    run order USPS, UPS, FedEx, DHL      *
*    Express - the order itself lives in  *
*    rm000 WS-Carrier-Table-Data and is   *
*    walked by paras AA040/AA041.         *
*******************************************
*
* 11/05/87 vbc - Created.
* 14/11/09 mtc - Added 88s for Sr-Success,
*                cross-reference above was
*                pointing at the package
*                load para instead of the
*                carrier loop - corrected.
*
 01  RM-Scrape-Result-Table.
     03  Sr-Result-Grp             occurs 4 times
                                    indexed by Sr-Rx.
         05  Sr-Timestamp          pic x(19).
*                                      run timestamp
         05  Sr-Carrier            pic x(12).
         05  Sr-Success            pic x.
             88  Sr-Success-Yes        value "Y".
             88  Sr-Success-No         value "N".
*                                      "Y" if at least one rate
*                                      was produced, else "N"
         05  Sr-Rate-Count         pic 9(4).
*                                      number of rates produced
         05  Sr-Error              pic x(60).
*                                      error text or spaces
         05  FILLER                pic x(05).
*                                      reserved for growth
*
