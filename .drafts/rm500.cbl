****************************************************************
*                                                               *
*         Rate Change Detection And Persistence                *
*                                                               *
****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.             RM500.
*
 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
*
 INSTALLATION.           APPLEWOOD COMPUTERS.
*
 DATE-WRITTEN.           9TH MARCH 1987.
*
 DATE-COMPILED.
*
 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
                         THE GNU GENERAL PUBLIC LICENSE. SEE
                         THE FILE COPYING FOR DETAILS.
*
*    Remarks.            Called module of RM000. Compares this
*                         run's quote set against the latest
*                         rate held per key, writes new/changed
*                         quotes to the daily rate store, and
*                         maintains the capped rate-change log.
*
*    Version.            See Prog-Name in WS.
*
*    Called by.          RM000.
*
*    Called modules.     None.
*
*    Files used.         PREVIOUS-RATES-FILE (input), RATE-
*                         STORE-FILE (output, append), CHANGE-
*                         LOG-FILE (input then output).
*
* Changes:
* 09/03/87 vbc      1.00  Created.
* 21/06/88 vbc      1.01  Change amount test corrected to use
*                         both-sides comparison for the 1 cent
*                         threshold, was using ABS via a two
*                         instruction work-around that lost the
*                         sign needed later for Cx-Amount.
* 11/02/90 vbc      1.02  Cx-Percent widened, see wsrmchg.cob.
* 02/01/99 vbc      1.03  Y2K review. No date fields held here,
*                         no change required.
* 19/07/02 vbc      1.04  Change log cap housekeeping added -
*                         log had grown unbounded since go live,
*                         file was over 4000 entries. Now capped
*                         to the most recent 1000 every run.
* 11/04/07 ks       1.05  Tidy up of comments, no logic change.
* 14/11/09 mtc      1.06  88s added for the three file status
*                         bytes and Previous-Rates read loop
*                         recast as a THRU range. Store and
*                         change-log WRITEs now routed through
*                         ZZ040 housekeeping, previously not
*                         checked at all.
* 14/11/09 mtc      1.07  Latest-rate table moved out to the
*                         shared wsrmltb.cob copybook and is now
*                         kept current with this run's new and
*                         changed quotes (para AA025) before
*                         return, not just the previous run's
*                         store - RM600 needs the as-of-now count
*                         for the storage status section of the
*                         summary report.
*
****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     UPSI-0 ON  STATUS IS WS-Trace-On
            OFF STATUS IS WS-Trace-Off.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT   PREVIOUS-RATES-FILE  ASSIGN TO "PREVIOUS-RATES"
              ORGANIZATION         SEQUENTIAL
              FILE STATUS          WS-Prev-Status.
*
     SELECT   RATE-STORE-FILE      ASSIGN TO "RATE-STORE"
              ORGANIZATION         SEQUENTIAL
              FILE STATUS          WS-Store-Status.
*
     SELECT   CHANGE-LOG-FILE      ASSIGN TO "CHANGE-LOG"
              ORGANIZATION         SEQUENTIAL
              FILE STATUS          WS-Chglog-Status.
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 FD  PREVIOUS-RATES-FILE.
     COPY "wsrmrate.cob" REPLACING RM-Rate-Record
                                BY PREVIOUS-RATES-RECORD.
*
 FD  RATE-STORE-FILE.
     COPY "wsrmrate.cob" REPLACING RM-Rate-Record
                                BY RATE-STORE-RECORD.
*
 FD  CHANGE-LOG-FILE.
     COPY "wsrmchg.cob" REPLACING RM-Rate-Change-Record
                                BY CHANGE-LOG-RECORD.
*
 WORKING-STORAGE         SECTION.
*--------------------------------
*
 77  Prog-Name               PIC X(15) VALUE "RM500 (1.07)".
*
 01  WS-File-Status.
     03  WS-Prev-Status          PIC XX        VALUE ZERO.
         88  WS-Prev-OK              VALUE "00".
         88  WS-Prev-EOF             VALUE "10".
     03  WS-Store-Status         PIC XX        VALUE ZERO.
         88  WS-Store-OK             VALUE "00".
     03  WS-Chglog-Status        PIC XX        VALUE ZERO.
         88  WS-Chglog-OK            VALUE "00".
         88  WS-Chglog-EOF           VALUE "10".
*
*   Common file-status housekeeping area - see para ZZ040.
*
 01  WS-Eval-Status              PIC XX.
 01  WS-Eval-Context             PIC X(30).
*
 01  WS-Work-Counts.
     03  WS-Found-Ix             PIC 9(4)      COMP.
     03  WS-Old-Count            PIC 9(4)      COMP.
     03  WS-Total-Changes        PIC 9(4)      COMP.
     03  WS-Skip-Count           PIC 9(4)      COMP.
     03  WS-New-Skip             PIC 9(4)      COMP.
     03  WS-Start-Ix             PIC 9(4)      COMP.
*
*   Change-log entries read back from the existing file, held
*   here while the file is closed and reopened for output - a
*   sequential file cannot be read and rewritten at the same
*   time. 1000 entries - the housekeeping cap itself.
*
 01  WS-Old-Table.
     03  FILLER                  PIC X(04).
     03  Ob-Entry                OCCURS 1000 TIMES
                                  INDEXED BY Ob-Ix.
         05  Ob-Rt-Carrier       PIC X(12).
         05  Ob-Rt-Service       PIC X(36).
         05  Ob-Rt-Package       PIC X(10).
         05  Ob-Rt-Orig-Zip      PIC X(10).
         05  Ob-Rt-Orig-Ctry     PIC XX.
         05  Ob-Rt-Dest-Zip      PIC X(10).
         05  Ob-Rt-Dest-Ctry     PIC XX.
         05  Ob-Rt-Price         PIC S9(5)V99  COMP-3.
         05  Ob-Rt-Currency      PIC X(3).
         05  Ob-Rt-Deliv-Days    PIC 9(2).
         05  Ob-Rt-Timestamp     PIC X(19).
         05  Ob-Old-Price        PIC S9(5)V99  COMP-3.
         05  Ob-New-Price        PIC S9(5)V99  COMP-3.
         05  Ob-Amount           PIC S9(5)V99  COMP-3.
         05  Ob-Percent          PIC S9(3)V99  COMP-3.
         05  Ob-Detected         PIC X(19).
         05  FILLER              PIC X(05).
*
*   Composite-key work areas - a single 78 byte compare beats
*   five ANDed field compares and is cheaper to read besides.
*
 01  WS-Match-Key-A.
     03  WS-MKA-Carrier          PIC X(12).
     03  WS-MKA-Service          PIC X(36).
     03  WS-MKA-Package          PIC X(10).
     03  WS-MKA-Orig-Zip         PIC X(10).
     03  WS-MKA-Dest-Zip         PIC X(10).
 01  WS-Match-Key-A-Flat REDEFINES WS-Match-Key-A PIC X(78).
*
 01  WS-Match-Key-B.
     03  WS-MKB-Carrier          PIC X(12).
     03  WS-MKB-Service          PIC X(36).
     03  WS-MKB-Package          PIC X(10).
     03  WS-MKB-Orig-Zip         PIC X(10).
     03  WS-MKB-Dest-Zip         PIC X(10).
 01  WS-Match-Key-B-Flat REDEFINES WS-Match-Key-B PIC X(78).
*
*   Housekeeping trace line, shown only when UPSI-0 is set on
*   in the run JCL.
*
 01  WS-Cap-Trace.
     03  WS-Cap-Trace-Old        PIC ZZZ9.
     03  FILLER                  PIC X         VALUE SPACE.
     03  WS-Cap-Trace-New        PIC ZZZ9.
     03  FILLER                  PIC X         VALUE SPACE.
     03  WS-Cap-Trace-Skip       PIC ZZZ9.
 01  WS-Cap-Trace-Flat REDEFINES WS-Cap-Trace PIC X(14).
*
 LINKAGE                 SECTION.
*********************************
*
 COPY "wsrmqtb.cob".
 COPY "wsrmctb.cob".
 COPY "wsrmltb.cob".
*
 01  WS-Stored-Count             PIC 9(4)      COMP.
 01  WS-Changed-Count            PIC 9(4)      COMP.
*
 PROCEDURE DIVISION      USING RM-Quote-Table
                               RM-Change-Table
                               RM-Latest-Table
                               WS-Stored-Count
                               WS-Changed-Count.
*===============================================
*
 AA000-Main                SECTION.
**********************************
     PERFORM  AA010-Load-Previous-Rates.
     PERFORM  AA020-Detect-Changes.
     PERFORM  AA040-Update-Change-Log.
 AA000-Exit.
     EXIT     PROGRAM.
*
 AA010-Load-Previous-Rates.
     MOVE     ZERO TO La-Count.
     OPEN     INPUT PREVIOUS-RATES-FILE.
     IF       WS-Prev-OK
              PERFORM AA011-Read-One-Previous THRU AA012-Exit
                      UNTIL WS-Prev-EOF
              CLOSE   PREVIOUS-RATES-FILE
     ELSE
              CONTINUE
     END-IF.
*
*   AA011/AA012 run as one THRU range - a record read with
*   nothing found falls through into the merge below it; one
*   found past end of file, or past the 150 entry cap, is sent
*   around the merge paragraph by the GO TOs inside it.
*
 AA011-Read-One-Previous.
     READ     PREVIOUS-RATES-FILE
              AT END SET  WS-Prev-EOF TO TRUE
                      GO TO AA012-Exit
              NOT AT END
                   MOVE PREVIOUS-RATES-RECORD TO WS-Match-Key-B
     END-READ.
*
 AA012-Merge-One-Previous.
     MOVE     ZERO TO WS-Found-Ix.
     PERFORM  AA013-Search-Latest VARYING La-Ix FROM 1 BY 1
              UNTIL La-Ix > La-Count.
     IF       WS-Found-Ix > ZERO
              SET  La-Ix TO WS-Found-Ix
     ELSE
         IF   La-Count < 150
              ADD  1 TO La-Count
              SET  La-Ix TO La-Count
         ELSE
              GO TO AA012-Exit
         END-IF
     END-IF.
     MOVE     PREVIOUS-RATES-RECORD TO La-Entry (La-Ix).
 AA012-Exit.
     EXIT.
*
 AA013-Search-Latest.
     IF       WS-Found-Ix = ZERO
              MOVE La-Rt-Carrier  (La-Ix) TO WS-MKA-Carrier
              MOVE La-Rt-Service  (La-Ix) TO WS-MKA-Service
              MOVE La-Rt-Package  (La-Ix) TO WS-MKA-Package
              MOVE La-Rt-Orig-Zip (La-Ix) TO WS-MKA-Orig-Zip
              MOVE La-Rt-Dest-Zip (La-Ix) TO WS-MKA-Dest-Zip
              IF   WS-Match-Key-A-Flat = WS-Match-Key-B-Flat
                   MOVE La-Ix TO WS-Found-Ix
              END-IF
     END-IF.
*
*   AA020 walks this run's quote set and decides, for each
*   quote, whether it is new, changed or unchanged against the
*   latest table just built.
*
 AA020-Detect-Changes.
     MOVE     ZERO TO Cx-Count
                       WS-Stored-Count
                       WS-Changed-Count.
     OPEN     EXTEND RATE-STORE-FILE.
     IF       NOT WS-Store-OK
              OPEN OUTPUT RATE-STORE-FILE
     END-IF.
     PERFORM  AA021-Detect-One-Quote VARYING Qt-Ix FROM 1 BY 1
              UNTIL Qt-Ix > Qt-Count.
     CLOSE    RATE-STORE-FILE.
*
 AA021-Detect-One-Quote.
     MOVE     ZERO TO WS-Found-Ix.
     MOVE     Qt-Carrier  (Qt-Ix) TO WS-MKB-Carrier.
     MOVE     Qt-Service  (Qt-Ix) TO WS-MKB-Service.
     MOVE     Qt-Package  (Qt-Ix) TO WS-MKB-Package.
     MOVE     Qt-Orig-Zip (Qt-Ix) TO WS-MKB-Orig-Zip.
     MOVE     Qt-Dest-Zip (Qt-Ix) TO WS-MKB-Dest-Zip.
     PERFORM  AA013-Search-Latest VARYING La-Ix FROM 1 BY 1
              UNTIL La-Ix > La-Count.
     IF       WS-Found-Ix > ZERO
              SET  La-Ix TO WS-Found-Ix
              IF   (Qt-Price (Qt-Ix) - La-Rt-Price (La-Ix)) > 0.01
                OR (La-Rt-Price (La-Ix) - Qt-Price (Qt-Ix)) > 0.01
                   PERFORM AA023-Record-Change
                   PERFORM AA024-Store-Quote
                   PERFORM AA025-Update-Latest
              END-IF
     ELSE
              PERFORM AA024-Store-Quote
              PERFORM AA025-Update-Latest
     END-IF.
*
 AA023-Record-Change.
     IF       Cx-Count < 150
              ADD  1 TO Cx-Count
              SET  Cx-Ix TO Cx-Count
              MOVE Qt-Carrier   (Qt-Ix) TO Cx-Rt-Carrier (Cx-Ix)
              MOVE Qt-Service   (Qt-Ix) TO Cx-Rt-Service (Cx-Ix)
              MOVE Qt-Package   (Qt-Ix) TO Cx-Rt-Package (Cx-Ix)
              MOVE Qt-Orig-Zip  (Qt-Ix) TO Cx-Rt-Orig-Zip (Cx-Ix)
              MOVE Qt-Orig-Ctry (Qt-Ix) TO Cx-Rt-Orig-Ctry
                                            (Cx-Ix)
              MOVE Qt-Dest-Zip  (Qt-Ix) TO Cx-Rt-Dest-Zip (Cx-Ix)
              MOVE Qt-Dest-Ctry (Qt-Ix) TO Cx-Rt-Dest-Ctry
                                            (Cx-Ix)
              MOVE Qt-Price     (Qt-Ix) TO Cx-Rt-Price (Cx-Ix)
              MOVE Qt-Currency  (Qt-Ix) TO Cx-Rt-Currency (Cx-Ix)
              MOVE Qt-Deliv-Days (Qt-Ix) TO Cx-Rt-Deliv-Days
                                             (Cx-Ix)
              MOVE Qt-Timestamp (Qt-Ix) TO Cx-Rt-Timestamp
                                            (Cx-Ix)
              MOVE La-Rt-Price  (La-Ix) TO Cx-Old-Price (Cx-Ix)
              MOVE Qt-Price       (Qt-Ix) TO Cx-New-Price (Cx-Ix)
              COMPUTE Cx-Amount (Cx-Ix) ROUNDED =
                      Qt-Price (Qt-Ix) - La-Rt-Price (La-Ix)
              IF   La-Rt-Price (La-Ix) > ZERO
                   COMPUTE Cx-Percent (Cx-Ix) ROUNDED =
                           Cx-Amount (Cx-Ix) /
                           La-Rt-Price (La-Ix) * 100
              ELSE
                   MOVE ZERO TO Cx-Percent (Cx-Ix)
              END-IF
              MOVE Qt-Timestamp (Qt-Ix) TO Cx-Detected (Cx-Ix)
              ADD  1 TO WS-Changed-Count
     END-IF.
*
 AA024-Store-Quote.
     WRITE    RATE-STORE-RECORD FROM Qt-Entry (Qt-Ix).
     IF       WS-Store-OK
              ADD 1 TO WS-Stored-Count
     ELSE
              MOVE "RATE STORE WRITE" TO WS-Eval-Context
              MOVE WS-Store-Status    TO WS-Eval-Status
              PERFORM ZZ040-Evaluate-Message
     END-IF.
*
*   AA025 keeps the latest-rate table current with this run's
*   results, so the count RM600 reports as "latest rates held"
*   reflects what is in the store as of right now, not just what
*   was there at the start of the run. WS-Found-Ix/La-Ix are
*   still set from the AA013 search that got us here - a found
*   key is overwritten in place, a new one is appended if room.
*
 AA025-Update-Latest.
     IF       WS-Found-Ix = ZERO
              IF   La-Count < 150
                   ADD  1 TO La-Count
                   SET  La-Ix TO La-Count
              ELSE
                   GO TO AA025-Exit
              END-IF
     END-IF.
     MOVE     Qt-Carrier    (Qt-Ix) TO La-Rt-Carrier    (La-Ix).
     MOVE     Qt-Service    (Qt-Ix) TO La-Rt-Service    (La-Ix).
     MOVE     Qt-Package    (Qt-Ix) TO La-Rt-Package    (La-Ix).
     MOVE     Qt-Orig-Zip   (Qt-Ix) TO La-Rt-Orig-Zip   (La-Ix).
     MOVE     Qt-Orig-Ctry  (Qt-Ix) TO La-Rt-Orig-Ctry  (La-Ix).
     MOVE     Qt-Dest-Zip   (Qt-Ix) TO La-Rt-Dest-Zip   (La-Ix).
     MOVE     Qt-Dest-Ctry  (Qt-Ix) TO La-Rt-Dest-Ctry  (La-Ix).
     MOVE     Qt-Price      (Qt-Ix) TO La-Rt-Price      (La-Ix).
     MOVE     Qt-Currency   (Qt-Ix) TO La-Rt-Currency   (La-Ix).
     MOVE     Qt-Deliv-Days (Qt-Ix) TO La-Rt-Deliv-Days (La-Ix).
     MOVE     Qt-Timestamp  (Qt-Ix) TO La-Rt-Timestamp  (La-Ix).
 AA025-Exit.
     EXIT.
*
*   AA040 folds this run's changes into the capped change log -
*   read what is there now, work out how many of the oldest
*   entries must be dropped to stay at 1000, then rewrite.
*
 AA040-Update-Change-Log.
     MOVE     ZERO TO WS-Old-Count.
     OPEN     INPUT CHANGE-LOG-FILE.
     IF       WS-Chglog-OK
              PERFORM AA041-Read-One-Old
                      UNTIL WS-Chglog-EOF
              CLOSE   CHANGE-LOG-FILE
     ELSE
              CONTINUE
     END-IF.
     COMPUTE  WS-Total-Changes = WS-Old-Count + Cx-Count.
     IF       WS-Total-Changes > 1000
              COMPUTE WS-Skip-Count = WS-Total-Changes - 1000
     ELSE
              MOVE ZERO TO WS-Skip-Count
     END-IF.
     IF       WS-Skip-Count > WS-Old-Count
              COMPUTE WS-New-Skip = WS-Skip-Count - WS-Old-Count
     ELSE
              MOVE ZERO TO WS-New-Skip
     END-IF.
     IF       WS-Trace-On
              MOVE WS-Old-Count  TO WS-Cap-Trace-Old
              MOVE Cx-Count      TO WS-Cap-Trace-New
              MOVE WS-Skip-Count TO WS-Cap-Trace-Skip
              DISPLAY "RM500 - Chg Log Old/New/Dropped "
                      WS-Cap-Trace-Flat
     END-IF.
     OPEN     OUTPUT CHANGE-LOG-FILE.
     IF       WS-Skip-Count < WS-Old-Count
              COMPUTE WS-Start-Ix = WS-Skip-Count + 1
              PERFORM AA042-Write-One-Old
                      VARYING Ob-Ix FROM WS-Start-Ix BY 1
                      UNTIL Ob-Ix > WS-Old-Count
     END-IF.
     IF       Cx-Count > WS-New-Skip
              COMPUTE WS-Start-Ix = WS-New-Skip + 1
              PERFORM AA043-Write-One-New
                      VARYING Cx-Ix FROM WS-Start-Ix BY 1
                      UNTIL Cx-Ix > Cx-Count
     END-IF.
     CLOSE    CHANGE-LOG-FILE.
*
 AA041-Read-One-Old.
     READ     CHANGE-LOG-FILE
              AT END SET  WS-Chglog-EOF TO TRUE
              NOT AT END
                   IF   WS-Old-Count < 1000
                        ADD  1 TO WS-Old-Count
                        SET  Ob-Ix TO WS-Old-Count
                        MOVE CHANGE-LOG-RECORD TO Ob-Entry (Ob-Ix)
                   END-IF
     END-READ.
*
 AA042-Write-One-Old.
     WRITE    CHANGE-LOG-RECORD FROM Ob-Entry (Ob-Ix).
     IF       NOT WS-Chglog-OK
              MOVE "CHANGE LOG REWRITE (OLD)" TO WS-Eval-Context
              MOVE WS-Chglog-Status            TO WS-Eval-Status
              PERFORM ZZ040-Evaluate-Message
     END-IF.
*
 AA043-Write-One-New.
     WRITE    CHANGE-LOG-RECORD FROM Cx-Entry (Cx-Ix).
     IF       NOT WS-Chglog-OK
              MOVE "CHANGE LOG REWRITE (NEW)" TO WS-Eval-Context
              MOVE WS-Chglog-Status            TO WS-Eval-Status
              PERFORM ZZ040-Evaluate-Message
     END-IF.
*
*   ZZ040 is the run's common file-status housekeeping para -
*   called wherever an open/read/write outcome has to be told to
*   the operator instead of being tested and ignored.
*
 ZZ040-Evaluate-Message.
     IF       WS-Eval-Status = "10"
              DISPLAY "RM500 - " WS-Eval-Context " - end of file"
     ELSE
        IF    WS-Eval-Status NOT = "00"
              DISPLAY "RM500 - " WS-Eval-Context
                      " - i/o error, status " WS-Eval-Status
        END-IF
     END-IF.
 ZZ040-Eval-Msg-Exit.
     EXIT.
*
