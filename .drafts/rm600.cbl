****************************************************************
*                                                               *
*          Rate Monitor Run Status And Summary Reports         *
*                                                               *
****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.             RM600.
*
 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
*
 INSTALLATION.           APPLEWOOD COMPUTERS.
*
 DATE-WRITTEN.           12TH MARCH 1987.
*
 DATE-COMPILED.
*
 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
                         THE GNU GENERAL PUBLIC LICENSE. SEE
                         THE FILE COPYING FOR DETAILS.
*
*    Remarks.            Called module of RM000. Uses RW
*                         (Report Writer) to print the run
*                         status report (per-carrier results,
*                         current rates listing, run totals)
*                         and the rate change report (changes
*                         listing, change summary, per-carrier
*                         change analysis) on Print-File.
*
*    Version.            See Prog-Name in WS.
*
*    Called by.          RM000.
*
*    Called modules.     None.
*
*    Files used.         SUMMARY-REPORT-FILE (output).
*
* Changes:
* 12/03/87 vbc      1.00  Created.
* 14/09/88 jrt      1.01  Change report split off the status
*                         report onto its own RD, was getting
*                         unwieldy as one report.
* 02/01/99 vbc      1.02  Y2K review. Run stamp is handled by
*                         the caller, no change required here.
* 19/07/02 vbc      1.03  Added stored/changed quote counts to
*                         the status report footing.
* 11/04/07 ks       1.04  Tidy up of comments, no logic change.
* 14/11/09 mtc      1.05  88 added for the report file status
*                         byte, checked now on the initial open.
*                         Change report detail loop recast as a
*                         THRU range so the break/total work is
*                         one unit with the GENERATE that drives
*                         it.
* 14/11/09 mtc      1.06  Storage status lines added to the
*                         status report's final footing - total
*                         latest rates held, distinct carriers
*                         in storage and the newest quote
*                         timestamp, all off the new RM-Latest-
*                         Table handed down from RM500 via
*                         RM000 (para AA016-AA018).
* 15/02/11 rgh      1.07  CHANGE % column was printing two
*                         decimals - spec calls for one on the
*                         report (the stored figure keeps both).
*                         Narrowed WS-Prt-Percent and the report
*                         column; MOVE truncates the tenths for
*                         us.  Also the run heading was dropping
*                         the time off the stamp RM000 hands us -
*                         split WS-Run-Stamp-Copy out to HH/MI/SS
*                         and widened WS-Run-Date-Print so both
*                         headings show date AND time, not just
*                         the date.
*
****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT   SUMMARY-REPORT-FILE  ASSIGN TO "SUMMARY-REPORT"
              ORGANIZATION         LINE SEQUENTIAL
              FILE STATUS          WS-Rpt-Status.
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 FD  SUMMARY-REPORT-FILE
     REPORTS ARE RM-Status-Report RM-Change-Report.
*
 WORKING-STORAGE         SECTION.
*--------------------------------
*
 77  Prog-Name               PIC X(15) VALUE "RM600 (1.07)".
*
 01  WS-Rpt-Status               PIC XX      VALUE ZERO.
     88  WS-Rpt-OK                   VALUE "00".
 01  WS-Page-Lines               PIC 9(3)    COMP VALUE 58.
*
*   Common file-status housekeeping area - see para ZZ040.
*
 01  WS-Eval-Status              PIC XX.
 01  WS-Eval-Context             PIC X(30).
*
*   Split of the run stamp handed down from RM000, used to show
*   the run date and time on the page headings - the full stamp
*   already travels on every rate line besides.
*
 01  WS-Run-Stamp-Copy.
     03  WS-Rs-YYYY              PIC 9(4).
     03  FILLER                  PIC X.
     03  WS-Rs-MM                PIC 9(2).
     03  FILLER                  PIC X.
     03  WS-Rs-DD                PIC 9(2).
     03  FILLER                  PIC X.
     03  WS-Rs-HH                PIC 9(2).
     03  FILLER                  PIC X.
     03  WS-Rs-MI                PIC 9(2).
     03  FILLER                  PIC X.
     03  WS-Rs-SS                PIC 9(2).
 01  WS-Run-Stamp-Flat REDEFINES WS-Run-Stamp-Copy PIC X(19).
*
 01  WS-Run-Date-Print.
     03  WS-Rd-YYYY              PIC 9(4).
     03  FILLER                  PIC X       VALUE "-".
     03  WS-Rd-MM                PIC 9(2).
     03  FILLER                  PIC X       VALUE "-".
     03  WS-Rd-DD                PIC 9(2).
     03  FILLER                  PIC X       VALUE SPACE.
     03  WS-Rd-HH                PIC 9(2).
     03  FILLER                  PIC X       VALUE ":".
     03  WS-Rd-MI                PIC 9(2).
     03  FILLER                  PIC X       VALUE ":".
     03  WS-Rd-SS                PIC 9(2).
*
*   Scratch print-line fields - moved from the table entry
*   in hand just before each GENERATE, see remarks in the
*   detail paragraphs below.
*
 01  WS-Prt-Carrier              PIC X(12).
 01  WS-Prt-Success              PIC X.
 01  WS-Prt-Rate-Count           PIC 9(4).
 01  WS-Prt-Error                PIC X(60).
 01  WS-Prt-Service              PIC X(36).
 01  WS-Prt-Package              PIC X(10).
 01  WS-Prt-Price                PIC ZZ,ZZ9.99.
 01  WS-Prt-Days                 PIC ZZ9.
 01  WS-Prt-Old-Price            PIC ZZ,ZZ9.99.
 01  WS-Prt-New-Price            PIC ZZ,ZZ9.99.
 01  WS-Prt-Change               PIC +Z,ZZ9.99.
 01  WS-Prt-Percent              PIC +ZZ9.9.
 01  WS-Prt-Break-Carrier        PIC X(12).
 01  WS-Prt-Break-Count          PIC ZZZ9.
 01  WS-Prt-Break-Mean           PIC +Z,ZZ9.99.
*
*   Route text built from the two zip fields - a group move
*   is cheaper than a STRING for a fixed two-field layout.
*
 01  WS-Route-Build.
     03  WS-Rb-Orig              PIC X(10).
     03  WS-Rb-Arrow             PIC X(4)    VALUE " -> ".
     03  WS-Rb-Dest              PIC X(10).
 01  WS-Route-Build-Flat REDEFINES WS-Route-Build PIC X(24).
*
*   Run totals for the status report footing.
*
 01  WS-Tot-Rates                PIC ZZZ9.
 01  WS-Tot-Carriers             PIC 9.
 01  WS-Tot-Avg                  PIC ZZ,ZZ9.99.
 01  WS-Tot-Min                  PIC ZZ,ZZ9.99.
 01  WS-Tot-Stored                PIC ZZZ9.
 01  WS-Tot-Changed                PIC ZZZ9.
*
 01  WS-Summary-Counts.
     03  WS-Sc-Rates             PIC 9(4)    COMP.
     03  WS-Sc-Carriers          PIC 9       COMP.
 01  WS-Summary-Counts-Flat REDEFINES WS-Summary-Counts
                             PIC X(5).
*
*   Storage status work fields - the latest-rate table's own
*   census, printed at the foot of the status report: how many
*   keys it holds, how many distinct carriers it represents and
*   the newest quote timestamp carried by any entry in it.
*
 01  WS-Tot-Latest                PIC ZZZ9.
 01  WS-Tot-Dist-Carriers         PIC 9.
 01  WS-Latest-Stamp              PIC X(19).
 01  WS-Found-Dcs-Ix              PIC 9       COMP.
*
 01  WS-Dcs-Table.
     03  WS-Dcs-Count             PIC 9       COMP.
     03  WS-Dcs-Entry             OCCURS 4 TIMES
                                   INDEXED BY Dc-Ix.
         05  WS-Dcs-Name          PIC X(12).
*
 01  WS-Dist-Carrier-List         PIC X(52).
 01  WS-Dist-Carrier-Slots REDEFINES WS-Dist-Carrier-List.
     03  WS-Dcl-Slot              OCCURS 4 TIMES.
         05  WS-Dcl-Name          PIC X(12).
         05  FILLER               PIC X(01).
*
*   Change-report totals and per-carrier break work fields.
*
 01  WS-Chg-Total                PIC ZZZ9.
 01  WS-Chg-Increases            PIC ZZZ9.
 01  WS-Chg-Decreases            PIC ZZZ9.
 01  WS-Sum-Price                PIC S9(7)V99   COMP-3.
 01  WS-Min-Price                PIC S9(5)V99   COMP-3.
 01  WS-Break-Carrier            PIC X(12).
 01  WS-Break-Count              PIC 9(4)       COMP.
 01  WS-Break-Sum                PIC S9(7)V99   COMP-3.
 01  WS-Grand-Sum                PIC S9(7)V99   COMP-3.
*
 REPORT SECTION.
*****************
*
 RD  RM-Status-Report
     CONTROL      FINAL
     PAGE LIMIT   WS-Page-Lines
     HEADING      1
     FIRST DETAIL 4
     LAST  DETAIL WS-Page-Lines.
*
 01  RM-Status-Head    TYPE PAGE HEADING.
     03  line   1.
         05  col  30  pic x(40)
                       value "SHIPPING RATE MONITOR - RUN STATUS".
         05  col 100  pic x(19) source WS-Run-Date-Print.
     03  line   2.
         05  col   1  pic x(15) source Prog-Name.
         05  col 100  pic x(5)  value "PAGE ".
         05  col 105  pic zz9   source PAGE-COUNTER.
     03  line   4.
         05  col   1               value "CARRIER".
         05  col  16               value "SUCCESS".
         05  col  26               value "RATES".
         05  col  34               value "ERROR".
*
 01  RM-Status-Detail  TYPE DETAIL.
     03  line + 1.
         05  col   1  pic x(12) source WS-Prt-Carrier.
         05  col  18  pic x     source WS-Prt-Success.
         05  col  25  pic zzz9  source WS-Prt-Rate-Count.
         05  col  32  pic x(60) source WS-Prt-Error.
*
 01  RM-Rates-Caption  TYPE DETAIL.
     03  line + 2.
         05  col   1               value "CURRENT RATES".
     03  line + 1.
         05  col   1               value "CARRIER".
         05  col  14               value "SERVICE".
         05  col  52               value "PACKAGE".
         05  col  63               value "ROUTE".
         05  col  90               value "PRICE".
         05  col 102               value "DAYS".
*
 01  RM-Rate-Detail    TYPE DETAIL.
     03  line + 1.
         05  col   1  pic x(12) source WS-Prt-Carrier.
         05  col  14  pic x(36) source WS-Prt-Service.
         05  col  52  pic x(10) source WS-Prt-Package.
         05  col  63  pic x(24) source WS-Route-Build-Flat.
         05  col  90  pic ZZ,ZZ9.99  source WS-Prt-Price.
         05  col 102  pic ZZ9   source WS-Prt-Days.
*
 01  RM-Status-Final   TYPE CONTROL FOOTING FINAL LINE PLUS 2.
     03  col   1  pic x(34)
                   value "Total rates produced ..........:".
     03  col  36  pic ZZZ9        source WS-Tot-Rates.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Distinct carriers with rates ..:".
         05  col  36  pic 9           source WS-Tot-Carriers.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Average price ..................:".
         05  col  36  pic ZZ,ZZ9.99   source WS-Tot-Avg.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Lowest price ...................:".
         05  col  36  pic ZZ,ZZ9.99   source WS-Tot-Min.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Quotes written to rate store ...:".
         05  col  36  pic ZZZ9        source WS-Tot-Stored.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Rate changes detected this run .:".
         05  col  36  pic ZZZ9        source WS-Tot-Changed.
     03  line + 2.
         05  col   1               value "STORAGE STATUS".
     03  line + 1.
         05  col   1  pic x(34)
                       value "Total latest rates held ........:".
         05  col  36  pic ZZZ9        source WS-Tot-Latest.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Distinct carriers in storage ...:".
         05  col  36  pic 9           source WS-Tot-Dist-Carriers.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Carriers held ...................:".
         05  col  36  pic x(52)       source WS-Dist-Carrier-List.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Most recent quote timestamp ....:".
         05  col  36  pic x(19)       source WS-Latest-Stamp.
*
 RD  RM-Change-Report
     CONTROL      FINAL
     PAGE LIMIT   WS-Page-Lines
     HEADING      1
     FIRST DETAIL 4
     LAST  DETAIL WS-Page-Lines.
*
 01  RM-Change-Head    TYPE PAGE HEADING.
     03  line   1.
         05  col  30  pic x(40)
                   value "SHIPPING RATE MONITOR - RATE CHANGES".
         05  col 100  pic x(19) source WS-Run-Date-Print.
     03  line   2.
         05  col   1  pic x(15) source Prog-Name.
         05  col 100  pic x(5)  value "PAGE ".
         05  col 105  pic zz9   source PAGE-COUNTER.
     03  line   4.
         05  col   1               value "CARRIER".
         05  col  14               value "SERVICE".
         05  col  52               value "PACKAGE".
         05  col  63               value "OLD PRICE".
         05  col  75               value "NEW PRICE".
         05  col  87               value "CHANGE".
         05  col  97               value "CHANGE %".
*
 01  RM-Change-Detail  TYPE DETAIL.
     03  line + 1.
         05  col   1  pic x(12) source WS-Prt-Carrier.
         05  col  14  pic x(36) source WS-Prt-Service.
         05  col  52  pic x(10) source WS-Prt-Package.
         05  col  63  pic ZZ,ZZ9.99  source WS-Prt-Old-Price.
         05  col  75  pic ZZ,ZZ9.99  source WS-Prt-New-Price.
         05  col  87  pic +Z,ZZ9.99  source WS-Prt-Change.
         05  col  97  pic +ZZ9.9     source WS-Prt-Percent.
*
 01  RM-Carrier-Break  TYPE DETAIL.
     03  line + 2.
         05  col   1  pic x(12) source WS-Prt-Break-Carrier.
         05  col  16               value "CHANGES:".
         05  col  25  pic ZZZ9  source WS-Prt-Break-Count.
         05  col  32               value "AVG CHANGE:".
         05  col  45  pic +Z,ZZ9.99 source WS-Prt-Break-Mean.
*
 01  RM-Change-Final   TYPE CONTROL FOOTING FINAL LINE PLUS 2.
     03  col   1  pic x(34)
                   value "Total rate changes .............:".
     03  col  36  pic ZZZ9        source WS-Chg-Total.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Price increases ................:".
         05  col  36  pic ZZZ9   source WS-Chg-Increases.
     03  line + 1.
         05  col   1  pic x(34)
                       value "Price decreases ................:".
         05  col  36  pic ZZZ9   source WS-Chg-Decreases.
*
 LINKAGE                 SECTION.
*********************************
*
 COPY "wsrmqtb.cob".
 COPY "wsrmctb.cob".
 COPY "wsrmltb.cob".
 COPY "wsrmsrr.cob".
*
 01  WS-Stored-Count             PIC 9(4)      COMP.
 01  WS-Changed-Count            PIC 9(4)      COMP.
 01  WS-In-Stamp                 PIC X(19).
*
 PROCEDURE DIVISION      USING RM-Quote-Table
                               RM-Change-Table
                               RM-Latest-Table
                               RM-Scrape-Result-Table
                               WS-Stored-Count
                               WS-Changed-Count
                               WS-In-Stamp.
*===============================================
*
 AA000-Main                SECTION.
**********************************
     DISPLAY  Prog-Name " Starting".
     MOVE     WS-In-Stamp   TO WS-Run-Stamp-Flat.
     MOVE     WS-Rs-YYYY    TO WS-Rd-YYYY.
     MOVE     WS-Rs-MM      TO WS-Rd-MM.
     MOVE     WS-Rs-DD      TO WS-Rd-DD.
     MOVE     WS-Rs-HH      TO WS-Rd-HH.
     MOVE     WS-Rs-MI      TO WS-Rd-MI.
     MOVE     WS-Rs-SS      TO WS-Rd-SS.
     MOVE     WS-Stored-Count  TO WS-Tot-Stored.
     MOVE     WS-Changed-Count TO WS-Tot-Changed.
     OPEN     OUTPUT SUMMARY-REPORT-FILE.
     IF       NOT WS-Rpt-OK
              MOVE "SUMMARY REPORT OPEN" TO WS-Eval-Context
              MOVE WS-Rpt-Status          TO WS-Eval-Status
              PERFORM ZZ040-Evaluate-Message
              GO TO AA000-Exit
     END-IF.
     PERFORM  AA010-Write-Status-Report.
     PERFORM  AA020-Write-Change-Report.
     CLOSE    SUMMARY-REPORT-FILE.
     DISPLAY  Prog-Name " Ended".
 AA000-Exit.
     EXIT     PROGRAM.
*
*   AA010 covers Report sections 1-4 of the job - header,
*   per-carrier results, the current rates listing and the
*   run totals.
*
 AA010-Write-Status-Report.
     INITIATE RM-Status-Report.
     PERFORM  AA011-Write-One-Result VARYING Sr-Rx FROM 1 BY 1
              UNTIL Sr-Rx > 4.
     IF       Qt-Count > ZERO
              GENERATE RM-Rates-Caption
     END-IF.
     PERFORM  AA012-Write-One-Rate VARYING Qt-Ix FROM 1 BY 1
              UNTIL Qt-Ix > Qt-Count.
     PERFORM  AA013-Compute-Totals.
     PERFORM  AA016-Compute-Storage-Status.
     TERMINATE RM-Status-Report.
*
 AA011-Write-One-Result.
     MOVE     Sr-Carrier    (Sr-Rx) TO WS-Prt-Carrier.
     MOVE     Sr-Success    (Sr-Rx) TO WS-Prt-Success.
     MOVE     Sr-Rate-Count (Sr-Rx) TO WS-Prt-Rate-Count.
     MOVE     Sr-Error      (Sr-Rx) TO WS-Prt-Error.
     GENERATE RM-Status-Detail.
*
 AA012-Write-One-Rate.
     MOVE     Qt-Carrier  (Qt-Ix) TO WS-Prt-Carrier.
     MOVE     Qt-Service  (Qt-Ix) TO WS-Prt-Service.
     MOVE     Qt-Package  (Qt-Ix) TO WS-Prt-Package.
     MOVE     Qt-Orig-Zip (Qt-Ix) TO WS-Rb-Orig.
     MOVE     Qt-Dest-Zip (Qt-Ix) TO WS-Rb-Dest.
     MOVE     Qt-Price    (Qt-Ix) TO WS-Prt-Price.
     MOVE     Qt-Deliv-Days (Qt-Ix) TO WS-Prt-Days.
     GENERATE RM-Rate-Detail.
*
 AA013-Compute-Totals.
     MOVE     Qt-Count TO WS-Tot-Rates WS-Sc-Rates.
     MOVE     ZERO TO WS-Tot-Carriers WS-Sc-Carriers.
     PERFORM  AA014-Count-Carrier VARYING Sr-Rx FROM 1 BY 1
              UNTIL Sr-Rx > 4.
     MOVE     WS-Tot-Carriers TO WS-Sc-Carriers.
     IF       Qt-Count > ZERO
              MOVE ZERO TO WS-Sum-Price
              MOVE Qt-Price (1) TO WS-Min-Price
              PERFORM AA015-Sum-And-Min VARYING Qt-Ix FROM 1 BY 1
                      UNTIL Qt-Ix > Qt-Count
              COMPUTE WS-Tot-Avg ROUNDED = WS-Sum-Price / Qt-Count
              MOVE WS-Min-Price TO WS-Tot-Min
     ELSE
              MOVE ZERO TO WS-Tot-Avg WS-Tot-Min
     END-IF.
     DISPLAY  "RM600 - Rates/Carriers " WS-Summary-Counts-Flat.
*
 AA014-Count-Carrier.
     IF       Sr-Success-Yes (Sr-Rx)
              ADD 1 TO WS-Tot-Carriers.
*
 AA015-Sum-And-Min.
     ADD      Qt-Price (Qt-Ix) TO WS-Sum-Price.
     IF       Qt-Price (Qt-Ix) < WS-Min-Price
              MOVE Qt-Price (Qt-Ix) TO WS-Min-Price.
*
*   AA016 computes the Storage status lines printed at the foot
*   of the status report - total latest rates held, the list of
*   distinct carriers represented in RM-Latest-Table and the
*   newest timestamp carried by any entry in it. La-Rt-Timestamp
*   is fixed-width zero-padded YYYY-MM-DD.HH.MI.SS, so a plain >
*   compare finds the most recent without any date arithmetic.
*
 AA016-Compute-Storage-Status.
     MOVE     La-Count TO WS-Tot-Latest.
     MOVE     ZERO     TO WS-Dcs-Count.
     MOVE     SPACES   TO WS-Dist-Carrier-List WS-Latest-Stamp.
     PERFORM  AA017-Scan-One-Latest VARYING La-Ix FROM 1 BY 1
              UNTIL La-Ix > La-Count.
     MOVE     WS-Dcs-Count TO WS-Tot-Dist-Carriers.
*
 AA017-Scan-One-Latest.
     IF       La-Rt-Timestamp (La-Ix) > WS-Latest-Stamp
              MOVE La-Rt-Timestamp (La-Ix) TO WS-Latest-Stamp
     END-IF.
     MOVE     ZERO TO WS-Found-Dcs-Ix.
     PERFORM  AA018-Search-Seen VARYING Dc-Ix FROM 1 BY 1
              UNTIL Dc-Ix > WS-Dcs-Count.
     IF       WS-Found-Dcs-Ix = ZERO
        AND   WS-Dcs-Count < 4
              ADD  1 TO WS-Dcs-Count
              SET  Dc-Ix TO WS-Dcs-Count
              MOVE La-Rt-Carrier (La-Ix) TO WS-Dcs-Name (Dc-Ix)
              MOVE La-Rt-Carrier (La-Ix) TO WS-Dcl-Name (Dc-Ix)
     END-IF.
*
 AA018-Search-Seen.
     IF       WS-Found-Dcs-Ix = ZERO
        AND   WS-Dcs-Name (Dc-Ix) = La-Rt-Carrier (La-Ix)
              MOVE Dc-Ix TO WS-Found-Dcs-Ix.
*
*   AA020 covers Report sections 5-7 - the rate changes
*   listing, the change summary and the per-carrier change
*   analysis with its grand-total line.
*
 AA020-Write-Change-Report.
     INITIATE RM-Change-Report.
     MOVE     SPACES TO WS-Break-Carrier.
     MOVE     ZERO TO WS-Break-Count WS-Break-Sum
                       WS-Chg-Total WS-Chg-Increases
                       WS-Chg-Decreases WS-Grand-Sum.
     PERFORM  AA021-Write-One-Change THRU AA022-Exit
              VARYING Cx-Ix FROM 1 BY 1
              UNTIL Cx-Ix > Cx-Count.
     IF       WS-Break-Carrier NOT = SPACES
              PERFORM AA023-Emit-Carrier-Break
     END-IF.
     IF       Cx-Count > ZERO
              PERFORM AA024-Emit-Grand-Total
     END-IF.
     TERMINATE RM-Change-Report.
*
*   AA021/AA022 run as one THRU range - the carrier-break test
*   stays on its own in AA021 so it fires against the entry
*   still in hand from the last pass, before AA022 overlays
*   WS-Break-Carrier with the current one and prints it.
*
 AA021-Write-One-Change.
     IF       WS-Break-Carrier NOT = SPACES
        AND   Cx-Rt-Carrier (Cx-Ix) NOT = WS-Break-Carrier
              PERFORM AA023-Emit-Carrier-Break
              MOVE ZERO TO WS-Break-Count WS-Break-Sum
     END-IF.
 AA022-Accumulate-One-Change.
     MOVE     Cx-Rt-Carrier (Cx-Ix) TO WS-Break-Carrier.
     ADD      1 TO WS-Break-Count.
     ADD      Cx-Amount (Cx-Ix) TO WS-Break-Sum.
     ADD      1 TO WS-Chg-Total.
     ADD      Cx-Amount (Cx-Ix) TO WS-Grand-Sum.
     IF       Cx-Amount (Cx-Ix) > ZERO
              ADD 1 TO WS-Chg-Increases.
     IF       Cx-Amount (Cx-Ix) < ZERO
              ADD 1 TO WS-Chg-Decreases.
     MOVE     Cx-Rt-Carrier (Cx-Ix) TO WS-Prt-Carrier.
     MOVE     Cx-Rt-Service (Cx-Ix) TO WS-Prt-Service.
     MOVE     Cx-Rt-Package (Cx-Ix) TO WS-Prt-Package.
     MOVE     Cx-Old-Price  (Cx-Ix) TO WS-Prt-Old-Price.
     MOVE     Cx-New-Price  (Cx-Ix) TO WS-Prt-New-Price.
     MOVE     Cx-Amount     (Cx-Ix) TO WS-Prt-Change.
     MOVE     Cx-Percent    (Cx-Ix) TO WS-Prt-Percent.
     GENERATE RM-Change-Detail.
 AA022-Exit.
     EXIT.
*
 AA023-Emit-Carrier-Break.
     MOVE     WS-Break-Carrier TO WS-Prt-Break-Carrier.
     MOVE     WS-Break-Count   TO WS-Prt-Break-Count.
     IF       WS-Break-Count > ZERO
              COMPUTE WS-Prt-Break-Mean ROUNDED =
                      WS-Break-Sum / WS-Break-Count
     ELSE
              MOVE ZERO TO WS-Prt-Break-Mean
     END-IF.
     GENERATE RM-Carrier-Break.
*
 AA024-Emit-Grand-Total.
     MOVE     "ALL CARRIERS" TO WS-Prt-Break-Carrier.
     MOVE     Cx-Count TO WS-Prt-Break-Count.
     COMPUTE  WS-Prt-Break-Mean ROUNDED =
              WS-Grand-Sum / Cx-Count.
     GENERATE RM-Carrier-Break.
*
*   ZZ040 is the run's common file-status housekeeping para -
*   called wherever an open outcome has to be told to the
*   operator instead of being tested and ignored.
*
 ZZ040-Evaluate-Message.
     IF       WS-Eval-Status NOT = "00"
              DISPLAY "RM600 - " WS-Eval-Context
                      " - i/o error, status " WS-Eval-Status
     END-IF.
 ZZ040-Eval-Msg-Exit.
     EXIT.
*
