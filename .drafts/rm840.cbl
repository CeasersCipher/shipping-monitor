****************************************************************
*                                                               *
*              DHL Express Rate Estimation Engine              *
*                                                               *
****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.             RM840.
*
 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
*
 INSTALLATION.           APPLEWOOD COMPUTERS.
*
 DATE-WRITTEN.           6TH NOVEMBER 1987.
*
 DATE-COMPILED.
*
 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
                         THE GNU GENERAL PUBLIC LICENSE. SEE
                         THE FILE COPYING FOR DETAILS.
*
*    Remarks.            Called module of RM000 (Rate Monitor
*                         batch driver). Returns estimated DHL
*                         Express rates for one package against
*                         one route. Unlike UPS and FedEx, DHL's
*                         domestic table applies only when both
*                         ends of the route are US - anything
*                         else, including same-country moves
*                         outside the US, rates as international.
*
*    Version.            See Prog-Name in WS.
*
*    Called by.          RM000.
*
*    Called modules.     None.
*
*    Files used.         None - CALLed module, no I/O.
*
* Changes:
* 06/11/87 vbc      1.00  Created, copied down from RM820 and
*                         re-keyed for DHL's tariff.
* 21/06/88 vbc      1.01  Domestic test corrected to US-to-US
*                         only, was testing orig = dest country
*                         same as UPS/FedEx in error - DHL has
*                         no same-country-but-not-US domestic
*                         product.
* 14/09/88 jrt      1.02  International table added.
* 02/01/99 vbc      1.03  Y2K review. No date fields held here,
*                         no change required.
* 19/07/02 vbc      1.04  Re-keyed rate tables to current DHL
*                         published tariff.
* 11/04/07 ks       1.05  Tidy up of comments, no logic change.
* 14/11/09 mtc      1.06  SPECIAL-NAMES added - no UPSI switches
*                         or printer channels used by this
*                         module, kept as a no-op paragraph per
*                         house habit.
*
****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
*                                  No UPSI switches or printer
*                                  channels used by this module -
*                                  paragraph kept per house habit.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 WORKING-STORAGE         SECTION.
*--------------------------------
*
 77  Prog-Name               PIC X(15) VALUE "RM840 (1.06)".
*
 01  WS-Volume               PIC 9(7)V9        COMP-3.
 01  WS-Dim-Weight           PIC 9(5)V99       COMP-3.
 01  WS-Bill-Weight          PIC 9(5)V99       COMP-3.
 01  WS-Price-Work           PIC S9(5)V99      COMP-3.
*
 77  WS-Dom-Surcharge        PIC 9V99          VALUE 1.18.
 77  WS-Intl-Surcharge       PIC 9V99          VALUE 1.20.
*
*   Domestic service table - US to US only, see remarks above.
*
 01  WS-Dom-Table-Data.
     03  FILLER  PIC X(50) VALUE
         "DHL Express Domestic                00035000025002".
     03  FILLER  PIC X(50) VALUE
         "DHL Express 12:00                   00055000040001".
 01  WS-Dom-Table REDEFINES WS-Dom-Table-Data.
     03  WS-Dom-Entry            OCCURS 2 TIMES
                                 INDEXED BY Dom-Ix.
         05  WS-Dom-Service      PIC X(36).
         05  WS-Dom-Service-Alt  REDEFINES WS-Dom-Service
                                 PIC X(12).
         05  WS-Dom-Base         PIC 9(5)V99.
         05  WS-Dom-Perlb        PIC 9(3)V99.
         05  WS-Dom-Days         PIC 9(2).
*
*   International service table - ditto.
*
 01  WS-Intl-Table-Data.
     03  FILLER  PIC X(50) VALUE
         "DHL Express Worldwide               00070000065003".
     03  FILLER  PIC X(50) VALUE
         "DHL Express 9:00                    00120000100002".
     03  FILLER  PIC X(50) VALUE
         "DHL Express 12:00                   00100000085002".
     03  FILLER  PIC X(50) VALUE
         "DHL Economy Select                  00050000045006".
 01  WS-Intl-Table REDEFINES WS-Intl-Table-Data.
     03  WS-Intl-Entry           OCCURS 4 TIMES
                                 INDEXED BY Intl-Ix.
         05  WS-Intl-Service     PIC X(36).
         05  WS-Intl-Service-Alt REDEFINES WS-Intl-Service
                                 PIC X(12).
         05  WS-Intl-Base        PIC 9(5)V99.
         05  WS-Intl-Perlb       PIC 9(3)V99.
         05  WS-Intl-Days        PIC 9(2).
*
 LINKAGE                 SECTION.
*********************************
*
 01  RM-Package-Record.
     COPY "wsrmpkg.cob".
*
 01  RM-Route-Record.
     COPY "wsrmrte.cob".
*
 01  RM-Engine-Output.
     03  RM-Out-Count            PIC 99         COMP.
     03  RM-Out-Rate             OCCURS 10 TIMES
                                 INDEXED BY Out-Ix.
         05  RM-Out-Service      PIC X(36).
         05  RM-Out-Price        PIC S9(5)V99   COMP-3.
         05  RM-Out-Days         PIC 9(2).
*
 PROCEDURE DIVISION      USING RM-Package-Record
                               RM-Route-Record
                               RM-Engine-Output.
*===============================================
*
 AA000-Main               SECTION.
*********************************
     MOVE     ZERO TO RM-Out-Count.
     PERFORM  AA005-Billable-Weight.
     IF       Rte-Orig-Ctry = "US" AND Rte-Dest-Ctry = "US"
              PERFORM AA010-Rate-Domestic
     ELSE
              PERFORM AA020-Rate-International
     END-IF.
 AA000-Exit.
     EXIT     PROGRAM.
*
 AA005-Billable-Weight.
     COMPUTE  WS-Volume ROUNDED =
              Pkg-Length * Pkg-Width * Pkg-Height.
     COMPUTE  WS-Dim-Weight ROUNDED = WS-Volume / 139.
     IF       Pkg-Weight > WS-Dim-Weight
              MOVE Pkg-Weight TO WS-Bill-Weight
     ELSE
              MOVE WS-Dim-Weight TO WS-Bill-Weight
     END-IF.
*
 AA010-Rate-Domestic       SECTION.
**********************************
     PERFORM  AA011-Dom-Calc VARYING Dom-Ix FROM 1 BY 1
              UNTIL Dom-Ix > 2.
 AA010-Exit.
     EXIT     SECTION.
*
 AA011-Dom-Calc.
     COMPUTE  WS-Price-Work ROUNDED =
              (WS-Dom-Base (Dom-Ix) +
               WS-Bill-Weight * WS-Dom-Perlb (Dom-Ix))
              * WS-Dom-Surcharge.
     ADD      1 TO RM-Out-Count.
     SET      Out-Ix TO RM-Out-Count.
     MOVE     WS-Dom-Service (Dom-Ix) TO RM-Out-Service (Out-Ix).
     MOVE     WS-Price-Work           TO RM-Out-Price (Out-Ix).
     MOVE     WS-Dom-Days (Dom-Ix)    TO RM-Out-Days (Out-Ix).
*
 AA020-Rate-International  SECTION.
***********************************
     PERFORM  AA021-Intl-Calc VARYING Intl-Ix FROM 1 BY 1
              UNTIL Intl-Ix > 4.
 AA020-Exit.
     EXIT     SECTION.
*
 AA021-Intl-Calc.
     COMPUTE  WS-Price-Work ROUNDED =
              (WS-Intl-Base (Intl-Ix) +
               WS-Bill-Weight * WS-Intl-Perlb (Intl-Ix))
              * WS-Intl-Surcharge.
     ADD      1 TO RM-Out-Count.
     SET      Out-Ix TO RM-Out-Count.
     MOVE     WS-Intl-Service (Intl-Ix)
              TO RM-Out-Service (Out-Ix).
     MOVE     WS-Price-Work             TO RM-Out-Price (Out-Ix).
     MOVE     WS-Intl-Days (Intl-Ix)    TO RM-Out-Days (Out-Ix).
*
