*******************************************
*                                          *
*  Record Definition For Rate Monitor     *
*      Rate (Quote) File                  *
*    Sequential, append only.             *
*    Used both for the daily rate store   *
*    (output, appended each run) and for  *
*    the previous-rates file read at the  *
*    start of the next run.               *
*******************************************
* File size 106 bytes (Rt-Price packed).
*
* 06/03/87 vbc - Created.
* 14/09/88 vbc - Rt-Deliv-Days added, was
*                not held in V1.
* 02/01/99 vbc - Y2K. Rt-Timestamp widened
*                to hold full century.
*
 01  RM-Rate-Record.
     03  Rt-Carrier            pic x(12).
*                                  USPS, UPS, FedEx, DHL Express
     03  Rt-Service            pic x(36).
*                                  service level name
     03  Rt-Package            pic x(10).
*                                  package size name
     03  Rt-Orig-Zip           pic x(10).
     03  Rt-Orig-Ctry          pic xx.
     03  Rt-Dest-Zip           pic x(10).
     03  Rt-Dest-Ctry          pic xx.
     03  Rt-Price              pic s9(5)v99  comp-3.
*                                  quoted price, USD
     03  Rt-Currency           pic x(3).
*                                  currency code, "USD"
     03  Rt-Deliv-Days         pic 9(2).
*                                  estimated delivery days,
*                                  zero = unknown
     03  Rt-Timestamp          pic x(19).
*                                  quote timestamp,
*                                  yyyy-mm-dd-hh.mm.ss
     03  FILLER                pic x(05).
*                                  reserved for growth
*
*   The rate key - identity for change
*   detection - is the concatenation of
*   Rt-Carrier, Rt-Service, Rt-Package,
*   Rt-Orig-Zip and Rt-Dest-Zip.
*
