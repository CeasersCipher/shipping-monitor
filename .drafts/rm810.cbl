****************************************************************
*                                                               *
*                 USPS Rate Estimation Engine                  *
*                                                               *
****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.             RM810.
*
 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
*
 INSTALLATION.           APPLEWOOD COMPUTERS.
*
 DATE-WRITTEN.           3RD NOVEMBER 1987.
*
 DATE-COMPILED.
*
 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
                         THE GNU GENERAL PUBLIC LICENSE. SEE
                         THE FILE COPYING FOR DETAILS.
*
*    Remarks.            Called module of RM000 (Rate Monitor
*                         batch driver). Returns estimated USPS
*                         rates for one package against one
*                         route, domestic and international
*                         estimation paths only - this module
*                         never calls out to the Post Office
*                         live rate calculator.
*
*    Version.            See Prog-Name in WS.
*
*    Called by.          RM000.
*
*    Called modules.     None.
*
*    Files used.         None - CALLed module, no I/O.
*
* Changes:
* 03/11/87 vbc      1.00  Created.
* 21/06/88 vbc      1.01  Volume surcharge break corrected,
*                         was testing > 500 and > 1000 as
*                         mutually exclusive, should cumulate.
* 14/09/88 jrt      1.02  International table added - previously
*                         quoted domestic rates for all routes.
* 30/03/91 vbc      1.03  First-Class Package Intl weight
*                         eligibility rule added (skip > 4 lb).
* 02/01/99 vbc      1.04  Y2K review. No date fields held here,
*                         none of the century assumptions in
*                         the group review applied to this one.
* 19/07/02 vbc      1.05  Re-keyed rate tables to current USPS
*                         published tariff.
* 11/04/07 ks       1.06  Tidy up of comments, no logic change.
* 14/11/09 mtc      1.07  AA011-Dom-Calc was rounding after each
*                         of the two surcharge multiplies as well
*                         as after the base+weight step - three
*                         roundings where the tariff rule wants
*                         one, and on a fractional weight the
*                         compounded rounding could come out a
*                         cent high. Recast as a single COMPUTE,
*                         full precision carried through both
*                         multiplies, rounded once at the end.
* 14/11/09 mtc      1.07  SPECIAL-NAMES added - no UPSI switches
*                         or printer channels used by this
*                         module, kept as a no-op paragraph per
*                         house habit.
*
****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
*                                  No UPSI switches or printer
*                                  channels used by this module -
*                                  paragraph kept per house habit.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 WORKING-STORAGE         SECTION.
*--------------------------------
*
 77  Prog-Name               PIC X(15) VALUE "RM810 (1.07)".
*
 01  WS-Volume               PIC 9(7)V9        COMP-3.
 01  WS-Price-Work           PIC S9(5)V99      COMP-3.
 01  WS-Surcharge-Factor     PIC 9V99          COMP-3.
*
*   Domestic service table - literal-loaded at compile time,
*   never changed at run time.
*
 01  WS-Dom-Table-Data.
     03  FILLER  PIC X(50) VALUE
         "Priority Mail                       00008700015000".
     03  FILLER  PIC X(50) VALUE
         "Priority Mail Express               00028750020000".
     03  FILLER  PIC X(50) VALUE
         "USPS Ground Advantage               00005500008000".
     03  FILLER  PIC X(50) VALUE
         "Media Mail                          00003650006500".
 01  WS-Dom-Table REDEFINES WS-Dom-Table-Data.
     03  WS-Dom-Entry            OCCURS 4 TIMES
                                 INDEXED BY Dom-Ix.
         05  WS-Dom-Service      PIC X(36).
         05  WS-Dom-Service-Alt  REDEFINES WS-Dom-Service
                                 PIC X(12).
         05  WS-Dom-Base         PIC 9(5)V99.
         05  WS-Dom-Perlb        PIC 9(3)V99.
         05  WS-Dom-Days         PIC 9(2).
*
*   International service table - ditto.
*
 01  WS-Intl-Table-Data.
     03  FILLER  PIC X(52) VALUE
         "Priority Mail International         0004500005000000".
     03  FILLER  PIC X(52) VALUE
         "Priority Mail Express International 0006500007000000".
     03  FILLER  PIC X(52) VALUE
         "First-Class Package International   0001500003000040".
 01  WS-Intl-Table REDEFINES WS-Intl-Table-Data.
     03  WS-Intl-Entry           OCCURS 3 TIMES
                                 INDEXED BY Intl-Ix.
         05  WS-Intl-Service     PIC X(36).
         05  WS-Intl-Base        PIC 9(5)V99.
         05  WS-Intl-Perlb       PIC 9(3)V99.
         05  WS-Intl-Maxwt       PIC 9(3)V9.
*                                    zero = no weight limit
*
 LINKAGE                 SECTION.
*********************************
*
 01  RM-Package-Record.
     COPY "wsrmpkg.cob".
*
 01  RM-Route-Record.
     COPY "wsrmrte.cob".
*
 01  RM-Engine-Output.
     03  RM-Out-Count            PIC 99         COMP.
     03  RM-Out-Rate             OCCURS 10 TIMES
                                 INDEXED BY Out-Ix.
         05  RM-Out-Service      PIC X(36).
         05  RM-Out-Price        PIC S9(5)V99   COMP-3.
         05  RM-Out-Days         PIC 9(2).
*
 PROCEDURE DIVISION      USING RM-Package-Record
                               RM-Route-Record
                               RM-Engine-Output.
*===============================================
*
 AA000-Main               SECTION.
*********************************
     MOVE     ZERO TO RM-Out-Count.
     IF       Rte-Orig-Ctry NOT = "US"
*                                  USPS quotes nothing when the
*                                  shipment does not start in
*                                  the US - see SPEC note.
              GO TO AA000-Exit.
     IF       Rte-Dest-Ctry = "US"
              PERFORM AA010-Rate-Domestic
     ELSE
              PERFORM AA020-Rate-International
     END-IF.
 AA000-Exit.
     EXIT     PROGRAM.
*
 AA010-Rate-Domestic       SECTION.
**********************************
*
*   Volume surcharge is cumulative, see Business Rules:
*   volume > 500  multiplies the raw price by 1.2
*   volume > 1000 ADDITIONALLY multiplies by 1.3 (net 1.56)
*
     COMPUTE  WS-Volume ROUNDED =
              Pkg-Length * Pkg-Width * Pkg-Height.
     PERFORM  AA011-Dom-Calc VARYING Dom-Ix FROM 1 BY 1
              UNTIL Dom-Ix > 4.
 AA010-Exit.
     EXIT     SECTION.
*
 AA011-Dom-Calc.
*                                  Surcharge factor held as one
*                                  exact literal so the base,
*                                  weight and both surcharge
*                                  multiplies all stay in one
*                                  COMPUTE, full precision carried
*                                  through, rounded the once.
     MOVE     1.00 TO WS-Surcharge-Factor.
     IF       WS-Volume > 1000
              MOVE 1.56 TO WS-Surcharge-Factor
     ELSE
       IF     WS-Volume > 500
              MOVE 1.20 TO WS-Surcharge-Factor
       END-IF
     END-IF.
     COMPUTE  WS-Price-Work ROUNDED =
              (WS-Dom-Base (Dom-Ix) +
               Pkg-Weight * WS-Dom-Perlb (Dom-Ix))
              * WS-Surcharge-Factor.
     ADD      1 TO RM-Out-Count.
     SET      Out-Ix TO RM-Out-Count.
     MOVE     WS-Dom-Service (Dom-Ix) TO RM-Out-Service (Out-Ix).
     MOVE     WS-Price-Work           TO RM-Out-Price (Out-Ix).
     MOVE     ZERO                    TO RM-Out-Days (Out-Ix).
*                                  USPS estimation assigns no
*                                  delivery-day estimate
*
 AA020-Rate-International  SECTION.
***********************************
     PERFORM  AA021-Intl-Calc VARYING Intl-Ix FROM 1 BY 1
              UNTIL Intl-Ix > 3.
 AA020-Exit.
     EXIT     SECTION.
*
 AA021-Intl-Calc.
     IF       WS-Intl-Maxwt (Intl-Ix) = ZERO OR
              Pkg-Weight NOT > WS-Intl-Maxwt (Intl-Ix)
              COMPUTE WS-Price-Work ROUNDED =
                      WS-Intl-Base (Intl-Ix) +
                      Pkg-Weight * WS-Intl-Perlb (Intl-Ix)
              ADD     1 TO RM-Out-Count
              SET     Out-Ix TO RM-Out-Count
              MOVE    WS-Intl-Service (Intl-Ix)
                                 TO RM-Out-Service (Out-Ix)
              MOVE    WS-Price-Work TO RM-Out-Price (Out-Ix)
              MOVE    ZERO          TO RM-Out-Days (Out-Ix)
     END-IF.
*
