*******************************************
*                                          *
*  Record Definition For Rate Monitor     *
*      Run Change Set - Working Storage   *
*    Holds every RATE-CHANGE detected     *
*    this run, built by RM500 and passed  *
*    on to RM600 for the change listing   *
*    and the per-carrier break.           *
*******************************************
* 150 entries - cannot exceed Qt-Count of
* the quote table it is built from, see
* wsrmqtb.cob.
*
* 06/03/87 vbc - Created.
*
 01  RM-Change-Table.
     03  Cx-Count                  pic 9(4)  comp.
     03  FILLER                    pic x(04).
     03  Cx-Entry                  occurs 150 times
                                    indexed by Cx-Ix.
         05  Cx-Rt-Carrier         pic x(12).
         05  Cx-Rt-Service         pic x(36).
         05  Cx-Rt-Package         pic x(10).
         05  Cx-Rt-Orig-Zip        pic x(10).
         05  Cx-Rt-Orig-Ctry       pic xx.
         05  Cx-Rt-Dest-Zip        pic x(10).
         05  Cx-Rt-Dest-Ctry       pic xx.
         05  Cx-Rt-Price           pic s9(5)v99  comp-3.
         05  Cx-Rt-Currency        pic x(3).
         05  Cx-Rt-Deliv-Days      pic 9(2).
         05  Cx-Rt-Timestamp       pic x(19).
         05  Cx-Old-Price          pic s9(5)v99  comp-3.
         05  Cx-New-Price          pic s9(5)v99  comp-3.
         05  Cx-Amount             pic s9(5)v99  comp-3.
         05  Cx-Percent            pic s9(3)v99  comp-3.
         05  Cx-Detected           pic x(19).
         05  FILLER                pic x(05).
*
