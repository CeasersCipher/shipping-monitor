****************************************************************
*                                                               *
*                 Shipping Rate Monitor                        *
*                 Batch Rating Driver                          *
*                                                               *
****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.             RM000.
*
 AUTHOR.                 VINCENT B COEN, FBCS, FIDM, FIDPM.
*
 INSTALLATION.           APPLEWOOD COMPUTERS.
*
 DATE-WRITTEN.           2ND MARCH 1987.
*
 DATE-COMPILED.
*
 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
                         THE GNU GENERAL PUBLIC LICENSE. SEE
                         THE FILE COPYING FOR DETAILS.
*
*    Remarks.            Rate Monitor Start of Run. Loads the
*                         Package and Route catalogs, rates
*                         every package against every route with
*                         all four carriers, then chains to the
*                         change-detection/persistence module
*                         and the status/summary report module.
*
*    Version.            See Prog-Name in WS.
*
*    Called by.          Operator JCL / run script - top level.
*
*    Called modules.     RM810 (USPS), RM820 (UPS), RM830
*                         (FedEx), RM840 (DHL Express),
*                         RM500 (change detection), RM600
*                         (report).
*
*    Files used.         PACKAGE-FILE, ROUTE-FILE (both input,
*                         line sequential).
*
* Changes:
* 02/03/87 vbc      1.00  Created.
* 06/03/87 vbc      1.01  Carrier call table added, was four
*                         separate hard coded CALL statements -
*                         easier to maintain this way.
* 14/09/88 jrt      1.02  Scrape-result recording added per
*                         carrier.
* 02/01/99 vbc      1.03  Y2K. Run-date now held as a full 4
*                         digit year throughout - previously
*                         truncated to 2 for the report heading.
* 19/07/02 vbc      1.04  Quote table enlarged 100 to 150
*                         entries, FedEx domestic table growth
*                         meant 100 was too tight some runs.
* 11/04/07 ks       1.05  Tidy up of comments, no logic change.
* 14/11/09 mtc      1.06  88s added for the catalog file status
*                         bytes, open-file errors now routed
*                         through ZZ040 housekeeping instead of
*                         two separate DISPLAY blocks.
* 14/11/09 mtc      1.07  SPECIAL-NAMES added - no UPSI switches
*                         or printer channels used here, kept as
*                         a no-op paragraph per house habit.
*                         Latest-rate table (wsrmltb.cob) now
*                         loaded here and passed down to RM500
*                         and RM600 - see those programs' own
*                         change logs.
*
****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
*                                  No UPSI switches or printer
*                                  channels used by this module -
*                                  paragraph kept per house habit.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT   PACKAGE-FILE       ASSIGN TO "PACKAGE-FILE"
              ORGANIZATION       LINE SEQUENTIAL
              FILE STATUS        WS-Pkg-Status.
*
     SELECT   ROUTE-FILE         ASSIGN TO "ROUTE-FILE"
              ORGANIZATION       LINE SEQUENTIAL
              FILE STATUS        WS-Rte-Status.
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 FD  PACKAGE-FILE.
     COPY "wsrmpkg.cob" REPLACING RM-Package-Record
                                BY PACKAGE-FILE-RECORD.
*
 FD  ROUTE-FILE.
     COPY "wsrmrte.cob" REPLACING RM-Route-Record
                                BY ROUTE-FILE-RECORD.
*
 WORKING-STORAGE         SECTION.
*--------------------------------
*
 77  Prog-Name               PIC X(15) VALUE "RM000 (1.07)".
*
 01  WS-File-Status.
     03  WS-Pkg-Status           PIC XX        VALUE ZERO.
         88  WS-Pkg-OK               VALUE "00".
         88  WS-Pkg-EOF              VALUE "10".
     03  WS-Rte-Status           PIC XX        VALUE ZERO.
         88  WS-Rte-OK               VALUE "00".
         88  WS-Rte-EOF              VALUE "10".
*
*   Common file-status housekeeping area - see para ZZ040.
*
 01  WS-Eval-Status              PIC XX.
 01  WS-Eval-Context             PIC X(30).
*
 01  WS-Package-Table.
     03  Pk-Count                PIC 9         COMP.
     03  FILLER                  PIC X(03).
     03  Pk-Entry                OCCURS 3 TIMES
                                  INDEXED BY Pk-Ix.
         05  Pk-Name             PIC X(10).
         05  Pk-Length           PIC 9(3)V9.
         05  Pk-Width            PIC 9(3)V9.
         05  Pk-Height           PIC 9(3)V9.
         05  Pk-Weight           PIC 9(3)V99.
         05  FILLER              PIC X(03).
*
 01  WS-Route-Table.
     03  Rt-Count                PIC 9         COMP.
     03  FILLER                  PIC X(03).
     03  Rt-Entry                OCCURS 2 TIMES
                                  INDEXED BY Rt-Ix.
         05  Rt-Name             PIC X(24).
         05  Rt-Orig-Zip         PIC X(10).
         05  Rt-Orig-Ctry        PIC XX.
         05  Rt-Dest-Zip         PIC X(10).
         05  Rt-Dest-Ctry        PIC XX.
         05  FILLER              PIC X(02).
*
*   Carrier run order, fixed - USPS, UPS, FedEx, DHL Express -
*   and the name of the rating engine for each, literal-loaded
*   at compile time.
*
 01  WS-Carrier-Table-Data.
     03  FILLER  PIC X(20) VALUE "USPS        RM810   ".
     03  FILLER  PIC X(20) VALUE "UPS         RM820   ".
     03  FILLER  PIC X(20) VALUE "FedEx       RM830   ".
     03  FILLER  PIC X(20) VALUE "DHL Express RM840   ".
 01  WS-Carrier-Table REDEFINES WS-Carrier-Table-Data.
     03  WS-Carrier-Entry        OCCURS 4 TIMES
                                  INDEXED BY Car-Ix.
         05  WS-Carrier-Name     PIC X(12).
         05  WS-Carrier-Prog     PIC X(8).
*
*   One engine call area and its output table - reused for
*   every package/route/carrier combination.
*
 01  WS-One-Package.
     03  Wp-Name                 PIC X(10).
     03  Wp-Length               PIC 9(3)V9.
     03  Wp-Width                PIC 9(3)V9.
     03  Wp-Height               PIC 9(3)V9.
     03  Wp-Weight               PIC 9(3)V99.
     03  FILLER                  PIC X(03).
*
 01  WS-One-Route.
     03  Wr-Name                 PIC X(24).
     03  Wr-Orig-Zip             PIC X(10).
     03  Wr-Orig-Ctry            PIC XX.
     03  Wr-Dest-Zip             PIC X(10).
     03  Wr-Dest-Ctry            PIC XX.
     03  FILLER                  PIC X(02).
*
 01  WS-Engine-Output.
     03  Eo-Count                PIC 99        COMP.
     03  Eo-Rate                 OCCURS 10 TIMES
                                  INDEXED BY Eo-Ix.
         05  Eo-Service          PIC X(36).
         05  Eo-Price            PIC S9(5)V99  COMP-3.
         05  Eo-Days             PIC 9(2).
*
*   Run-wide tables passed on to RM500 and RM600.
*
 COPY "wsrmqtb.cob".
 COPY "wsrmctb.cob".
 COPY "wsrmltb.cob".
 COPY "wsrmsrr.cob".
*
 01  WS-Run-Counts.
     03  WS-Stored-Count         PIC 9(4)      COMP.
     03  WS-Changed-Count        PIC 9(4)      COMP.
*
*   Run date/time, captured once at start of run.
*
 01  WS-Run-Date-Raw             PIC 9(8).
 01  WS-Run-Date-Fields REDEFINES WS-Run-Date-Raw.
     03  WS-Run-YYYY             PIC 9(4).
     03  WS-Run-MM               PIC 9(2).
     03  WS-Run-DD               PIC 9(2).
*
 01  WS-Run-Time-Raw             PIC 9(8).
 01  WS-Run-Time-Fields REDEFINES WS-Run-Time-Raw.
     03  WS-Run-HH               PIC 9(2).
     03  WS-Run-MI               PIC 9(2).
     03  WS-Run-SS               PIC 9(2).
     03  FILLER                  PIC 9(2).
*
 01  WS-Stamp-Display.
     03  WS-St-YYYY              PIC 9(4).
     03  FILLER                  PIC X     VALUE "-".
     03  WS-St-MM                PIC 9(2).
     03  FILLER                  PIC X     VALUE "-".
     03  WS-St-DD                PIC 9(2).
     03  FILLER                  PIC X     VALUE "-".
     03  WS-St-HH                PIC 9(2).
     03  FILLER                  PIC X     VALUE ".".
     03  WS-St-MI                PIC 9(2).
     03  FILLER                  PIC X     VALUE ".".
     03  WS-St-SS                PIC 9(2).
*
 PROCEDURE DIVISION.
*===================
*
 AA000-Main                SECTION.
**********************************
     DISPLAY  Prog-Name " Starting".
     PERFORM  AA005-Set-Run-Stamp.
     PERFORM  AA010-Open-Files.
     PERFORM  AA020-Load-Packages.
     PERFORM  AA030-Load-Routes.
     PERFORM  AA040-Rate-All.
     CALL     "RM500" USING RM-Quote-Table
                            RM-Change-Table
                            RM-Latest-Table
                            WS-Stored-Count
                            WS-Changed-Count.
     CALL     "RM600" USING RM-Quote-Table
                            RM-Change-Table
                            RM-Latest-Table
                            RM-Scrape-Result-Table
                            WS-Stored-Count
                            WS-Changed-Count
                            WS-Stamp-Display.
     CLOSE    PACKAGE-FILE
              ROUTE-FILE.
     DISPLAY  Prog-Name " Ended".
 AA000-Exit.
     EXIT     PROGRAM.
*
 AA005-Set-Run-Stamp.
     ACCEPT   WS-Run-Date-Raw FROM DATE YYYYMMDD.
     ACCEPT   WS-Run-Time-Raw FROM TIME.
     MOVE     WS-Run-YYYY TO WS-St-YYYY.
     MOVE     WS-Run-MM   TO WS-St-MM.
     MOVE     WS-Run-DD   TO WS-St-DD.
     MOVE     WS-Run-HH   TO WS-St-HH.
     MOVE     WS-Run-MI   TO WS-St-MI.
     MOVE     WS-Run-SS   TO WS-St-SS.
*
 AA010-Open-Files.
     OPEN     INPUT PACKAGE-FILE.
     IF       NOT WS-Pkg-OK
              MOVE "PACKAGE CATALOG OPEN" TO WS-Eval-Context
              MOVE WS-Pkg-Status           TO WS-Eval-Status
              PERFORM ZZ040-Evaluate-Message
              GO TO AA000-Exit.
     OPEN     INPUT ROUTE-FILE.
     IF       NOT WS-Rte-OK
              MOVE "ROUTE CATALOG OPEN" TO WS-Eval-Context
              MOVE WS-Rte-Status         TO WS-Eval-Status
              PERFORM ZZ040-Evaluate-Message
              CLOSE PACKAGE-FILE
              GO TO AA000-Exit.
*
 AA020-Load-Packages.
     MOVE     ZERO TO Pk-Count.
     SET      Pk-Ix TO 1.
     PERFORM  AA021-Read-One-Package
              UNTIL WS-Pkg-EOF OR Pk-Ix > 3.
*
 AA021-Read-One-Package.
     READ     PACKAGE-FILE
              AT END SET WS-Pkg-EOF TO TRUE
              NOT AT END
                   ADD  1 TO Pk-Count
                   MOVE PACKAGE-FILE-RECORD TO Pk-Entry (Pk-Ix)
                   SET  Pk-Ix UP BY 1
     END-READ.
*
 AA030-Load-Routes.
     MOVE     ZERO TO Rt-Count.
     SET      Rt-Ix TO 1.
     PERFORM  AA031-Read-One-Route
              UNTIL WS-Rte-EOF OR Rt-Ix > 2.
*
 AA031-Read-One-Route.
     READ     ROUTE-FILE
              AT END SET WS-Rte-EOF TO TRUE
              NOT AT END
                   ADD  1 TO Rt-Count
                   MOVE ROUTE-FILE-RECORD TO Rt-Entry (Rt-Ix)
                   SET  Rt-Ix UP BY 1
     END-READ.
*
*   AA040 runs the full carrier x package x route matrix and
*   builds the run's quote set and scrape results.
*
 AA040-Rate-All.
     MOVE     ZERO TO Qt-Count.
     PERFORM  AA041-Rate-One-Carrier VARYING Car-Ix FROM 1 BY 1
              UNTIL Car-Ix > 4.
*
 AA041-Rate-One-Carrier.
     SET      Sr-Rx TO Car-Ix.
     MOVE     ZERO TO Sr-Rate-Count (Sr-Rx).
     MOVE     SPACES TO Sr-Error (Sr-Rx).
     MOVE     "N" TO Sr-Success (Sr-Rx).
     MOVE     WS-Carrier-Name (Car-Ix) TO Sr-Carrier (Sr-Rx).
     MOVE     WS-Stamp-Display TO Sr-Timestamp (Sr-Rx).
     PERFORM  AA042-Rate-One-Package VARYING Pk-Ix FROM 1 BY 1
              UNTIL Pk-Ix > Pk-Count.
     IF       Sr-Rate-Count (Sr-Rx) > ZERO
              MOVE "Y" TO Sr-Success (Sr-Rx).
*
 AA042-Rate-One-Package.
     MOVE     Pk-Entry (Pk-Ix) TO WS-One-Package.
     PERFORM  AA043-Rate-One-Route VARYING Rt-Ix FROM 1 BY 1
              UNTIL Rt-Ix > Rt-Count.
*
 AA043-Rate-One-Route.
     MOVE     Rt-Entry (Rt-Ix) TO WS-One-Route.
     MOVE     ZERO TO Eo-Count.
     CALL     WS-Carrier-Prog (Car-Ix) USING WS-One-Package
                                              WS-One-Route
                                              WS-Engine-Output.
     PERFORM  AA044-Store-One-Quote VARYING Eo-Ix FROM 1 BY 1
              UNTIL Eo-Ix > Eo-Count.
*
 AA044-Store-One-Quote.
     IF       Qt-Count < 150
              ADD  1 TO Qt-Count
              ADD  1 TO Sr-Rate-Count (Sr-Rx)
              SET  Qt-Ix TO Qt-Count
              MOVE WS-Carrier-Name (Car-Ix) TO Qt-Carrier (Qt-Ix)
              MOVE Eo-Service (Eo-Ix)   TO Qt-Service (Qt-Ix)
              MOVE Wp-Name              TO Qt-Package (Qt-Ix)
              MOVE Wr-Orig-Zip          TO Qt-Orig-Zip (Qt-Ix)
              MOVE Wr-Orig-Ctry         TO Qt-Orig-Ctry (Qt-Ix)
              MOVE Wr-Dest-Zip          TO Qt-Dest-Zip (Qt-Ix)
              MOVE Wr-Dest-Ctry         TO Qt-Dest-Ctry (Qt-Ix)
              MOVE Eo-Price (Eo-Ix)     TO Qt-Price (Qt-Ix)
              MOVE "USD"                TO Qt-Currency (Qt-Ix)
              MOVE Eo-Days (Eo-Ix)      TO Qt-Deliv-Days (Qt-Ix)
              MOVE WS-Stamp-Display     TO Qt-Timestamp (Qt-Ix)
     ELSE
              DISPLAY "RM000 - Quote table full, rate discarded"
     END-IF.
*
*   ZZ040 is the run's common file-status housekeeping para -
*   called wherever an open/read/write outcome has to be told to
*   the operator instead of being tested and ignored.
*
 ZZ040-Evaluate-Message.
     IF       WS-Eval-Status = "10"
              DISPLAY "RM000 - " WS-Eval-Context " - end of file"
     ELSE
        IF    WS-Eval-Status NOT = "00"
              DISPLAY "RM000 - " WS-Eval-Context
                      " - i/o error, status " WS-Eval-Status
        END-IF
     END-IF.
 ZZ040-Eval-Msg-Exit.
     EXIT.
*
