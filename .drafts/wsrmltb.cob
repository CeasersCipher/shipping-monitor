*******************************************
*                                          *
*  Record Definition For Rate Monitor     *
*      Latest Rate Held Per Key -         *
*    Working Storage / Linkage Table      *
*    Built by RM500 from the previous     *
*    run's store plus this run's new      *
*    and changed quotes; passed on to     *
*    RM600 for the storage status         *
*    section of the summary report.       *
*******************************************
* 150 entries - same installation limit
* as wsrmqtb.cob, same reasoning - this
* table can never hold more distinct
* keys than a single run's quote set.
*
* 14/11/09 mtc - Created, split out of
*                rm500's own working
*                storage so RM600 can
*                see it too.
*
 01  RM-Latest-Table.
     03  La-Count                  pic 9(4)  comp.
     03  FILLER                    pic x(04).
     03  La-Entry                  occurs 150 times
                                    indexed by La-Ix.
         05  La-Rt-Carrier         pic x(12).
         05  La-Rt-Service         pic x(36).
         05  La-Rt-Package         pic x(10).
         05  La-Rt-Orig-Zip        pic x(10).
         05  La-Rt-Orig-Ctry       pic xx.
         05  La-Rt-Dest-Zip        pic x(10).
         05  La-Rt-Dest-Ctry       pic xx.
         05  La-Rt-Price           pic s9(5)v99  comp-3.
         05  La-Rt-Currency        pic x(3).
         05  La-Rt-Deliv-Days      pic 9(2).
         05  La-Rt-Timestamp       pic x(19).
         05  FILLER                pic x(05).
*
