*******************************************
*                                          *
*  Record Definition For Rate Monitor     *
*      Route Catalog File                 *
*    Line sequential, in route-entry      *
*    order as received off the catalog    *
*    master.                              *
*******************************************
* File size 48 bytes.
*
* 06/03/87 vbc - Created.
*
 01  RM-Route-Record.
     03  Rte-Name              pic x(24).
*                                  route display name
     03  Rte-Orig-Zip          pic x(10).
*                                  origin postal code
     03  Rte-Orig-Ctry         pic xx.
*                                  origin country, ISO-2
     03  Rte-Dest-Zip          pic x(10).
*                                  destination postal code
     03  Rte-Dest-Ctry         pic xx.
*                                  destination country, ISO-2
     03  FILLER                pic x(02).
*                                  reserved for growth
*
