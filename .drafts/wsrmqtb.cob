*******************************************
*                                          *
*  Record Definition For Rate Monitor     *
*      Run Quote Set - Working Storage    *
*    Holds every RATE produced by all     *
*    four carrier engines for the whole   *
*    run before it is handed to RM500     *
*    for change detection.                *
*******************************************
* 150 entries is an installation limit -
* 3 packages x 2 routes x the largest
* carrier table (FedEx, 7 services) still
* leaves ample headroom.
*
* 11/05/87 vbc - Created.
*
 01  RM-Quote-Table.
     03  Qt-Count                  pic 9(4)  comp.
     03  FILLER                    pic x(04).
     03  Qt-Entry                  occurs 150 times
                                    indexed by Qt-Ix.
         05  Qt-Carrier            pic x(12).
         05  Qt-Service            pic x(36).
         05  Qt-Package            pic x(10).
         05  Qt-Orig-Zip           pic x(10).
         05  Qt-Orig-Ctry          pic xx.
         05  Qt-Dest-Zip           pic x(10).
         05  Qt-Dest-Ctry          pic xx.
         05  Qt-Price              pic s9(5)v99  comp-3.
         05  Qt-Currency           pic x(3).
         05  Qt-Deliv-Days         pic 9(2).
         05  Qt-Timestamp          pic x(19).
         05  FILLER                pic x(05).
*
