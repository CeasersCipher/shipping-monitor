*******************************************
*                                          *
*  Record Definition For Rate Monitor     *
*      Package Catalog File               *
*    Line sequential, in package-size     *
*    order as received off the catalog    *
*    master.                              *
*******************************************
* File size 27 bytes.
*
* 06/03/87 vbc - Created.
* 19/07/91 vbc - Widened Pkg-Weight to allow
*                2 decimals (was 1).
*
 01  RM-Package-Record.
     03  Pkg-Name              pic x(10).
*                                  Small, Medium or Large
     03  Pkg-Length            pic 9(3)v9.
*                                  inches
     03  Pkg-Width             pic 9(3)v9.
*                                  inches
     03  Pkg-Height            pic 9(3)v9.
*                                  inches
     03  Pkg-Weight            pic 9(3)v99.
*                                  pounds
     03  FILLER                pic x(03).
*                                  reserved for growth
*
